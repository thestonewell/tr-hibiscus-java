000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     HBXDET.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   CASH AND BROKERAGE SETTLEMENT UNIT.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
001000                  MUST NOT BE COPIED OR DISCLOSED TO ANY PERSON
001100                  WITHOUT PRIOR AUTHORITY.
001200*
001300*DESCRIPTION :  GENERIC DETAIL-DOCUMENT NAVIGATION SERVICE FOR
001400*               THE HIBISCUS EXPORT SUITE.  CALLED BY HBXCLS
001500*               (AND, FOR STATUS RESOLUTION, BY HBXMAIN) ONCE
001600*               PER LOOKUP. A SINGLE DEAD END ANYWHERE IN THE
001700*               FLATTENED DETAIL TABLES RESOLVES TO "NOT FOUND"
001800*               RATHER THAN ABENDING - SEE EVERY PARAGRAPH BELOW.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* HBX001 RHT 04/03/1991 - INITIAL VERSION - PLAIN GETD/FSEC/EXTR
002400*                         LOOKUPS ONLY.
002500*----------------------------------------------------------------
002600* HBX004 RHT 21/09/1992 - ADD ISIN FUNCTION - HEADER ACTION
002700*                         PAYLOAD SCAN.
002800*----------------------------------------------------------------
002900* HBX009 RHT 17/08/1994 - ADD STAT FUNCTION - STATUS RESOLUTION
003000*                         WAS PREVIOUSLY DUPLICATED INLINE IN
003100*                         THE CALLING PROGRAMS.
003200*----------------------------------------------------------------
003300* HBX014 LMK 19/11/1998 - Y2K REVIEW - NO DATE ARITHMETIC IN
003400*                         THIS PROGRAM, NO CHANGE REQUIRED.
003500*----------------------------------------------------------------
003600* HBX018 LMK 03/02/2001 - FIX D000-GET-DETAIL-EX - A BLANK
003700*                         PATH(2) WAS MATCHING THE FIRST ITEM IN
003800*                         THE SECTION INSTEAD OF RETURNING
003900*                         NOT-FOUND.
004000*----------------------------------------------------------------
004100* HBX027 DCT 12/07/2006 - ADD NEST FUNCTION FOR THE SPARPLAN/
004200*                         KAUFORDER NESTED TRANSAKTION PAYLOAD -
004300*                         REQ HBX-2006-014.
004400*----------------------------------------------------------------
004500* HBX033 DCT 30/06/2011 - ADD TYP FUNCTION - CLASSIFICATION
004600*                         DISPATCH IN HBXCLS NOW COMPUTES TYP
004700*                         ONCE PER EVENT THROUGH THIS SERVICE
004800*                         INSTEAD OF PEEKING AT THE TABLE
004900*                         DIRECTLY.
005000*----------------------------------------------------------------
005100* HBX041 GPV 23/05/2023 - RESOLVE-STATUS NOW READS
005200*                         TE-ITEM-FUNC-STYLE, NOT TE-ITEM-TEXT,
005300*                         FOR THE UBERSICHT/STATUS FALLBACK -
005400*                         REQ HBX-2023-008.
005500*----------------------------------------------------------------
005600* HBX045 TPN 08/01/2024 - ADD NOTE FUNCTION - FIRST-MATCH NOTE-
005700*                         TYPE SECTION LOOKUP FOR THE DEPOSIT/
005800*                         WITHDRAWAL ZWECK DERIVATION IN HBXCLS -
005900*                         REQ HBX-2024-002.
006000*----------------------------------------------------------------
006100* HBX046 TPN 22/01/2024 - WK-N-TRACE-SECT-CNT WAS BEING
006200*                         REDEFINED BY A DISPLAY PICTURE - NEVER
006300*                         RELIABLE ACROSS COMPILERS FOR A COMP
006400*                         ITEM. REPLACED WITH A MOVE-BASED
006500*                         DISPLAY COPY AND WIRED UP THE FSEC/
006600*                         STAT/TYP DEBUG TRACES PROPERLY.
006700*----------------------------------------------------------------
006800* HBX047 TPN 05/02/2024 - HBXCOM IS NOW EXTERNAL - SEE HBXCOM
006900*                         FOR DETAIL - REQ HBX-2024-003.
007000*----------------------------------------------------------------
007100* HBX050 TPN 14/03/2024 - ADDED A FILLER PAD TO WK-N-TRACE-
007200*                         COUNTERS PER THE SHOP STANDARD - REQ
007300*                         HBX-2024-005.
007400*----------------------------------------------------------------
007500* HBX052 TPN 21/03/2024 - THE OWN UBERSICHT/TRANSAKTION/STATUS
007600*                         NAVIGATION KEYS USED BY C100-COMPUTE-
007700*                         TYP, D041-FIND-TRANSAKTION-ITEM AND
007800*                         C001-RESOLVE-STATUS-SCAN WERE KEYED
007900*                         UPPER CASE WITH THE UMLAUT DROPPED -
008000*                         RECASED TO MATCH THE EVENT'S OWN
008100*                         SECTION/ITEM TITLES VERBATIM, SAME FIX
008200*                         AS HBXCLS HBX052 - REQ HBX-2024-006.
008300*----------------------------------------------------------------
008400 EJECT
008500**********************
008600 ENVIRONMENT DIVISION.
008700**********************
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER.  IBM-AS400.
009000 OBJECT-COMPUTER.  IBM-AS400.
009100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
009200*
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500*    NO FILES - WORKING-STORAGE TABLE LOOKUP ONLY.
009600*
009700***************
009800 DATA DIVISION.
009900***************
010000 FILE SECTION.
010100*
010200*************************
010300 WORKING-STORAGE SECTION.
010400*************************
010500 01  FILLER                          PIC X(24)        VALUE
010600     "** PROGRAM HBXDET   **".
010700*
010800* ------------------ PROGRAM WORKING STORAGE -------------------*
010900 COPY HBXCOM.
011000*
011100 01  WK-N-WORK-AREA.
011200     05  WK-N-SAVE-SECT-IDX          PIC 9(03) COMP VALUE ZERO.
011300     05  WK-N-SAVE-ITEM-IDX          PIC 9(03) COMP VALUE ZERO.
011400     05  WK-N-NEST-FIRST             PIC 9(03) COMP VALUE ZERO.
011500     05  WK-N-NEST-LAST              PIC 9(03) COMP VALUE ZERO.
011600*
011700*        RAW-BYTE DUMP OF THE FOUR SAVED INDEXES ABOVE, FOR THE
011800*        LOW-LEVEL ABEND TRACE IN A099 WHEN THE DEBUG SWITCH IS
011900*        ON - A BYTE VIEW OF BINARY STORAGE, NOT A DIGIT RECAST.
012000 01  WK-N-WORK-AREA-BYTES REDEFINES WK-N-WORK-AREA.
012100     05  WK-C-WORK-AREA-RAW          PIC X(08).
012200*
012300*        DISPLAY-FORM COPY OF THE SECTION INDEX FOUND, MOVED IN
012400*        BY D010-FIND-SECTION WHEN THE DEBUG SWITCH IS ON - THE
012500*        BINARY SECTION-IDX ITSELF IS NOT DISPLAYABLE DIRECTLY.
012600 01  WK-N-TRACE-COUNTERS.
012700     05  WK-N-TRACE-SECT-CNT         PIC 9(03) COMP VALUE ZERO.
012800     05  WK-N-TRACE-SECT-DISPLAY     PIC 9(03).
012900     05  FILLER                      PIC X(04).                   HBX050
013000*
013100*        FIRST-4-BYTE PREVIEW OF THE STATUS TEXT RESOLVED BY
013200*        C000-RESOLVE-STATUS, FOR ITS OWN DEBUG TRACE LINE.
013300 01  WK-C-STATUS-TRACE-WORK.
013400     05  WK-C-STATUS-TRACE-TEXT      PIC X(16).
013500 01  WK-C-STATUS-TRACE-PREVIEW REDEFINES WK-C-STATUS-TRACE-WORK.
013600     05  WK-C-STATUS-TRACE-P1        PIC X(04).
013700     05  FILLER                      PIC X(12).
013800*
013900*        RAW-BYTE VIEW OF THE TYP-LOOKUP TRACE COUNTER, SAME
014000*        LOW-LEVEL DEBUG PURPOSE AS WK-N-WORK-AREA-BYTES ABOVE.
014100 01  WK-N-TYP-TRACE-WORK.
014200     05  WK-N-TYP-TRACE-LEN          PIC 9(03) COMP VALUE ZERO.
014300 01  WK-N-TYP-TRACE-BYTES REDEFINES WK-N-TYP-TRACE-WORK.
014400     05  WK-C-TYP-TRACE-B1           PIC X(01).
014500     05  FILLER                      PIC X(01).
014600*
014700*****************
014800 LINKAGE SECTION.
014900*****************
015000 COPY HBXDETL.
015100 COPY HBXTRAN.
015200 EJECT
015300********************************************************
015400 PROCEDURE DIVISION USING WK-C-DET-RECORD,
015500                           TE-TRANSACTION-EVENT.
015600********************************************************
015700 MAIN-MODULE.
015800     PERFORM A000-DETAIL-SERVICE-ROUTINE
015900        THRU A099-DETAIL-SERVICE-ROUTINE-EX.
016000     GOBACK.
016100*
016200*---------------------------------------------------------------*
016300 A000-DETAIL-SERVICE-ROUTINE.
016400*---------------------------------------------------------------*
016500     MOVE SPACES      TO WK-C-DET-RESULT-TEXT.
016600     MOVE "N"          TO WK-C-DET-RESULT-SW.
016700     MOVE ZERO          TO WK-C-DET-SECTION-IDX.
016800*
016900     EVALUATE TRUE
017000         WHEN WK-C-DET-GET-DETAIL
017100             PERFORM D000-GET-DETAIL THRU D099-GET-DETAIL-EX
017200         WHEN WK-C-DET-FIND-SECTION
017300             PERFORM D010-FIND-SECTION THRU D019-FIND-SECTION-EX
017400         WHEN WK-C-DET-EXTRACT
017500             PERFORM D020-EXTRACT THRU D029-EXTRACT-EX
017600         WHEN WK-C-DET-HEADER-ISIN
017700             PERFORM D030-HEADER-ISIN THRU D039-HEADER-ISIN-EX
017800         WHEN WK-C-DET-NESTED-LOOKUP
017900             PERFORM D040-NESTED-LOOKUP THRU D049-NESTED-LOOKUP-EX
018000         WHEN WK-C-DET-FIND-NOTE
018100             PERFORM D050-FIND-NOTE THRU D059-FIND-NOTE-EX
018200         WHEN WK-C-DET-RESOLVE-STATUS
018300             PERFORM C000-RESOLVE-STATUS
018400                 THRU C099-RESOLVE-STATUS-EX
018500         WHEN WK-C-DET-COMPUTE-TYP
018600             PERFORM C100-COMPUTE-TYP THRU C199-COMPUTE-TYP-EX
018700         WHEN OTHER
018800             DISPLAY "HBXDET - UNKNOWN FUNCTION CODE "
018900                     WK-C-DET-FUNCTION
019000     END-EVALUATE.
019100*
019200     IF WK-C-DEBUG-MODE-ON
019300         DISPLAY "HBXDET - WORK AREA RAW " WK-C-WORK-AREA-RAW
019400     END-IF.
019500*
019600 A099-DETAIL-SERVICE-ROUTINE-EX.
019700     EXIT.
019800 EJECT
019900*---------------------------------------------------------------*
020000*    GETD - start at details.sections, walk 2 path segments:
020100*    path(1) section title, path(2) item title, return item
020200*    text.  dead end at either step returns not-found.
020300*---------------------------------------------------------------*
020400 D000-GET-DETAIL.
020500     PERFORM D010-FIND-SECTION THRU D019-FIND-SECTION-EX.
020600     IF NOT WK-C-DET-RESULT-FOUND
020700         GO TO D099-GET-DETAIL-EX.
020800*
020900     MOVE WK-C-DET-SECTION-IDX    TO WK-N-SAVE-SECT-IDX.
021000     MOVE "N"                      TO WK-C-DET-RESULT-SW.
021100*
021200     IF WK-C-DET-PATH-CNT < 2
021300         GO TO D099-GET-DETAIL-EX.
021400     IF WK-C-DET-PATH (2) = SPACES
021500         GO TO D099-GET-DETAIL-EX.
021600*
021700     MOVE WK-C-DET-PATH (2)        TO WK-C-DET-SEARCH-TITLE.
021800     MOVE WK-N-SAVE-SECT-IDX       TO WK-C-DET-ITEM-IDX.
021900     PERFORM D020-EXTRACT THRU D029-EXTRACT-EX.
022000*
022100 D099-GET-DETAIL-EX.
022200     EXIT.
022300 EJECT
022400*---------------------------------------------------------------*
022500*    FSEC - scan details.sections for the section whose title
022600*    equals WK-C-DET-SEARCH-TITLE, return the first match.
022700*---------------------------------------------------------------*
022800 D010-FIND-SECTION.
022900     MOVE ZERO TO WK-C-DET-SECTION-IDX.
023000     MOVE "N"  TO WK-C-DET-RESULT-SW.
023100*
023200     IF NOT TE-DETAIL-IS-PRESENT
023300         GO TO D019-FIND-SECTION-EX.
023400     IF TE-DETAIL-SECTION-CNT = ZERO
023500         GO TO D019-FIND-SECTION-EX.
023600*
023700     SET TE-SECT-IDX TO 1.
023800     PERFORM D011-FIND-SECTION-SCAN
023900         UNTIL TE-SECT-IDX > TE-DETAIL-SECTION-CNT
024000         OR WK-C-DET-RESULT-FOUND.
024100*
024200     IF WK-C-DEBUG-MODE-ON
024300         MOVE WK-C-DET-SECTION-IDX TO WK-N-TRACE-SECT-CNT
024400         MOVE WK-N-TRACE-SECT-CNT  TO WK-N-TRACE-SECT-DISPLAY
024500         DISPLAY "HBXDET - FSEC FOUND SECTION "
024600                 WK-N-TRACE-SECT-DISPLAY
024700                 " FOR TITLE " WK-C-DET-SEARCH-TITLE
024800     END-IF.
024900*
025000 D019-FIND-SECTION-EX.
025100     EXIT.
025200*
025300 D011-FIND-SECTION-SCAN.
025400     IF TE-SECT-TITLE (TE-SECT-IDX) = WK-C-DET-SEARCH-TITLE
025500         SET WK-C-DET-SECTION-IDX TO TE-SECT-IDX
025600         MOVE "Y" TO WK-C-DET-RESULT-SW
025700     ELSE
025800         SET TE-SECT-IDX UP BY 1
025900     END-IF.
026000 EJECT
026100*---------------------------------------------------------------*
026200*    EXTR - scan the data array of the section whose index is
026300*    in WK-C-DET-ITEM-IDX for the item titled
026400*    WK-C-DET-SEARCH-TITLE which carries detail.text.
026500*---------------------------------------------------------------*
026600 D020-EXTRACT.
026700     MOVE "N"     TO WK-C-DET-RESULT-SW.
026800     MOVE SPACES  TO WK-C-DET-RESULT-TEXT.
026900*
027000     IF WK-C-DET-ITEM-IDX = ZERO
027100         GO TO D029-EXTRACT-EX.
027200     IF WK-C-DET-ITEM-IDX > TE-DETAIL-SECTION-CNT
027300         GO TO D029-EXTRACT-EX.
027400*
027500     SET TE-SECT-IDX TO WK-C-DET-ITEM-IDX.
027600     IF TE-SECT-ITEM-CNT (TE-SECT-IDX) = ZERO
027700         GO TO D029-EXTRACT-EX.
027800*
027900     SET TE-ITEM-IDX TO 1.
028000     PERFORM D021-EXTRACT-SCAN
028100         UNTIL TE-ITEM-IDX > TE-SECT-ITEM-CNT (TE-SECT-IDX)
028200         OR WK-C-DET-RESULT-FOUND.
028300*
028400 D029-EXTRACT-EX.
028500     EXIT.
028600*
028700 D021-EXTRACT-SCAN.
028800     IF TE-ITEM-TITLE (TE-SECT-IDX TE-ITEM-IDX)
028900             = WK-C-DET-SEARCH-TITLE
029000         IF TE-ITEM-HAS-TEXT (TE-SECT-IDX TE-ITEM-IDX)
029100             MOVE TE-ITEM-TEXT (TE-SECT-IDX TE-ITEM-IDX)
029200                 TO WK-C-DET-RESULT-TEXT
029300             MOVE "Y" TO WK-C-DET-RESULT-SW
029400         ELSE
029500             SET TE-ITEM-IDX TO TE-SECT-ITEM-CNT (TE-SECT-IDX)
029600         END-IF
029700     ELSE
029800         SET TE-ITEM-IDX UP BY 1
029900     END-IF.
030000 EJECT
030100*---------------------------------------------------------------*
030200*    ISIN - scan details.sections for the HEADER section that
030300*    carries a textual action.payload, first match wins.
030400*---------------------------------------------------------------*
030500 D030-HEADER-ISIN.
030600     MOVE "N"     TO WK-C-DET-RESULT-SW.
030700     MOVE SPACES  TO WK-C-DET-RESULT-TEXT.
030800*
030900     IF NOT TE-DETAIL-IS-PRESENT
031000         GO TO D039-HEADER-ISIN-EX.
031100*
031200     SET TE-SECT-IDX TO 1.
031300     PERFORM D031-HEADER-ISIN-SCAN
031400         UNTIL TE-SECT-IDX > TE-DETAIL-SECTION-CNT
031500         OR WK-C-DET-RESULT-FOUND.
031600*
031700 D039-HEADER-ISIN-EX.
031800     EXIT.
031900*
032000 D031-HEADER-ISIN-SCAN.
032100     IF TE-SECT-TYPE (TE-SECT-IDX) = "HEADER"
032200        AND TE-SECT-HAS-ACTION-PAYLOAD (TE-SECT-IDX)
032300         MOVE TE-SECT-ACTION-PAYLOAD (TE-SECT-IDX)
032400             TO WK-C-DET-RESULT-TEXT
032500         MOVE "Y" TO WK-C-DET-RESULT-SW
032600     ELSE
032700         SET TE-SECT-IDX UP BY 1
032800     END-IF.
032900 EJECT
033000*---------------------------------------------------------------*
033100*    NEST - starting from the UBERSICHT item titled TRANSAKTION
033200*    (section index in WK-C-DET-ITEM-IDX), flatten its nested
033300*    action.payload.sections range and EXTRACT
033400*    WK-C-DET-SEARCH-TITLE from it.
033500*---------------------------------------------------------------*
033600 D040-NESTED-LOOKUP.
033700     MOVE "N"     TO WK-C-DET-RESULT-SW.
033800     MOVE SPACES  TO WK-C-DET-RESULT-TEXT.
033900     MOVE ZERO    TO WK-N-SAVE-ITEM-IDX.
034000*
034100     IF WK-C-DET-ITEM-IDX = ZERO
034200         GO TO D049-NESTED-LOOKUP-EX.
034300     IF WK-C-DET-ITEM-IDX > TE-DETAIL-SECTION-CNT
034400         GO TO D049-NESTED-LOOKUP-EX.
034500*
034600     SET TE-SECT-IDX TO WK-C-DET-ITEM-IDX.
034700     SET TE-ITEM-IDX TO 1.
034800     PERFORM D041-FIND-TRANSAKTION-ITEM
034900         UNTIL TE-ITEM-IDX > TE-SECT-ITEM-CNT (TE-SECT-IDX)
035000         OR WK-N-SAVE-ITEM-IDX NOT = ZERO.
035100*
035200     IF WK-N-SAVE-ITEM-IDX = ZERO
035300         GO TO D049-NESTED-LOOKUP-EX.
035400*
035500     MOVE TE-ITEM-NESTED-FIRST (TE-SECT-IDX WK-N-SAVE-ITEM-IDX)
035600         TO WK-N-NEST-FIRST.
035700     MOVE TE-ITEM-NESTED-LAST  (TE-SECT-IDX WK-N-SAVE-ITEM-IDX)
035800         TO WK-N-NEST-LAST.
035900     IF WK-N-NEST-FIRST = ZERO
036000         GO TO D049-NESTED-LOOKUP-EX.
036100*
036200     SET TE-NEST-IDX TO WK-N-NEST-FIRST.
036300     PERFORM D042-NESTED-SECTION-SCAN
036400         UNTIL TE-NEST-IDX > WK-N-NEST-LAST
036500         OR WK-C-DET-RESULT-FOUND.
036600*
036700 D049-NESTED-LOOKUP-EX.
036800     EXIT.
036900*
037000 D041-FIND-TRANSAKTION-ITEM.
037100     IF TE-ITEM-TITLE (TE-SECT-IDX TE-ITEM-IDX) = "Transaktion"
037200        AND TE-ITEM-HAS-NESTED (TE-SECT-IDX TE-ITEM-IDX)
037300         SET WK-N-SAVE-ITEM-IDX TO TE-ITEM-IDX
037400     ELSE
037500         SET TE-ITEM-IDX UP BY 1
037600     END-IF.
037700*
037800 D042-NESTED-SECTION-SCAN.
037900     SET TE-NEST-ITEM-IDX TO 1.
038000     PERFORM D043-NESTED-ITEM-SCAN
038100         UNTIL TE-NEST-ITEM-IDX > TE-NEST-ITEM-CNT (TE-NEST-IDX)
038200         OR WK-C-DET-RESULT-FOUND.
038300     IF NOT WK-C-DET-RESULT-FOUND
038400         SET TE-NEST-IDX UP BY 1
038500     END-IF.
038600*
038700 D043-NESTED-ITEM-SCAN.
038800     IF TE-NEST-ITEM-TITLE (TE-NEST-IDX TE-NEST-ITEM-IDX)
038900             = WK-C-DET-SEARCH-TITLE
039000         IF TE-NEST-ITEM-HAS-TEXT (TE-NEST-IDX TE-NEST-ITEM-IDX)
039100             MOVE TE-NEST-ITEM-TEXT (TE-NEST-IDX TE-NEST-ITEM-IDX)
039200                 TO WK-C-DET-RESULT-TEXT
039300             MOVE "Y" TO WK-C-DET-RESULT-SW
039400         ELSE
039500             SET TE-NEST-ITEM-IDX
039600                 TO TE-NEST-ITEM-CNT (TE-NEST-IDX)
039700         END-IF
039800     ELSE
039900         SET TE-NEST-ITEM-IDX UP BY 1
040000     END-IF.
040100 EJECT
040200*---------------------------------------------------------------*
040300*    NOTE - scan details.sections for the first section whose
040400*    type is NOTE, return its direct data.text.  used for the
040500*    deposit/withdrawal ZWECK when no item-level text applies.
040600*---------------------------------------------------------------*
040700 D050-FIND-NOTE.
040800     MOVE "N"     TO WK-C-DET-RESULT-SW.
040900     MOVE SPACES  TO WK-C-DET-RESULT-TEXT.
041000*
041100     IF NOT TE-DETAIL-IS-PRESENT
041200         GO TO D059-FIND-NOTE-EX.
041300     IF TE-DETAIL-SECTION-CNT = ZERO
041400         GO TO D059-FIND-NOTE-EX.
041500*
041600     SET TE-SECT-IDX TO 1.
041700     PERFORM D051-FIND-NOTE-SCAN
041800         UNTIL TE-SECT-IDX > TE-DETAIL-SECTION-CNT
041900         OR WK-C-DET-RESULT-FOUND.
042000*
042100 D059-FIND-NOTE-EX.
042200     EXIT.
042300*
042400 D051-FIND-NOTE-SCAN.
042500     IF TE-SECT-TYPE (TE-SECT-IDX) = "NOTE"
042600        AND TE-SECT-HAS-NOTE-TEXT (TE-SECT-IDX)
042700         MOVE TE-SECT-NOTE-TEXT (TE-SECT-IDX)
042800             TO WK-C-DET-RESULT-TEXT
042900         MOVE "Y" TO WK-C-DET-RESULT-SW
043000     ELSE
043100         SET TE-SECT-IDX UP BY 1
043200     END-IF.
043300 EJECT
043400*---------------------------------------------------------------*
043500*    STAT - status resolution: direct field first, else the
043600*    UBERSICHT/STATUS functionalStyle fallback, else UNKNOWN.
043700*---------------------------------------------------------------*
043800 C000-RESOLVE-STATUS.
043900     MOVE SPACES TO WK-C-DET-STATUS-TEXT.
044000*
044100     IF NOT TE-STATUS-IS-NULL
044200        AND TE-STATUS NOT = SPACES
044300         MOVE TE-STATUS TO WK-C-DET-STATUS-TEXT
044400         GO TO C099-RESOLVE-STATUS-EX.
044500*
044600     MOVE "Übersicht"    TO WK-C-DET-SEARCH-TITLE.
044700     PERFORM D010-FIND-SECTION THRU D019-FIND-SECTION-EX.
044800     IF NOT WK-C-DET-RESULT-FOUND
044900         MOVE "UNKNOWN" TO WK-C-DET-STATUS-TEXT
045000         GO TO C099-RESOLVE-STATUS-EX.
045100*
045200     MOVE WK-C-DET-SECTION-IDX TO WK-N-SAVE-SECT-IDX.
045300     SET TE-SECT-IDX TO WK-N-SAVE-SECT-IDX.
045400     MOVE "N" TO WK-C-DET-RESULT-SW.
045500*
045600     SET TE-ITEM-IDX TO 1.
045700     PERFORM C001-RESOLVE-STATUS-SCAN
045800         UNTIL TE-ITEM-IDX > TE-SECT-ITEM-CNT (TE-SECT-IDX)
045900         OR WK-C-DET-RESULT-FOUND.
046000*
046100     IF NOT WK-C-DET-RESULT-FOUND
046200         MOVE "UNKNOWN" TO WK-C-DET-STATUS-TEXT.
046300*
046400     IF WK-C-DEBUG-MODE-ON
046500         MOVE WK-C-DET-STATUS-TEXT TO WK-C-STATUS-TRACE-TEXT
046600         DISPLAY "HBXDET - STAT RESOLVED " WK-C-STATUS-TRACE-P1
046700     END-IF.
046800*
046900 C099-RESOLVE-STATUS-EX.
047000     EXIT.
047100*
047200 C001-RESOLVE-STATUS-SCAN.
047300     IF TE-ITEM-TITLE (TE-SECT-IDX TE-ITEM-IDX) = "Status"
047400         IF TE-ITEM-HAS-FSTYLE (TE-SECT-IDX TE-ITEM-IDX)
047500             MOVE TE-ITEM-FUNC-STYLE (TE-SECT-IDX TE-ITEM-IDX)
047600                 TO WK-C-DET-STATUS-TEXT
047700             MOVE "Y" TO WK-C-DET-RESULT-SW
047800         ELSE
047900             SET TE-ITEM-IDX TO TE-SECT-ITEM-CNT (TE-SECT-IDX)
048000         END-IF
048100     ELSE
048200         SET TE-ITEM-IDX UP BY 1
048300     END-IF.
048400 EJECT
048500*---------------------------------------------------------------*
048600*    TYP  - the first element of UBERSICHT's data array, by
048700*    title.  absent section/data/title yields spaces.
048800*---------------------------------------------------------------*
048900 C100-COMPUTE-TYP.
049000     MOVE SPACES TO WK-C-DET-RESULT-TEXT.
049100     MOVE "N"    TO WK-C-DET-RESULT-SW.
049200*
049300     MOVE "Übersicht" TO WK-C-DET-SEARCH-TITLE.
049400     PERFORM D010-FIND-SECTION THRU D019-FIND-SECTION-EX.
049500     IF NOT WK-C-DET-RESULT-FOUND
049600         GO TO C199-COMPUTE-TYP-EX.
049700*
049800     SET TE-SECT-IDX TO WK-C-DET-SECTION-IDX.
049900     MOVE "N" TO WK-C-DET-RESULT-SW.
050000     IF TE-SECT-ITEM-CNT (TE-SECT-IDX) = ZERO
050100         GO TO C199-COMPUTE-TYP-EX.
050200*
050300     MOVE TE-ITEM-TITLE (TE-SECT-IDX 1) TO WK-C-DET-RESULT-TEXT.
050400     MOVE "Y" TO WK-C-DET-RESULT-SW.
050500*
050600     IF WK-C-DEBUG-MODE-ON
050700         MOVE 1 TO WK-N-TYP-TRACE-LEN
050800         DISPLAY "HBXDET - TYP TRACE BYTE " WK-C-TYP-TRACE-B1
050900     END-IF.
051000*
051100 C199-COMPUTE-TYP-EX.
051200     EXIT.
051300*
051400******************************************************************
051500*************** END OF PROGRAM SOURCE  HBXDET ***************
051600******************************************************************
