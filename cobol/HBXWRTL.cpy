000100* HBXWRTL.cpybk
000200***************************************************************
000300* HBXWRTL - LINKAGE PASSED TO HBXWRT, THE OUTPUT-FILE WRITER
000400*           SERVICE ROUTINE (XML OBJECT FILE, SAVE FILES AND
000500*           DEBUG DUMP FILES).
000600***************************************************************
000700* AMENDMENT HISTORY:
000800* HBX001 RHT 04/03/1991 - INITIAL VERSION.
000900* HBX027 DCT 12/07/2006 - ADD WRSAVE/WRDEBUG FUNCTIONS FOR THE
001000*                         PER-TRANSACTION SAVE AND DEBUG DUMP
001100*                         FILES - REQ HBX-2006-014.
001200* HBX041 GPV 23/05/2023 - ADD WRDBGALL/WRSUMRY FUNCTIONS FOR THE
001300*                         FULL-BATCH DEBUG DUMP - REQ
001400*                         HBX-2023-008.
001500* HBX049 TPN 26/02/2024 - WIDEN WK-C-WRT-FILE-NAME FROM X(60) TO
001600*                         X(100) TO MATCH WK-C-DYN-OUTXML ET AL
001700*                         IN HBXWRT - THE PER-TRANSACTION DEBUG
001800*                         DUMP PATH WAS BEING TRUNCATED - REQ
001900*                         HBX-2024-003.
002000***************************************************************
002100 01  WK-C-WRT-RECORD.
002200     05  WK-C-WRT-FUNCTION           PIC X(08).
002300         88  WK-C-WRT-OPEN-OUTPUT            VALUE "OPENOUT ".
002400         88  WK-C-WRT-WRITE-OBJECT           VALUE "WROBJ   ".
002500         88  WK-C-WRT-CLOSE-OUTPUT           VALUE "CLOSEOUT".
002600         88  WK-C-WRT-WRITE-SAVE             VALUE "WRSAVE  ".
002700         88  WK-C-WRT-WRITE-DEBUG            VALUE "WRDEBUG ".
002800         88  WK-C-WRT-WRITE-DBGALL           VALUE "WRDBGALL".
002900         88  WK-C-WRT-WRITE-SUMMARY          VALUE "WRSUMRY ".
003000     05  WK-C-WRT-OUTPUT-DIR         PIC X(100).
003100     05  WK-C-WRT-FILE-NAME          PIC X(100).
003200     05  WK-C-WRT-RAW-ID             PIC X(64).
003300     05  WK-C-WRT-SUMMARY-TOTAL      PIC 9(07) COMP.
003400     05  WK-C-WRT-ERROR-CD           PIC X(07).
003500     05  FILLER                      PIC X(10).
