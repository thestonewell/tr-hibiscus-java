000100* HBXCLSL.cpybk
000200***************************************************************
000300* HBXCLSL - LINKAGE PASSED TO HBXCLS, THE CLASSIFICATION AND
000400*           HIBISCUS-UMSATZ BUILD ROUTINE.
000500***************************************************************
000600* AMENDMENT HISTORY:
000700* HBX001 RHT 04/03/1991 - INITIAL VERSION.
000800* HBX041 GPV 23/05/2023 - ADD WK-C-CLS-STATUS-TEXT - HBXMAIN HAS
000900*                         ALREADY RESOLVED STATUS DURING THE
001000*                         FILTER PASS, HBXCLS NEEDS IT AGAIN HERE
001100*                         TO SET FLAGS=2 ON PENDING SURVIVORS -
001200*                         REQ HBX-2023-008.
001300***************************************************************
001400 01  WK-C-CLS-RECORD.
001500     05  WK-C-CLS-INCLUDE-PEND-SW    PIC X(01).
001600         88  WK-C-CLS-INCLUDE-PENDING        VALUE "Y".
001700     05  WK-C-CLS-STATUS-TEXT        PIC X(16).
001800     05  WK-C-CLS-ERROR-CD           PIC X(07).
001900     05  FILLER                      PIC X(10).
