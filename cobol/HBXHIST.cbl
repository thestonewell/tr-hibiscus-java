000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     HBXHIST.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   CASH AND BROKERAGE SETTLEMENT UNIT.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
001000                  MUST NOT BE COPIED OR DISCLOSED TO ANY PERSON
001100                  WITHOUT PRIOR AUTHORITY.
001200*
001300*DESCRIPTION :  CALLED ROUTINE TO LOAD, QUERY, EXTEND AND SAVE
001400*               THE KNOWN-TRANSACTION HISTORY FILE
001500*               (TR2HIBISCUS.JSON) SO A LATER RUN DOES NOT
001600*               RE-EXPORT A TRANSACTION THIS SUITE HAS ALREADY
001700*               WRITTEN OUT.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* HBX001 RHT 04/03/1991 - INITIAL VERSION.
002300*----------------------------------------------------------------
002400* HBX006 RHT 11/02/1993 - MISSING HISTORY FILE ON LOAD IS NOT AN
002500*                         ERROR, TREAT AS AN EMPTY KNOWN SET -
002600*                         FIRST RUN OF THE DAY WAS ABENDING.
002700*----------------------------------------------------------------
002800* HBX014 LMK 19/11/1998 - Y2K REVIEW - HS-TRANSACTION-ID IS AN
002900*                         OPAQUE KEY WITH NO DATE CONTENT, NO
003000*                         CHANGE REQUIRED.
003100*----------------------------------------------------------------
003200* HBX027 DCT 12/07/2006 - ADD CHK AND ADD FUNCTIONS - DEDUP AND
003300*                         KNOWN-MARKING WERE PREVIOUSLY DONE BY
003400*                         THE CALLER POKING THE TABLE DIRECTLY -
003500*                         REQ HBX-2006-014.
003600*----------------------------------------------------------------
003700* HBX038 GPV 02/02/2021 - RAISE WK-N-KNOWN-MAX FROM 2000 TO 5000
003800*                         - VOLUME GROWTH, REQ HBX-2021-005.
003900*----------------------------------------------------------------
004000* HBX046 TPN 22/01/2024 - WK-N-KNOWN-CNT-DISPLAY WAS REDEFINING
004100*                         THE COMP COUNT WITH A DISPLAY PICTURE
004200*                         - CHANGED TO A PLAIN MOVE-IN COPY, AND
004300*                         ADDED PROPER RAW-BYTE TRACE VIEWS FOR
004400*                         THE SCAN POSITION, LAST ERROR CODE AND
004500*                         SAVE COUNT DEBUG LINES.
004600*----------------------------------------------------------------
004700* HBX047 TPN 05/02/2024 - HBXCOM IS NOW EXTERNAL - SEE HBXCOM
004800*                         FOR DETAIL - REQ HBX-2024-003.
004900*----------------------------------------------------------------
005000* HBX050 TPN 14/03/2024 - ADDED A FILLER PAD TO THE KNOWN-
005100*                         TRANSACTION TABLE ENTRY PER THE SHOP
005200*                         STANDARD - REQ HBX-2024-005.
005300*----------------------------------------------------------------
005400* HBX051 TPN 23/03/2024 - TR2HIBISCUS.JSON WAS BEING WRITTEN AS A
005500*                         BARE FIXED-WIDTH ID PER LINE, NO JSON
005600*                         SYNTAX AT ALL - THE SAME SUITE ALREADY
005700*                         HAND-RENDERS REAL JSON FOR THE SUMMARY
005800*                         DOCUMENT IN HBXWRT, SO THIS WAS A GAP,
005900*                         NOT A DIFFERENT CONVENTION.  A000-LOAD-
006000*                         HISTORY AND C000-SAVE-HISTORY NOW READ
006100*                         AND WRITE A "KNOWNTRANSACTIONS" JSON
006200*                         ARRAY, ONE QUOTED ID PER LINE, SAME
006300*                         BRACE/BRACKET STYLE AS WRSUMRY - REQ
006400*                         HBX-2024-008.
006500*----------------------------------------------------------------
006600 EJECT
006700**********************
006800 ENVIRONMENT DIVISION.
006900**********************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-AS400.
007200 OBJECT-COMPUTER.  IBM-AS400.
007300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT HISTFILE ASSIGN TO HISTFILE
007800            ORGANIZATION      IS LINE SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000*
008100***************
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500**************
008600 FD  HISTFILE
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS HS-HISTORY-RECORD.
008900 COPY HBXHSTY.
009000*
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                          PIC X(24)        VALUE
009500     "** PROGRAM HBXHIST  **".
009600*
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 COPY HBXCOM.
009900*
010000 01  WK-N-KNOWN-TABLE.
010100     05  WK-N-KNOWN-CNT              PIC 9(05) COMP VALUE ZERO.
010200     05  WK-N-KNOWN-MAX              PIC 9(05) COMP VALUE 5000.
010300     05  WK-T-KNOWN-ENTRY OCCURS 5000 TIMES
010400             INDEXED BY WK-N-KNOWN-IDX.
010500         10  WK-T-KNOWN-ID           PIC X(64).
010600         10  FILLER                  PIC X(08).                   HBX050
010700*
010800 01  WK-N-WORK-AREA.
010900     05  WK-N-SEARCH-IDX             PIC 9(05) COMP VALUE ZERO.
011000*
011100*        RAW-BYTE VIEW OF THE SEARCH INDEX, FOR THE SCAN-
011200*        POSITION DEBUG TRACE IN B010-CHECK-KNOWN-SCAN - A BYTE
011300*        VIEW OF BINARY STORAGE, NOT A DIGIT RECAST.
011400 01  WK-N-WORK-AREA-BYTES REDEFINES WK-N-WORK-AREA.
011500     05  WK-C-SEARCH-IDX-RAW         PIC X(05).
011600*
011700*        DISPLAY-FORM COPY OF THE KNOWN COUNT, MOVED IN AT SAVE
011800*        TIME SO THE TRACE MESSAGE CAN DISPLAY IT - THE BINARY
011900*        FORM ITSELF IS NOT DISPLAYABLE DIRECTLY.
012000 01  WK-N-KNOWN-CNT-DISPLAY          PIC 9(05).
012100*
012200*        FIRST-3-BYTE PREVIEW OF THE LAST ERROR CODE SET, USED
012300*        BY THE OPEN-OUTPUT FAILURE TRACE IN C000-SAVE-HISTORY.
012400 01  WK-C-ERROR-ECHO-WORK.
012500     05  WK-C-ERROR-ECHO-TEXT        PIC X(07).
012600 01  WK-C-ERROR-ECHO-PREVIEW REDEFINES WK-C-ERROR-ECHO-WORK.
012700     05  WK-C-ERROR-ECHO-P1          PIC X(03).
012800     05  FILLER                      PIC X(04).
012900*
013000*        RAW-BYTE VIEW OF A ONE-SHOT COPY OF THE KNOWN COUNT,
013100*        SAME LOW-LEVEL DEBUG STYLE USED ACROSS THIS SUITE.
013200 01  WK-N-KNOWN-CNT-TRACE-WORK.
013300     05  WK-N-KNOWN-CNT-TRACE        PIC 9(05) COMP VALUE ZERO.
013400 01  WK-N-KNOWN-CNT-TRACE-BYTES
013500         REDEFINES WK-N-KNOWN-CNT-TRACE-WORK.
013600     05  WK-C-KNOWN-CNT-TRACE-B1     PIC X(01).
013700     05  FILLER                      PIC X(01).
013800*
013900*        WORK AREA FOR PULLING ONE QUOTED ID OUT OF A
014000*        "KNOWNTRANSACTIONS" JSON ARRAY LINE ON LOAD, AND FOR
014100*        BUILDING ONE BACK ON SAVE - SAME UNSTRING/STRING-ON-
014200*        QUOTES DISCIPLINE WRSUMRY USES IN HBXWRT.
014300 01  WK-C-PARSE-WORK.
014400     05  WK-C-PARSE-SEG1             PIC X(80).
014500     05  WK-C-PARSE-SEG2             PIC X(64).
014600     05  WK-C-PARSE-SEG3             PIC X(80).
014700     05  WK-C-PARSE-FOUND-SW         PIC X(01).
014800         88  WK-C-PARSE-ID-PRESENT          VALUE "Y".
014900     05  FILLER                      PIC X(04).
015000*
015100 01  WK-C-TRIM-WORK.
015200     05  WK-C-TRIM-SOURCE            PIC X(64).
015300     05  WK-N-TRIM-LEN               PIC 9(03) COMP.
015400     05  WK-N-TRIM-PTR               PIC 9(03) COMP.
015500     05  FILLER                      PIC X(04).
015600*
015700*****************
015800 LINKAGE SECTION.
015900*****************
016000 COPY HBXHSTL.
016100 EJECT
016200 PROCEDURE DIVISION USING WK-C-HIST-RECORD.
016300********************************************
016400 MAIN-MODULE.
016500     EVALUATE TRUE
016600         WHEN WK-C-HIST-LOAD
016700             PERFORM A000-LOAD-HISTORY THRU A099-LOAD-HISTORY-EX
016800         WHEN WK-C-HIST-CHECK
016900             PERFORM B000-CHECK-KNOWN THRU B099-CHECK-KNOWN-EX
017000         WHEN WK-C-HIST-ADD
017100             PERFORM B100-ADD-KNOWN THRU B199-ADD-KNOWN-EX
017200         WHEN WK-C-HIST-SAVE
017300             PERFORM C000-SAVE-HISTORY THRU C099-SAVE-HISTORY-EX
017400         WHEN OTHER
017500             DISPLAY "HBXHIST - UNKNOWN FUNCTION CODE "
017600                     WK-C-HIST-FUNCTION
017700     END-EVALUATE.
017800     GOBACK.
017900 EJECT
018000*---------------------------------------------------------------*
018100*    LOAD - read the whole history file into the known-ID
018200*    table.  a missing file is not an error, just an empty set.
018300*---------------------------------------------------------------*
018400 A000-LOAD-HISTORY.
018500     MOVE SPACES TO WK-C-HIST-ERROR-CD.
018600     MOVE ZERO   TO WK-N-KNOWN-CNT.
018700*
018800     OPEN INPUT HISTFILE.
018900     IF NOT WK-C-SUCCESSFUL
019000         GO TO A099-LOAD-HISTORY-EX.
019100*
019200     PERFORM A010-READ-HISTORY-RECORD.
019300     PERFORM A020-STORE-HISTORY-LOOP
019400         UNTIL WK-C-END-OF-FILE.
019500*
019600     CLOSE HISTFILE.
019700*
019800 A099-LOAD-HISTORY-EX.
019900     EXIT.
020000*
020100 A010-READ-HISTORY-RECORD.
020200     READ HISTFILE.
020300*
020400 A020-STORE-HISTORY-LOOP.
020500     PERFORM A025-PARSE-JSON-LINE.
020600     IF WK-C-PARSE-ID-PRESENT
020700         IF WK-N-KNOWN-CNT < WK-N-KNOWN-MAX
020800             ADD 1 TO WK-N-KNOWN-CNT
020900             SET WK-N-KNOWN-IDX TO WK-N-KNOWN-CNT
021000             MOVE WK-C-PARSE-SEG2
021100                 TO WK-T-KNOWN-ID (WK-N-KNOWN-IDX)
021200         ELSE
021300             DISPLAY "HBXHIST - KNOWN-ID TABLE FULL - ENTRY DROPPED"
021400         END-IF
021500     END-IF.
021600     PERFORM A010-READ-HISTORY-RECORD.
021700*
021800*    EVERY LINE OF THE DOCUMENT IS SCANNED THE SAME WAY - THE
021900*    "{", "KNOWNTRANSACTIONS" HEADER AND "]"/"}" TRAILER LINES
022000*    CARRY NO SECOND QUOTED SEGMENT (OR CARRY THE ARRAY NAME
022100*    ITSELF) AND ARE SILENTLY SKIPPED, NOT TREATED AS AN ID.
022200 A025-PARSE-JSON-LINE.
022300     MOVE SPACES TO WK-C-PARSE-WORK.
022400     UNSTRING HS-HISTORY-RECORD DELIMITED BY '"'
022500         INTO WK-C-PARSE-SEG1 WK-C-PARSE-SEG2 WK-C-PARSE-SEG3.
022600     IF WK-C-PARSE-SEG2 NOT = SPACES
022700         AND WK-C-PARSE-SEG2 NOT = "knownTransactions"
022800         MOVE "Y" TO WK-C-PARSE-FOUND-SW
022900     END-IF.
023000 EJECT
023100*---------------------------------------------------------------*
023200*    CHK - is this ID already known.
023300*---------------------------------------------------------------*
023400 B000-CHECK-KNOWN.
023500     MOVE "N" TO WK-C-HIST-FOUND-SW.
023600*
023700     IF WK-N-KNOWN-CNT = ZERO
023800         GO TO B099-CHECK-KNOWN-EX.
023900*
024000     SET WK-N-KNOWN-IDX TO 1.
024100     PERFORM B010-CHECK-KNOWN-SCAN
024200         UNTIL WK-N-KNOWN-IDX > WK-N-KNOWN-CNT
024300         OR WK-C-HIST-ID-KNOWN.
024400*
024500 B099-CHECK-KNOWN-EX.
024600     EXIT.
024700*
024800 B010-CHECK-KNOWN-SCAN.
024900     IF WK-T-KNOWN-ID (WK-N-KNOWN-IDX) = WK-C-HIST-ID
025000         MOVE "Y" TO WK-C-HIST-FOUND-SW
025100     ELSE
025200         SET WK-N-KNOWN-IDX UP BY 1
025300     END-IF.
025400     IF WK-C-DEBUG-MODE-ON
025500         SET WK-N-SEARCH-IDX TO WK-N-KNOWN-IDX
025600         DISPLAY "HBXHIST - SCAN POSITION RAW "
025700                 WK-C-SEARCH-IDX-RAW
025800     END-IF.
025900 EJECT
026000*---------------------------------------------------------------*
026100*    ADD - extend the known-ID table (caller has already
026200*    confirmed the ID is not PENDING and not already known).
026300*---------------------------------------------------------------*
026400 B100-ADD-KNOWN.
026500     MOVE SPACES TO WK-C-HIST-ERROR-CD.
026600*
026700     IF WK-N-KNOWN-CNT >= WK-N-KNOWN-MAX
026800         MOVE "HBXFULL" TO WK-C-HIST-ERROR-CD
026900         GO TO B199-ADD-KNOWN-EX.
027000*
027100     ADD 1 TO WK-N-KNOWN-CNT.
027200     SET WK-N-KNOWN-IDX TO WK-N-KNOWN-CNT.
027300     MOVE WK-C-HIST-ID TO WK-T-KNOWN-ID (WK-N-KNOWN-IDX).
027400*
027500 B199-ADD-KNOWN-EX.
027600     EXIT.
027700 EJECT
027800*---------------------------------------------------------------*
027900*    SAVE - rewrite the history file from the known-ID table.
028000*---------------------------------------------------------------*
028100 C000-SAVE-HISTORY.
028200     MOVE SPACES TO WK-C-HIST-ERROR-CD.
028300*
028400     OPEN OUTPUT HISTFILE.
028500     IF NOT WK-C-SUCCESSFUL
028600         MOVE "HBXWOPN" TO WK-C-HIST-ERROR-CD
028700         DISPLAY "HBXHIST - OPEN OUTPUT ERROR - HISTFILE"
028800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028900         MOVE WK-C-HIST-ERROR-CD TO WK-C-ERROR-ECHO-TEXT
029000         DISPLAY "HBXHIST - ERROR CODE PREFIX " WK-C-ERROR-ECHO-P1
029100         GO TO C099-SAVE-HISTORY-EX.
029200*
029300     MOVE "{" TO HS-HISTORY-RECORD.
029400     WRITE HS-HISTORY-RECORD.
029500     MOVE '  "knownTransactions": [' TO HS-HISTORY-RECORD.
029600     WRITE HS-HISTORY-RECORD.
029700*
029800     IF WK-N-KNOWN-CNT > ZERO
029900         SET WK-N-KNOWN-IDX TO 1
030000         PERFORM C010-WRITE-HISTORY-RECORD
030100             UNTIL WK-N-KNOWN-IDX > WK-N-KNOWN-CNT
030200     END-IF.
030300*
030400     MOVE "  ]" TO HS-HISTORY-RECORD.
030500     WRITE HS-HISTORY-RECORD.
030600     MOVE "}" TO HS-HISTORY-RECORD.
030700     WRITE HS-HISTORY-RECORD.
030800*
030900     CLOSE HISTFILE.
031000     MOVE WK-N-KNOWN-CNT TO WK-N-KNOWN-CNT-DISPLAY.
031100     DISPLAY "HBXHIST - HISTORY SAVED, "
031200             WK-N-KNOWN-CNT-DISPLAY " KNOWN TRANSACTIONS".
031300*
031400     IF WK-C-DEBUG-MODE-ON
031500         MOVE WK-N-KNOWN-CNT TO WK-N-KNOWN-CNT-TRACE
031600         DISPLAY "HBXHIST - SAVE COUNT TRACE BYTE "
031700                 WK-C-KNOWN-CNT-TRACE-B1
031800     END-IF.
031900*
032000 C099-SAVE-HISTORY-EX.
032100     EXIT.
032200*
032300 C010-WRITE-HISTORY-RECORD.
032400     MOVE WK-T-KNOWN-ID (WK-N-KNOWN-IDX) TO WK-C-TRIM-SOURCE.
032500     PERFORM T000-TRIM-SOURCE.
032600     MOVE SPACES TO HS-HISTORY-RECORD.
032700     STRING '    "' DELIMITED BY SIZE
032800            WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
032900            '",'    DELIMITED BY SIZE
033000             INTO HS-HISTORY-RECORD.
033100     WRITE HS-HISTORY-RECORD.
033200     SET WK-N-KNOWN-IDX UP BY 1.
033300 EJECT
033400*---------------------------------------------------------------*
033500*    TRIM LENGTH OF WK-C-TRIM-SOURCE - SCAN BACK FROM THE END,
033600*    SAME TECHNIQUE AS T000-COMPUTE-TRIM-LEN IN HBXWRT.
033700*---------------------------------------------------------------*
033800 T000-TRIM-SOURCE.
033900     SET WK-N-TRIM-PTR TO 64.
034000     PERFORM T010-SCAN-BACK
034100         UNTIL WK-N-TRIM-PTR = ZERO
034200         OR WK-C-TRIM-SOURCE (WK-N-TRIM-PTR:1) NOT = SPACE.
034300     MOVE WK-N-TRIM-PTR TO WK-N-TRIM-LEN.
034400*
034500 T010-SCAN-BACK.
034600     SET WK-N-TRIM-PTR DOWN BY 1.
034700 EJECT
034800******************************************************************
034900*************** END OF PROGRAM SOURCE  HBXHIST ***************
035000******************************************************************
