000100* HBXDETL.cpybk
000200***************************************************************
000300* HBXDETL - LINKAGE PASSED TO HBXDET, THE DETAIL-TREE NAVIGATION
000400*           SERVICE ROUTINE. ONE COPYBOOK SERVES ALL SIX
000500*           FUNCTION CODES - SEE A000-DETAIL-SERVICE-ROUTINE IN
000600*           HBXDET FOR THE DISPATCH.
000700***************************************************************
000800* AMENDMENT HISTORY:
000900* HBX001 RHT 04/03/1991 - INITIAL VERSION.
001000* HBX009 RHT 17/08/1994 - ADD TYP  FUNCTION FOR THE UBERSICHT
001100*                         FIRST-ITEM-TITLE LOOKUP.
001200* HBX027 DCT 12/07/2006 - ADD NEST FUNCTION FOR THE SPARPLAN/
001300*                         KAUFORDER TRANSAKTION PAYLOAD - REQ
001400*                         HBX-2006-014.
001500* HBX045 TPN 08/01/2024 - ADD NOTE FUNCTION - FIRST-MATCH NOTE-
001600*                         TYPE SECTION LOOKUP FOR THE DEPOSIT/
001700*                         WITHDRAWAL ZWECK DERIVATION IN HBXCLS -
001800*                         REQ HBX-2024-002.
001900***************************************************************
002000 01  WK-C-DET-RECORD.
002100     05  WK-C-DET-FUNCTION           PIC X(04).
002200         88  WK-C-DET-GET-DETAIL             VALUE "GETD".
002300         88  WK-C-DET-FIND-SECTION           VALUE "FSEC".
002400         88  WK-C-DET-EXTRACT                VALUE "EXTR".
002500         88  WK-C-DET-HEADER-ISIN            VALUE "ISIN".
002600         88  WK-C-DET-NESTED-LOOKUP          VALUE "NEST".
002700         88  WK-C-DET-FIND-NOTE              VALUE "NOTE".
002800         88  WK-C-DET-RESOLVE-STATUS         VALUE "STAT".
002900         88  WK-C-DET-COMPUTE-TYP            VALUE "TYP ".
003000*
003100*        -------- INPUT, BY FUNCTION --------
003200*        GETD : WK-C-DET-PATH(1 THRU WK-C-DET-PATH-CNT)
003300*        FSEC : WK-C-DET-SEARCH-TITLE
003400*        EXTR : WK-C-DET-ITEM-IDX (SECTION), WK-C-DET-SEARCH-TITLE
003500*        ISIN : (NONE - SCANS WHOLE EVENT)
003600*        NEST : WK-C-DET-ITEM-IDX (SECTION), WK-C-DET-SEARCH-TITLE
003700*        NOTE : (NONE - SCANS WHOLE EVENT)
003800*        STAT, TYP : (NONE - SCANS WHOLE EVENT)
003900*
004000     05  WK-C-DET-PATH-CNT           PIC 9(02) COMP.
004100     05  WK-C-DET-PATH OCCURS 6 TIMES
004200             INDEXED BY WK-C-DET-PATH-IDX
004300                                     PIC X(40).
004400     05  WK-C-DET-ITEM-IDX           PIC 9(03) COMP.
004500     05  WK-C-DET-SEARCH-TITLE       PIC X(40).
004600*
004700*        -------------- RESULT -----------------
004800     05  WK-C-DET-RESULT-TEXT        PIC X(120).
004900     05  WK-C-DET-RESULT-SW          PIC X(01).
005000         88  WK-C-DET-RESULT-FOUND           VALUE "Y".
005100     05  WK-C-DET-SECTION-IDX        PIC 9(03) COMP.
005200*            RESULT OF FSEC - INDEX INTO TE-DETAIL-SECTION,
005300*            ZERO WHEN NOT FOUND
005400     05  WK-C-DET-STATUS-TEXT        PIC X(16).
005500     05  FILLER                      PIC X(06).
