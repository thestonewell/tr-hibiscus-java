000100* HBXTRAN.cpybk
000200***************************************************************
000300* HBXTRAN - INCOMING BROKERAGE TRANSACTION EVENT
000400*           ONE RECORD PER EVENT, AS STAGED BY THE UPSTREAM
000500*           TIMELINE EXTRACT (OUT OF SCOPE FOR THIS COPYBOOK).
000600*           THE DETAIL DOCUMENT TREE IS PRE-FLATTENED BY THAT
000700*           UPSTREAM STAGE INTO THE SECTION/ITEM TABLES BELOW -
000800*           EXPORT PROGRAMS DO NOT PARSE RAW TEXT, THEY WALK
000900*           THESE TABLES THE SAME WAY TRFVTAG57 WALKS A SWIFT
001000*           TAG LINE TABLE.
001100***************************************************************
001200* AMENDMENT HISTORY:
001300* HBX001 RHT 04/03/1991 - INITIAL VERSION.
001400* HBX009 RHT 17/08/1994 - EXPAND TE-TITLE FROM 80 TO 128 BYTES,
001500*                         ASSET NAMES WERE TRUNCATING.
001600* HBX014 LMK 19/11/1998 - Y2K REVIEW - TE-TIMESTAMP ALREADY
001700*                         ISO-8601 4-DIGIT YEAR, NO CHANGE.
001800* HBX027 DCT 12/07/2006 - ADD TE-NESTED-SECTION TABLE FOR THE
001900*                         SPARPLAN/KAUFORDER TRANSAKTION
002000*                         PAYLOAD - REQ HBX-2006-014.
002100* HBX041 GPV 23/05/2023 - ADD TE-SECT-NOTE-TEXT FOR DEPOSIT AND
002200*                         WITHDRAWAL ZWECK DERIVATION - REQ
002300*                         HBX-2023-008.
002400* HBX044 GPV 14/09/2023 - ADD TE-ITEM-FUNC-STYLE - STATUS
002500*                         FALLBACK RESOLUTION NEEDS THE STYLE
002600*                         TAG, NOT THE DISPLAY TEXT - REQ
002700*                         HBX-2023-011.
002800***************************************************************
002900 01  TE-TRANSACTION-EVENT.
003000     05  TE-ID                       PIC X(64).
003100*        UNIQUE TRANSACTION IDENTIFIER - DEDUP KEY
003200     05  TE-EVENT-TYPE               PIC X(32).
003300*        COARSE EVENT TYPE TAG, SPACES WHEN NOT CARRIED
003400     05  TE-EVENT-TYPE-SW            PIC X(01).
003500         88  TE-EVENT-TYPE-IS-NULL          VALUE "Y".
003600     05  TE-TITLE                    PIC X(128).
003700     05  TE-SUBTITLE                 PIC X(64).
003800     05  TE-SUBTITLE-SW              PIC X(01).
003900         88  TE-SUBTITLE-IS-NULL            VALUE "Y".
004000     05  TE-TIMESTAMP                PIC X(32).
004100*        ISO-8601, AT LEAST YYYY-MM-DDTHH:MM:SS
004200     05  TE-STATUS                   PIC X(16).
004300     05  TE-STATUS-SW                PIC X(01).
004400         88  TE-STATUS-IS-NULL              VALUE "Y".
004500     05  TE-AMOUNT-PRESENT           PIC 9(01).
004600         88  TE-AMOUNT-IS-PRESENT           VALUE 1.
004700         88  TE-AMOUNT-IS-ABSENT            VALUE 0.
004800     05  TE-AMOUNT-VALUE             PIC S9(09)V99 COMP-3.
004900     05  TE-AMOUNT-CURRENCY          PIC X(03).
005000*
005100*    ------------- FLATTENED DETAIL DOCUMENT TREE -------------
005200     05  TE-DETAIL-PRESENT-SW        PIC X(01).
005300         88  TE-DETAIL-IS-PRESENT           VALUE "Y".
005400     05  TE-DETAIL-SECTION-CNT       PIC 9(03) COMP.
005500     05  TE-DETAIL-SECTION OCCURS 15 TIMES
005600             INDEXED BY TE-SECT-IDX.
005700         10  TE-SECT-TITLE           PIC X(40).
005800         10  TE-SECT-TYPE            PIC X(10).
005900*            e.g. "NOTE", "HEADER" - SPACES OTHERWISE
006000         10  TE-SECT-ACTION-PAYLOAD-SW
006100                                     PIC X(01).
006200             88  TE-SECT-HAS-ACTION-PAYLOAD    VALUE "Y".
006300         10  TE-SECT-ACTION-PAYLOAD  PIC X(40).
006400*            ISIN TEXT WHEN TE-SECT-TYPE = "HEADER"
006500         10  TE-SECT-NOTE-TEXT-SW    PIC X(01).
006600             88  TE-SECT-HAS-NOTE-TEXT         VALUE "Y".
006700         10  TE-SECT-NOTE-TEXT       PIC X(120).
006800*            DIRECT data.text WHEN TE-SECT-TYPE = "NOTE"
006900         10  TE-SECT-ITEM-CNT        PIC 9(03) COMP.
007000         10  TE-SECT-ITEM OCCURS 12 TIMES
007100                 INDEXED BY TE-ITEM-IDX.
007200             15  TE-ITEM-TITLE           PIC X(40).
007300             15  TE-ITEM-TEXT-SW         PIC X(01).
007400                 88  TE-ITEM-HAS-TEXT            VALUE "Y".
007500             15  TE-ITEM-TEXT            PIC X(120).
007600*                    detail.text
007700             15  TE-ITEM-SUBTITLE-SW     PIC X(01).
007800                 88  TE-ITEM-HAS-SUBTITLE        VALUE "Y".
007900             15  TE-ITEM-SUBTITLE        PIC X(40).
008000*                    detail.subtitle
008100             15  TE-ITEM-DISPVAL-SW      PIC X(01).
008200                 88  TE-ITEM-HAS-DISPVAL         VALUE "Y".
008300             15  TE-ITEM-DISPVAL-PREFIX  PIC X(40).
008400*                    detail.displayValue.prefix
008500             15  TE-ITEM-DISPVAL-TEXT    PIC X(40).
008600*                    detail.displayValue.text
008700             15  TE-ITEM-FSTYLE-SW       PIC X(01).
008800                 88  TE-ITEM-HAS-FSTYLE          VALUE "Y".
008900             15  TE-ITEM-FUNC-STYLE      PIC X(16).
009000*                    detail.functionalStyle - STATUS ITEM ONLY
009100             15  TE-ITEM-NESTED-SW       PIC X(01).
009200                 88  TE-ITEM-HAS-NESTED          VALUE "Y".
009300*                    detail.action.payload.sections PRESENT -
009400*                    SEE TE-NESTED-SECTION BELOW
009500             15  TE-ITEM-NESTED-FIRST    PIC 9(03) COMP.
009600             15  TE-ITEM-NESTED-LAST     PIC 9(03) COMP.
009700*                    RANGE OF TE-NESTED-SECTION ENTRIES THAT
009800*                    BELONG TO THIS ITEM'S NESTED PAYLOAD
009900*
010000*    --------- NESTED TRANSAKTION PAYLOAD SECTIONS -------------
010100*    POPULATED ONLY FOR THE "UBERSICHT" ITEM TITLED
010200*    "TRANSAKTION" - SPARPLAN, KAUFORDER, VERKAUFSORDER.
010300     05  TE-NESTED-SECTION-CNT       PIC 9(03) COMP.
010400     05  TE-NESTED-SECTION OCCURS 10 TIMES
010500             INDEXED BY TE-NEST-IDX.
010600         10  TE-NEST-ITEM-CNT        PIC 9(03) COMP.
010700         10  TE-NEST-ITEM OCCURS 10 TIMES
010800                 INDEXED BY TE-NEST-ITEM-IDX.
010900             15  TE-NEST-ITEM-TITLE      PIC X(40).
011000             15  TE-NEST-ITEM-TEXT-SW    PIC X(01).
011100                 88  TE-NEST-ITEM-HAS-TEXT       VALUE "Y".
011200             15  TE-NEST-ITEM-TEXT       PIC X(120).
011300     05  FILLER                      PIC X(40).
