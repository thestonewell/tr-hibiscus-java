000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     HBXMAIN.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   CASH AND BROKERAGE SETTLEMENT UNIT.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
001000                  MUST NOT BE COPIED OR DISCLOSED TO ANY PERSON
001100                  WITHOUT PRIOR AUTHORITY.
001200*
001300*DESCRIPTION :  TOP-LEVEL DRIVER FOR THE HIBISCUS EXPORT SUITE -
001400*               READS THE TRANSACTION-EVENT BATCH, FILTERS IT,
001500*               SORTS AND CLASSIFIES THE SURVIVORS INTO HIBISCUS-
001600*               UMSATZ XML OBJECTS, EXTENDS THE KNOWN-TRANSACTION
001700*               HISTORY, PRINTS THE FILTERING STATISTICS AND,
001800*               UNDER THE DEBUG SWITCH, DUMPS THE WHOLE BATCH.
001900*               CALLS HBXDET FOR DETAIL-TREE NAVIGATION AND
002000*               STATUS RESOLUTION, HBXCLS FOR CLASSIFICATION,
002100*               HBXWRT FOR ALL OUTPUT-FILE I-O AND HBXHIST FOR
002200*               THE KNOWN-TRANSACTION HISTORY FILE.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* HBX001 RHT 04/03/1991 - INITIAL VERSION - FILTER/SORT/CLASSIFY/
002800*                         WRITE/REPORT, NO SAVE OR DEBUG OPTIONS.
002900*----------------------------------------------------------------
003000* HBX014 LMK 19/11/1998 - Y2K REVIEW - WK-C-RUN-TIMESTAMP BUILT
003100*                         FROM A 4-DIGIT CENTURY DATE, NO CHANGE
003200*                         REQUIRED.
003300*----------------------------------------------------------------
003400* HBX027 DCT 12/07/2006 - ADD THE INCLUDE-PENDING, SAVE-
003500*                         TRANSACTIONS AND DEBUG-MODE RUN OPTIONS,
003600*                         READ FROM THE RUNPARM CONTROL CARD - REQ
003700*                         HBX-2006-014.
003800*----------------------------------------------------------------
003900* HBX038 GPV 02/02/2021 - RAISE THE EVENT/OUTPUT TABLE LIMITS
004000*                         FROM 500 TO 1000 - VOLUME GROWTH, REQ
004100*                         HBX-2021-005.
004200*----------------------------------------------------------------
004300* HBX041 GPV 23/05/2023 - ADD THE FULL-BATCH DEBUG DUMP ROUTINE
004400*                         (WRDBGALL/WRSUMRY) - REQ HBX-2023-008.
004500*----------------------------------------------------------------
004600* HBX043 GPV 11/08/2023 - EARLY-EXIT PATH WAS STILL CALLING
004700*                         HBXHIST SAVE ON A ZERO-SURVIVOR BATCH,
004800*                         REWRITING THE HISTORY FILE WITH NOTHING
004900*                         NEW IN IT - NOW SKIPPED ENTIRELY.
005000*----------------------------------------------------------------
005100* HBX047 TPN 05/02/2024 - HBXCOM IS NOW EXTERNAL SO THIS
005200*                         ROUTINE'S SETTING OF THE RUN OPTIONS,
005300*                         OUTPUT DIRECTORY AND RUN TIMESTAMP
005400*                         REACHES HBXDET/HBXCLS/HBXWRT/HBXHIST
005500*                         WITHOUT THREADING THEM THROUGH EVERY
005600*                         LINKAGE RECORD - REQ HBX-2024-003.
005700*----------------------------------------------------------------
005800* HBX048 TPN 19/02/2024 - THE SURVIVOR INSERTION SORT WAS NOT
005900*                         STABLE ON A TIMESTAMP TIE - TIE-BREAK
006000*                         ON TRANSACTION ID ADDED TO C031-
006100*                         COMPARE-ENTRIES TO MATCH THE BUSINESS
006200*                         RULE.
006300*----------------------------------------------------------------
006400* HBX049 TPN 26/02/2024 - WIDENED THE WORKING PATH FIELDS TO
006500*                         X(100) TO MATCH THE WIDER WK-C-WRT-
006600*                         FILE-NAME IN HBXWRTL - SEE HBXWRTL FOR
006700*                         DETAIL - REQ HBX-2024-003.
006750* HBX050 TPN 14/03/2024 - ADDED FILLER PADS TO WORKING-STORAGE
006760*                         GROUPS THAT WERE MISSING THEM PER THE
006770*                         SHOP STANDARD - REQ HBX-2024-005.
006800*----------------------------------------------------------------
006900 EJECT
007000**********************
007100 ENVIRONMENT DIVISION.
007200**********************
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.  IBM-AS400.
007500 OBJECT-COMPUTER.  IBM-AS400.
007600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT RUNPARM  ASSIGN TO RUNPARM
008100            ORGANIZATION      IS LINE SEQUENTIAL
008200            FILE STATUS       IS WK-C-FILE-STATUS.
008300     SELECT EVENTIN  ASSIGN TO EVENTIN
008400            ORGANIZATION      IS LINE SEQUENTIAL
008500            FILE STATUS       IS WK-C-FILE-STATUS.
008600*
008700***************
008800 DATA DIVISION.
008900***************
009000 FILE SECTION.
009100**************
009200 FD  RUNPARM
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS PC-PARM-CARD.
009500 01  PC-PARM-CARD.
009600     05  PC-OUTPUT-DIR               PIC X(100).
009700     05  PC-INCLUDE-PENDING-SW       PIC X(01).
009800     05  PC-SAVE-TRANS-SW            PIC X(01).
009900     05  PC-DEBUG-MODE-SW            PIC X(01).
010000     05  FILLER                      PIC X(47).
010100*
010200 FD  EVENTIN
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS TE-TRANSACTION-EVENT.
010500 COPY HBXTRAN.
010600*
010700*************************
010800 WORKING-STORAGE SECTION.
010900*************************
011000 01  FILLER                          PIC X(24)        VALUE
011100     "** PROGRAM HBXMAIN  **".
011200*
011300* ------------------ PROGRAM WORKING STORAGE -------------------*
011400 COPY HBXCOM.
011500 COPY HBXHSTL.
011600 COPY HBXDETL.
011700 COPY HBXCLSL.
011800 COPY HBXWRTL.
011900*
012000*        ONE TABLE ENTRY PER INPUT RECORD - A SUMMARY ONLY, THE
012100*        FULL DETAIL TREE IS RE-READ FROM EVENTIN AT CLASSIFY
012200*        AND DEBUG-DUMP TIME SINCE IT WOULD NOT FIT A TABLE OF
012300*        THIS SIZE.  SAME SHAPE AS HBXHIST'S WK-N-KNOWN-TABLE.
012400 01  WK-N-EVENT-TABLE.
012500     05  WK-N-EVENT-CNT              PIC 9(04) COMP VALUE ZERO.
012600     05  WK-N-EVENT-MAX              PIC 9(04) COMP VALUE 1000.
012700     05  WK-T-EVENT-ENTRY OCCURS 1000 TIMES
012800             INDEXED BY WK-N-EVENT-IDX.
012900         10  WK-T-EVENT-ID           PIC X(64).
013000         10  WK-T-EVENT-TS           PIC X(32).
013100         10  WK-T-EVENT-SURVIVE-SW   PIC X(01).
013200             88  WK-T-EVENT-SURVIVES         VALUE "Y".
013300         10  WK-T-EVENT-STATUS-TEXT  PIC X(16).
013400         10  WK-T-EVENT-OBJSEQ       PIC 9(04) COMP VALUE ZERO.
013500         10  FILLER                  PIC X(08).                   HBX050
013600*
013700*        GENERIC SORT-KEY INDEX ARRAY - HOLDS SUBSCRIPTS INTO
013800*        WK-T-EVENT-ENTRY, RE-USED ONCE FOR THE SURVIVOR SORT
013900*        (C-SERIES) AND AGAIN FOR THE FULL-BATCH SORT (G-SERIES).
014000 01  WK-N-SORT-TABLE.
014100     05  WK-N-SORT-CNT               PIC 9(04) COMP VALUE ZERO.
014200     05  WK-N-SORT-MAX               PIC 9(04) COMP VALUE 1000.
014300     05  WK-T-SORT-SEQ   PIC 9(04) COMP OCCURS 1000 TIMES
014400             INDEXED BY WK-N-SORT-IDX, WK-N-SORT-OUTER,
014500                         WK-N-SORT-INNER, WK-N-SORT-PREV
014600             VALUE ZERO.
014700     05  FILLER                      PIC X(04).                   HBX050
014800*
014900*        ONE ENTRY PER SURVIVOR, AWAITING WRITE IN OBJECT-ID
015000*        (SORTED) SEQUENCE - THE SAME DEFERRED-ARRAY TECHNIQUE AS
015100*        WK-N-KNOWN-TABLE, BUT OF THE OUTPUT RECORD SHAPE.  THE
015200*        COPYBOOK'S 01 IS RENUMBERED TO A 10 TO NEST IT - THIS
015300*        IS THE ONLY COPY OF HBXUMTZ IN THIS PROGRAM SO THE
015400*        FIELD NAMES STAY UNQUALIFIED.
015500 01  WK-N-OUTPUT-TABLE.
015600     05  WK-N-OUTPUT-MAX              PIC 9(04) COMP VALUE 1000.
015700     05  WK-T-OUTPUT-ENTRY OCCURS 1000 TIMES
015800             INDEXED BY WK-N-OUTPUT-IDX.
015900         COPY HBXUMTZ REPLACING ==01  UM-HIBISCUS-UMSATZ.==
016000                              BY ==10  UM-HIBISCUS-UMSATZ.==.
016100     05  FILLER                      PIC X(04).                   HBX050
016200*
016300 01  WK-C-SWITCHES.
016400     05  WK-C-STARTUP-FAILED-SW      PIC X(01) VALUE "N".
016500         88  WK-C-STARTUP-FAILED            VALUE "Y".
016600     05  WK-C-FILTER-DROPPED-SW      PIC X(01) VALUE "N".
016700         88  WK-C-FILTER-DROPPED            VALUE "Y".
016800     05  FILLER                      PIC X(06).                   HBX050
016900*
017000*        SYSTEM DATE/TIME, SPLIT OUT TO BUILD THE RUN TIMESTAMP
017100*        AND THE OUTPUT XML FILE NAME - TWO OF THIS PROGRAM'S
017200*        REDEFINES.
017300 01  WK-X-SYS-DATE                   PIC 9(08) VALUE ZERO.
017400 01  WK-X-SYS-DATE-FIELDS REDEFINES WK-X-SYS-DATE.
017500     05  WK-X-SYS-YYYY                PIC 9(04).
017600     05  WK-X-SYS-MM                  PIC 9(02).
017700     05  WK-X-SYS-DD                  PIC 9(02).
017800 01  WK-X-SYS-TIME                   PIC 9(08) VALUE ZERO.
017900 01  WK-X-SYS-TIME-FIELDS REDEFINES WK-X-SYS-TIME.
018000     05  WK-X-SYS-HH                  PIC 9(02).
018100     05  WK-X-SYS-MIN                 PIC 9(02).
018200     05  WK-X-SYS-SEC                 PIC 9(02).
018300     05  WK-X-SYS-HSEC                PIC 9(02).
018400*
018500*        THIRD REDEFINES - RAW-BYTE TRACE VIEW OF THE SURVIVOR
018600*        COUNT FOR THE DEBUG SWITCH, SAME STYLE AS HBXHIST'S
018700*        WK-N-KNOWN-CNT-TRACE.
018800 01  WK-N-SORT-CNT-TRACE-WORK.
018900     05  WK-N-SORT-CNT-TRACE          PIC 9(04) COMP VALUE ZERO.
019000 01  WK-N-SORT-CNT-TRACE-BYTES
019100         REDEFINES WK-N-SORT-CNT-TRACE-WORK.
019200     05  WK-C-SORT-CNT-TRACE-B1       PIC X(01).
019300     05  FILLER                       PIC X(01).
019400*
019500*        FULL PATHS BUILT UP FOR THE FILES HBXWRT ACTUALLY OPENS
019600*        - HBXWRT TAKES THE FINISHED NAME, IT DOES NOT
019700*        CONCATENATE THE OUTPUT DIRECTORY ITSELF.
019800 01  WK-C-PATH-WORK.
019900     05  WK-C-PATH-DIR-LEN            PIC 9(03) COMP VALUE ZERO.
020000     05  WK-C-PATH-NAME-LEN           PIC 9(03) COMP VALUE ZERO.
020100     05  FILLER                       PIC X(02).                  HBX050
020200*
020300*        GENERIC TRIM/SCAN WORK AREA - NO INTRINSIC FUNCTIONS
020400*        ARE AVAILABLE ON THIS COMPILER, SAME SCAN-BACK
020500*        TECHNIQUE USED THROUGHOUT THE SUITE.
020600 01  WK-C-UTIL-WORK.
020700     05  WK-C-UTIL-SOURCE             PIC X(64)  VALUE SPACES.
020800     05  WK-N-UTIL-LEN                PIC 9(02) COMP VALUE ZERO.
020900     05  WK-N-UTIL-PTR                PIC 9(02) COMP VALUE ZERO.
021000     05  WK-N-UTIL-CHAR-IDX           PIC 9(03) COMP VALUE ZERO.
021100     05  WK-C-UTIL-ONE-CHAR           PIC X(01) VALUE SPACE.
021200     05  FILLER                       PIC X(04).                  HBX050
021300*
021400 01  WK-N-DISPLAY-WORK.
021500     05  WK-N-DISPLAY-ED              PIC ZZZZZZ9.
021600     05  WK-N-RATE-DISPLAY            PIC ZZ9.9.
021700     05  FILLER                       PIC X(04).                  HBX050
021800*
021900 01  WK-C-FILENAME-WORK.
022000     05  WK-C-XML-FILE-PATH           PIC X(100) VALUE SPACES.
022100     05  WK-C-SAVE-FILE-PATH          PIC X(100) VALUE SPACES.
022200     05  WK-C-DEBUG-FILE-PATH         PIC X(100) VALUE SPACES.
022300     05  WK-C-SUMMARY-FILE-PATH       PIC X(100) VALUE SPACES.
022400     05  WK-C-SANITIZED-ID            PIC X(64)  VALUE SPACES.
022500     05  FILLER                       PIC X(04).                  HBX050
022600*
022700***************************
022800 PROCEDURE DIVISION.
022900***************************
023000 MAIN-MODULE.
023100     PERFORM A000-STARTUP-ROUTINE THRU A099-STARTUP-ROUTINE-EX.
023200     IF WK-C-STARTUP-FAILED
023300         GO TO MAIN-MODULE-EX.
023400*
023500     PERFORM A100-READ-BATCH-ROUTINE
023600         THRU A199-READ-BATCH-ROUTINE-EX.
023700     PERFORM B080-CHECK-SURVIVORS THRU B089-CHECK-SURVIVORS-EX.
023800     IF WK-N-SORT-CNT = ZERO
023900         DISPLAY "HBXMAIN - NO SURVIVING TRANSACTIONS, RUN ST"
024000                 "OPPED"
024100         GO TO MAIN-MODULE-EX.
024200*
024300     PERFORM C000-SORT-SURVIVORS     THRU C099-SORT-SURVIVORS-EX.
024400     PERFORM D000-BUILD-OUTPUT-TABLE
024500         THRU D099-BUILD-OUTPUT-TABLE-EX.
024600     PERFORM E000-WRITE-OUTPUT-ROUTINE
024700         THRU E099-WRITE-OUTPUT-ROUTINE-EX.
024800     PERFORM F000-PRINT-STATISTICS
024900         THRU F099-PRINT-STATISTICS-EX.
025000*
025100     IF WK-C-DEBUG-MODE-ON
025200         PERFORM G000-DEBUG-DUMP-ROUTINE
025300             THRU G099-DEBUG-DUMP-ROUTINE-EX
025400     END-IF.
025500*
025600 MAIN-MODULE-EX.
025700     GOBACK.
025800 EJECT
025900*---------------------------------------------------------------*
026000*    A000 - READ THE RUNPARM CONTROL CARD (MISSING CARD IS NOT
026100*    AN ERROR, JUST THE DEFAULTS), THEN LOAD THE KNOWN-
026200*    TRANSACTION HISTORY.  THE OUTPUT DIRECTORY ITSELF IS
026300*    CREATED BY THE CL JOB STREAM AHEAD OF THIS STEP.
026400*---------------------------------------------------------------*
026500 A000-STARTUP-ROUTINE.
026600     MOVE "N" TO WK-C-STARTUP-FAILED-SW.
026700     MOVE SPACES TO WK-C-OUTPUT-DIR.
026800*
026900     PERFORM A010-READ-RUNPARM THRU A019-READ-RUNPARM-EX.
027000     PERFORM A020-BUILD-RUN-TIMESTAMP
027100         THRU A029-BUILD-RUN-TIMESTAMP-EX.
027200*
027300     MOVE "LOAD" TO WK-C-HIST-FUNCTION.
027400     MOVE WK-C-OUTPUT-DIR TO WK-C-HIST-OUTPUT-DIR.
027500     CALL "HBXHIST" USING WK-C-HIST-RECORD.
027600*
027700 A099-STARTUP-ROUTINE-EX.
027800     EXIT.
027900*
028000 A010-READ-RUNPARM.
028100     OPEN INPUT RUNPARM.
028200     IF NOT WK-C-SUCCESSFUL
028300         DISPLAY "HBXMAIN - NO RUNPARM CONTROL CARD, USING DE"
028400                 "FAULTS"
028500         GO TO A019-READ-RUNPARM-EX.
028600*
028700     READ RUNPARM.
028800     IF WK-C-SUCCESSFUL
028900         MOVE PC-OUTPUT-DIR         TO WK-C-OUTPUT-DIR
029000         MOVE PC-INCLUDE-PENDING-SW TO WK-C-INCLUDE-PENDING-SW
029100         MOVE PC-SAVE-TRANS-SW      TO WK-C-SAVE-TRANS-SW
029200         MOVE PC-DEBUG-MODE-SW      TO WK-C-DEBUG-MODE-SW
029300     END-IF.
029400*
029500     CLOSE RUNPARM.
029600*
029700 A019-READ-RUNPARM-EX.
029800     EXIT.
029900 EJECT
030000*---------------------------------------------------------------*
030100*    BUILD WK-C-RUN-TIMESTAMP, FORMAT YYYY-MM-DDTHH.MM.SS, FROM
030200*    THE SYSTEM CLOCK AT THE START OF THE RUN.
030300*---------------------------------------------------------------*
030400 A020-BUILD-RUN-TIMESTAMP.
030500     ACCEPT WK-X-SYS-DATE FROM DATE YYYYMMDD.
030600     ACCEPT WK-X-SYS-TIME FROM TIME.
030700*
030800     MOVE SPACES TO WK-C-RUN-TIMESTAMP.
030900     STRING WK-X-SYS-YYYY               DELIMITED BY SIZE
031000            "-"                         DELIMITED BY SIZE
031100            WK-X-SYS-MM                 DELIMITED BY SIZE
031200            "-"                         DELIMITED BY SIZE
031300            WK-X-SYS-DD                 DELIMITED BY SIZE
031400            "T"                         DELIMITED BY SIZE
031500            WK-X-SYS-HH                 DELIMITED BY SIZE
031600            "."                         DELIMITED BY SIZE
031700            WK-X-SYS-MIN                DELIMITED BY SIZE
031800            "."                         DELIMITED BY SIZE
031900            WK-X-SYS-SEC                DELIMITED BY SIZE
032000             INTO WK-C-RUN-TIMESTAMP.
032100*
032200 A029-BUILD-RUN-TIMESTAMP-EX.
032300     EXIT.
032400 EJECT
032500*---------------------------------------------------------------*
032600*    A100 - READ THE INPUT BATCH ONCE, BUILDING THE EVENT TABLE
032700*    AND APPLYING THE SEVEN-RULE FILTER TO EACH RECORD AS IT
032800*    ARRIVES (B000 THRU B070 BELOW).
032900*---------------------------------------------------------------*
033000 A100-READ-BATCH-ROUTINE.
033100     MOVE ZERO TO WK-N-EVENT-CNT.
033200     OPEN INPUT EVENTIN.
033300     IF NOT WK-C-SUCCESSFUL
033400         DISPLAY "HBXMAIN - OPEN INPUT ERROR - EVENTIN"
033500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033600         MOVE "Y" TO WK-C-STARTUP-FAILED-SW
033700         GO TO A199-READ-BATCH-ROUTINE-EX.
033800*
033900     PERFORM A110-READ-EVENT-RECORD.
034000     PERFORM B000-FILTER-PASS THRU B099-FILTER-PASS-EX
034100         UNTIL WK-C-END-OF-FILE.
034200*
034300     CLOSE EVENTIN.
034400*
034500 A199-READ-BATCH-ROUTINE-EX.
034600     EXIT.
034700*
034800 A110-READ-EVENT-RECORD.
034900     READ EVENTIN.
035000 EJECT
035100*---------------------------------------------------------------*
035200*    B000 - ONE PASS OF THE SEVEN-RULE FILTER AGAINST THE
035300*    CURRENT TE-TRANSACTION-EVENT, THEN READ THE NEXT RECORD.
035400*---------------------------------------------------------------*
035500 B000-FILTER-PASS.
035600     ADD 1 TO WK-N-CNT-TOTAL-EVENTS.
035700*
035800     IF WK-N-EVENT-CNT < WK-N-EVENT-MAX
035900         ADD 1 TO WK-N-EVENT-CNT
036000         SET WK-N-EVENT-IDX TO WK-N-EVENT-CNT
036100     ELSE
036200         DISPLAY "HBXMAIN - EVENT TABLE FULL - RECORD DROPPED"
036300         GO TO B090-READ-NEXT
036400     END-IF.
036500*
036600     MOVE TE-ID       TO WK-T-EVENT-ID (WK-N-EVENT-IDX).
036700     MOVE TE-TIMESTAMP
036800         TO WK-T-EVENT-TS (WK-N-EVENT-IDX).
036900     MOVE "N"     TO WK-T-EVENT-SURVIVE-SW (WK-N-EVENT-IDX).
037000     MOVE SPACES  TO WK-T-EVENT-STATUS-TEXT (WK-N-EVENT-IDX).
037100     MOVE ZERO    TO WK-T-EVENT-OBJSEQ (WK-N-EVENT-IDX).
037200*
037300     PERFORM B010-CHECK-CARD-VERIFY.
037400     IF WK-C-FILTER-DROPPED
037500         GO TO B090-READ-NEXT.
037600     PERFORM B020-CHECK-AMOUNT-PRESENT.
037700     IF WK-C-FILTER-DROPPED
037800         GO TO B090-READ-NEXT.
037900     PERFORM B030-CHECK-ALREADY-KNOWN.
038000     IF WK-C-FILTER-DROPPED
038100         GO TO B090-READ-NEXT.
038200     PERFORM B040-RESOLVE-AND-CHECK-STATUS.
038300     IF WK-C-FILTER-DROPPED
038400         GO TO B090-READ-NEXT.
038500     PERFORM B050-CHECK-CANCELED.
038600     IF WK-C-FILTER-DROPPED
038700         GO TO B090-READ-NEXT.
038800     PERFORM B060-CHECK-PENDING.
038900     IF WK-C-FILTER-DROPPED
039000         GO TO B090-READ-NEXT.
039100     PERFORM B070-RECORD-SURVIVES.
039200*
039300 B090-READ-NEXT.
039400     PERFORM A110-READ-EVENT-RECORD.
039500*
039600 B099-FILTER-PASS-EX.
039700     EXIT.
039800 EJECT
039900*---------------------------------------------------------------*
040000*    RULE 1 - CARD_SUCCESSFUL_VERIFICATION EVENT TYPE.
040100*---------------------------------------------------------------*
040200 B010-CHECK-CARD-VERIFY.
040300     MOVE "N" TO WK-C-FILTER-DROPPED-SW.
040400     IF TE-EVENT-TYPE = "CARD_SUCCESSFUL_VERIFICATION"
040500         ADD 1 TO WK-N-CNT-CARD-VERIFY
040600         MOVE "Y" TO WK-C-FILTER-DROPPED-SW
040700     END-IF.
040800*
040900*---------------------------------------------------------------*
041000*    RULE 2 - NO AMOUNT PRESENT.
041100*---------------------------------------------------------------*
041200 B020-CHECK-AMOUNT-PRESENT.
041300     MOVE "N" TO WK-C-FILTER-DROPPED-SW.
041400     IF TE-AMOUNT-IS-ABSENT
041500         ADD 1 TO WK-N-CNT-WITHOUT-AMOUNT
041600         MOVE "Y" TO WK-C-FILTER-DROPPED-SW
041700     END-IF.
041800*
041900*---------------------------------------------------------------*
042000*    RULE 3 - ID ALREADY IN THE KNOWN-TRANSACTION HISTORY.
042100*---------------------------------------------------------------*
042200 B030-CHECK-ALREADY-KNOWN.
042300     MOVE "N" TO WK-C-FILTER-DROPPED-SW.
042400     MOVE TE-ID    TO WK-C-HIST-ID.
042500     MOVE "CHK " TO WK-C-HIST-FUNCTION.
042600     CALL "HBXHIST" USING WK-C-HIST-RECORD.
042700     IF WK-C-HIST-ID-KNOWN
042800         ADD 1 TO WK-N-CNT-ALREADY-KNOWN
042900         MOVE "Y" TO WK-C-FILTER-DROPPED-SW
043000     END-IF.
043100 EJECT
043200*---------------------------------------------------------------*
043300*    RULE 4 - RESOLVE STATUS VIA HBXDET, DROP WHEN NOT ONE OF
043400*    PENDING/EXECUTED/CANCELED/CREATED.  A DROP HERE ALSO WRITES
043500*    THE PER-TRANSACTION UNKNOWN-STATUS DEBUG DUMP.
043600*---------------------------------------------------------------*
043700 B040-RESOLVE-AND-CHECK-STATUS.
043800     MOVE "N"    TO WK-C-FILTER-DROPPED-SW.
043900     MOVE "STAT" TO WK-C-DET-FUNCTION.
044000     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
044100     MOVE WK-C-DET-STATUS-TEXT
044200         TO WK-T-EVENT-STATUS-TEXT (WK-N-EVENT-IDX).
044300*
044400     IF WK-C-DET-STATUS-TEXT = "PENDING"  OR
044500        WK-C-DET-STATUS-TEXT = "EXECUTED" OR
044600        WK-C-DET-STATUS-TEXT = "CANCELED" OR
044700        WK-C-DET-STATUS-TEXT = "CREATED"
044800         NEXT SENTENCE
044900     ELSE
045000         ADD 1 TO WK-N-CNT-UNKNOWN-STATUS
045100         MOVE "Y" TO WK-C-FILTER-DROPPED-SW
045200         PERFORM B041-DEBUG-DUMP-UNKNOWN
045300     END-IF.
045400*
045500 B041-DEBUG-DUMP-UNKNOWN.
045600     MOVE TE-ID TO WK-C-UTIL-SOURCE.
045700     INSPECT WK-C-UTIL-SOURCE REPLACING ALL ":" BY ".".
045800     PERFORM T000-COMPUTE-UTIL-LEN.
045900     MOVE SPACES TO WK-C-DEBUG-FILE-PATH.
046000     STRING WK-C-OUTPUT-DIR (1:WK-C-PATH-DIR-LEN)
046100                                              DELIMITED BY SIZE
046200            "/debug-"                         DELIMITED BY SIZE
046300            WK-C-UTIL-SOURCE (1:WK-N-UTIL-LEN)
046400                                              DELIMITED BY SIZE
046500            ".json"                           DELIMITED BY SIZE
046600             INTO WK-C-DEBUG-FILE-PATH.
046700*
046800     MOVE WK-C-DEBUG-FILE-PATH TO WK-C-WRT-FILE-NAME.
046900     MOVE WK-C-OUTPUT-DIR      TO WK-C-WRT-OUTPUT-DIR.
047000     MOVE "WRDEBUG " TO WK-C-WRT-FUNCTION.
047100     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
047200                          TE-TRANSACTION-EVENT.
047300 EJECT
047400*---------------------------------------------------------------*
047500*    RULE 5 - STATUS = CANCELED.
047600*---------------------------------------------------------------*
047700 B050-CHECK-CANCELED.
047800     MOVE "N" TO WK-C-FILTER-DROPPED-SW.
047900     IF WK-T-EVENT-STATUS-TEXT (WK-N-EVENT-IDX) = "CANCELED"
048000         ADD 1 TO WK-N-CNT-CANCELED
048100         MOVE "Y" TO WK-C-FILTER-DROPPED-SW
048200     END-IF.
048300*
048400*---------------------------------------------------------------*
048500*    RULE 6 - STATUS = PENDING AND INCLUDE-PENDING IS OFF.
048600*---------------------------------------------------------------*
048700 B060-CHECK-PENDING.
048800     MOVE "N" TO WK-C-FILTER-DROPPED-SW.
048900     IF WK-T-EVENT-STATUS-TEXT (WK-N-EVENT-IDX) = "PENDING"
049000        AND NOT WK-C-INCLUDE-PENDING
049100         ADD 1 TO WK-N-CNT-PENDING-SKIP
049200         MOVE "Y" TO WK-C-FILTER-DROPPED-SW
049300     END-IF.
049400*
049500*---------------------------------------------------------------*
049600*    RULE 7 - THE RECORD SURVIVES.  A NON-PENDING SURVIVOR IS
049700*    ADDED TO THE KNOWN-TRANSACTION HISTORY NOW SO IT WILL NOT
049800*    BE RE-EXPORTED ON A LATER RUN.
049900*---------------------------------------------------------------*
050000 B070-RECORD-SURVIVES.
050100     MOVE "Y" TO WK-T-EVENT-SURVIVE-SW (WK-N-EVENT-IDX).
050200     ADD 1 TO WK-N-CNT-VALID-EXPORTED.
050300*
050400     IF WK-T-EVENT-STATUS-TEXT (WK-N-EVENT-IDX) NOT = "PENDING"
050500         MOVE TE-ID    TO WK-C-HIST-ID
050600         MOVE "ADD " TO WK-C-HIST-FUNCTION
050700         CALL "HBXHIST" USING WK-C-HIST-RECORD
050800     END-IF.
050900*
051000     IF WK-C-SAVE-TRANSACTIONS
051100         PERFORM B071-WRITE-SAVE-FILE
051200     END-IF.
051300*
051400 B071-WRITE-SAVE-FILE.
051500     MOVE TE-ID TO WK-C-UTIL-SOURCE.
051600     PERFORM T000-COMPUTE-UTIL-LEN.
051700     MOVE SPACES TO WK-C-SAVE-FILE-PATH.
051800     STRING WK-C-OUTPUT-DIR (1:WK-C-PATH-DIR-LEN)
051900                                              DELIMITED BY SIZE
052000            "/_"                              DELIMITED BY SIZE
052100            WK-C-UTIL-SOURCE (1:WK-N-UTIL-LEN)
052200                                              DELIMITED BY SIZE
052300             INTO WK-C-SAVE-FILE-PATH.
052400*
052500     MOVE WK-C-SAVE-FILE-PATH TO WK-C-WRT-FILE-NAME.
052600     MOVE WK-C-OUTPUT-DIR     TO WK-C-WRT-OUTPUT-DIR.
052700     MOVE "WRSAVE  " TO WK-C-WRT-FUNCTION.
052800     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
052900                          TE-TRANSACTION-EVENT.
053000 EJECT
053100*---------------------------------------------------------------*
053200*    B080 - EARLY EXIT CHECK (BATCH FLOW STEP 4).  SCANS THE
053300*    EVENT TABLE AND COLLECTS THE SURVIVOR SUBSCRIPTS INTO
053400*    WK-T-SORT-SEQ, READY FOR C000 TO SORT.
053500*---------------------------------------------------------------*
053600 B080-CHECK-SURVIVORS.
053700     MOVE ZERO TO WK-N-SORT-CNT.
053800     IF WK-N-EVENT-CNT = ZERO
053900         GO TO B089-CHECK-SURVIVORS-EX.
054000*
054100     SET WK-N-EVENT-IDX TO 1.
054200     PERFORM B081-COLLECT-SURVIVOR
054300         UNTIL WK-N-EVENT-IDX > WK-N-EVENT-CNT.
054400*
054500     IF WK-C-DEBUG-MODE-ON
054600         SET WK-N-SORT-CNT-TRACE TO WK-N-SORT-CNT
054700         DISPLAY "HBXMAIN - SURVIVOR COUNT TRACE BYTE "
054800                 WK-C-SORT-CNT-TRACE-B1
054900     END-IF.
055000*
055100 B089-CHECK-SURVIVORS-EX.
055200     EXIT.
055300*
055400 B081-COLLECT-SURVIVOR.
055500     IF WK-T-EVENT-SURVIVES (WK-N-EVENT-IDX)
055600         ADD 1 TO WK-N-SORT-CNT
055700         SET WK-N-SORT-IDX TO WK-N-SORT-CNT
055800         SET WK-T-SORT-SEQ (WK-N-SORT-IDX) TO WK-N-EVENT-IDX
055900     END-IF.
056000     SET WK-N-EVENT-IDX UP BY 1.
056100 EJECT
056200*---------------------------------------------------------------*
056300*    C000 - SORT THE SURVIVOR INDEX ARRAY ASCENDING BY
056400*    TIMESTAMP/ID (C020 IS THE SHARED SORT ENGINE, RE-USED BY
056500*    G050 FOR THE FULL-BATCH DEBUG DUMP), THEN ASSIGN THE
056600*    0-BASED OBJECT-ID IN SORTED ORDER.
056700*---------------------------------------------------------------*
056800 C000-SORT-SURVIVORS.
056900     PERFORM C020-SORT-ENGINE THRU C029-SORT-ENGINE-EX.
057000*
057100     SET WK-N-SORT-IDX TO 1.
057200     PERFORM C040-ASSIGN-OBJECT-ID
057300         UNTIL WK-N-SORT-IDX > WK-N-SORT-CNT.
057400*
057500 C099-SORT-SURVIVORS-EX.
057600     EXIT.
057700 EJECT
057800*---------------------------------------------------------------*
057900*    C020 - IN-LINE INSERTION SORT OF WK-T-SORT-SEQ (1 THRU
058000*    WK-N-SORT-CNT) - THIS COMPILER HAS NO SORT VERB SUPPORT FOR
058100*    AN IN-MEMORY TABLE, SO THE SHOP SHUFFLES THE INDEX ARRAY
058200*    ITSELF RATHER THAN THE EVENT TABLE.
058300*---------------------------------------------------------------*
058400 C020-SORT-ENGINE.
058500     IF WK-N-SORT-CNT < 2
058600         GO TO C029-SORT-ENGINE-EX.
058700*
058800     SET WK-N-SORT-OUTER TO 2.
058900     PERFORM C021-INSERTION-OUTER
059000         UNTIL WK-N-SORT-OUTER > WK-N-SORT-CNT.
059100*
059200 C029-SORT-ENGINE-EX.
059300     EXIT.
059400*
059500 C021-INSERTION-OUTER.
059600     SET WK-N-SORT-PREV TO WK-T-SORT-SEQ (WK-N-SORT-OUTER).
059700     SET WK-N-SORT-INNER TO WK-N-SORT-OUTER.
059800     MOVE "Y" TO WK-C-FILTER-DROPPED-SW.
059900*
060000     PERFORM C030-INSERTION-SHIFT
060100         UNTIL WK-N-SORT-INNER < 2
060200         OR WK-C-FILTER-DROPPED-SW = "N".
060300*
060400     SET WK-T-SORT-SEQ (WK-N-SORT-INNER) TO WK-N-SORT-PREV.
060500     SET WK-N-SORT-OUTER UP BY 1.
060600*
060700 C030-INSERTION-SHIFT.
060800     PERFORM C031-COMPARE-ENTRIES.
060900     IF WK-C-FILTER-DROPPED-SW = "Y"
061000         SET WK-T-SORT-SEQ (WK-N-SORT-INNER)
061100             TO WK-T-SORT-SEQ (WK-N-SORT-INNER - 1)
061200         SET WK-N-SORT-INNER DOWN BY 1
061300     END-IF.
061400*
061500*        COMPARES THE TABLE ENTRY ONE POSITION BACK AGAINST THE
061600*        SAVED ENTRY - SETS THE SWITCH TO "Y" WHEN THE SAVED
061700*        ENTRY BELONGS AHEAD OF IT (TIMESTAMP, THEN ID TIE-
061800*        BREAK - HBX048).
061900 C031-COMPARE-ENTRIES.
062000     IF WK-N-SORT-INNER < 2
062100         MOVE "N" TO WK-C-FILTER-DROPPED-SW
062200         GO TO C031-COMPARE-ENTRIES-EX.
062300*
062400     IF WK-T-EVENT-TS (WK-T-SORT-SEQ (WK-N-SORT-INNER - 1))
062500             > WK-T-EVENT-TS (WK-N-SORT-PREV)
062600         MOVE "Y" TO WK-C-FILTER-DROPPED-SW
062700     ELSE
062800         IF WK-T-EVENT-TS (WK-T-SORT-SEQ (WK-N-SORT-INNER - 1))
062900                 = WK-T-EVENT-TS (WK-N-SORT-PREV)
063000            AND WK-T-EVENT-ID
063100                 (WK-T-SORT-SEQ (WK-N-SORT-INNER - 1))
063200                 > WK-T-EVENT-ID (WK-N-SORT-PREV)
063300             MOVE "Y" TO WK-C-FILTER-DROPPED-SW
063400         ELSE
063500             MOVE "N" TO WK-C-FILTER-DROPPED-SW
063600         END-IF
063700     END-IF.
063800*
063900 C031-COMPARE-ENTRIES-EX.
064000     EXIT.
064100 EJECT
064200*---------------------------------------------------------------*
064300*    C040 - NUMBER THE SORTED SURVIVORS 0, 1, 2 ... INTO
064400*    WK-T-EVENT-OBJSEQ SO D000 CAN FIND EACH ONE'S OUTPUT SLOT.
064500*---------------------------------------------------------------*
064600 C040-ASSIGN-OBJECT-ID.
064700     COMPUTE WK-T-EVENT-OBJSEQ (WK-T-SORT-SEQ (WK-N-SORT-IDX)) =
064800         WK-N-SORT-IDX - 1.
064900     SET WK-N-SORT-IDX UP BY 1.
065000 EJECT
065100*---------------------------------------------------------------*
065200*    D000 - RE-READ EVENTIN FROM THE TOP (SAME PHYSICAL ORDER AS
065300*    A100) AND CLASSIFY EACH SURVIVOR INTO ITS OUTPUT SLOT,
065400*    WK-T-OUTPUT-ENTRY (OBJECT-ID + 1).
065500*---------------------------------------------------------------*
065600 D000-BUILD-OUTPUT-TABLE.
065700     MOVE ZERO TO WK-N-EVENT-CNT.
065800     OPEN INPUT EVENTIN.
065900     IF NOT WK-C-SUCCESSFUL
066000         DISPLAY "HBXMAIN - RE-OPEN ERROR - EVENTIN"
066100         GO TO D099-BUILD-OUTPUT-TABLE-EX.
066200*
066300     PERFORM D010-READ-EVENT-RECORD.
066400     PERFORM D020-CLASSIFY-PASS
066500         UNTIL WK-C-END-OF-FILE.
066600*
066700     CLOSE EVENTIN.
066800*
066900 D099-BUILD-OUTPUT-TABLE-EX.
067000     EXIT.
067100*
067200 D010-READ-EVENT-RECORD.
067300     READ EVENTIN.
067400*
067500 D020-CLASSIFY-PASS.
067600     ADD 1 TO WK-N-EVENT-CNT.
067700     SET WK-N-EVENT-IDX TO WK-N-EVENT-CNT.
067800*
067900     IF WK-T-EVENT-SURVIVES (WK-N-EVENT-IDX)
068000         SET WK-N-OUTPUT-IDX TO WK-T-EVENT-OBJSEQ (WK-N-EVENT-IDX)
068100         SET WK-N-OUTPUT-IDX UP BY 1
068200         MOVE WK-T-EVENT-OBJSEQ (WK-N-EVENT-IDX)
068300             TO UM-OBJECT-ID (WK-N-OUTPUT-IDX)
068400         MOVE WK-T-EVENT-STATUS-TEXT (WK-N-EVENT-IDX)
068500             TO WK-C-CLS-STATUS-TEXT
068600         MOVE WK-C-INCLUDE-PENDING-SW TO WK-C-CLS-INCLUDE-PEND-SW
068700         CALL "HBXCLS" USING WK-C-CLS-RECORD,
068800             TE-TRANSACTION-EVENT,
068900             UM-HIBISCUS-UMSATZ (WK-N-OUTPUT-IDX)
069000     END-IF.
069100*
069200     PERFORM D010-READ-EVENT-RECORD.
069300 EJECT
069400*---------------------------------------------------------------*
069500*    E000 - OPEN THE XML OBJECTS FILE, WRITE ONE <OBJECT> PER
069600*    OUTPUT SLOT IN OBJECT-ID (SORTED) ORDER, CLOSE, THEN SAVE
069700*    THE EXTENDED KNOWN-TRANSACTION HISTORY.
069800*---------------------------------------------------------------*
069900 E000-WRITE-OUTPUT-ROUTINE.
070000     MOVE SPACES TO WK-C-UTIL-SOURCE.
070100     STRING "hibiscus-" DELIMITED BY SIZE
070200            WK-C-RUN-TIMESTAMP DELIMITED BY SIZE
070300            ".xml" DELIMITED BY SIZE
070400             INTO WK-C-UTIL-SOURCE.
070500     PERFORM T000-COMPUTE-UTIL-LEN.
070600     MOVE SPACES TO WK-C-XML-FILE-PATH.
070700     STRING WK-C-OUTPUT-DIR (1:WK-C-PATH-DIR-LEN)
070800                                              DELIMITED BY SIZE
070900            "/"                               DELIMITED BY SIZE
071000            WK-C-UTIL-SOURCE (1:WK-N-UTIL-LEN)
071100                                              DELIMITED BY SIZE
071200             INTO WK-C-XML-FILE-PATH.
071300*
071400     MOVE WK-C-XML-FILE-PATH TO WK-C-WRT-FILE-NAME.
071500     MOVE WK-C-OUTPUT-DIR    TO WK-C-WRT-OUTPUT-DIR.
071600     MOVE "OPENOUT " TO WK-C-WRT-FUNCTION.
071700     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
071800                          TE-TRANSACTION-EVENT.
071900*
072000     SET WK-N-OUTPUT-IDX TO 1.
072100     PERFORM E010-WRITE-ONE-OBJECT
072200         UNTIL WK-N-OUTPUT-IDX > WK-N-SORT-CNT.
072300*
072400     MOVE "CLOSEOUT" TO WK-C-WRT-FUNCTION.
072500     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
072600                          TE-TRANSACTION-EVENT.
072700*
072800     MOVE WK-C-OUTPUT-DIR TO WK-C-HIST-OUTPUT-DIR.
072900     MOVE "SAVE" TO WK-C-HIST-FUNCTION.
073000     CALL "HBXHIST" USING WK-C-HIST-RECORD.
073100*
073200 E099-WRITE-OUTPUT-ROUTINE-EX.
073300     EXIT.
073400*
073500 E010-WRITE-ONE-OBJECT.
073600     MOVE "WROBJ   " TO WK-C-WRT-FUNCTION.
073700     CALL "HBXWRT" USING WK-C-WRT-RECORD,
073800                          UM-HIBISCUS-UMSATZ (WK-N-OUTPUT-IDX),
073900                          TE-TRANSACTION-EVENT.
074000     SET WK-N-OUTPUT-IDX UP BY 1.
074100 EJECT
074200*---------------------------------------------------------------*
074300*    F000 - PRINT THE FILTERING STATISTICS BLOCK.  TEXT AND
074400*    ORDER ARE FIXED BY THE EXPORT SPECIFICATION - DO NOT
074500*    RE-WORD WITHOUT CHECKING WITH THE HIBISCUS IMPORT TEAM
074600*    FIRST.
074700*---------------------------------------------------------------*
074800 F000-PRINT-STATISTICS.
074900     COMPUTE WK-N-CNT-FILTERED-TOTAL =
075000         WK-N-CNT-WITHOUT-AMOUNT + WK-N-CNT-CARD-VERIFY +
075100         WK-N-CNT-ALREADY-KNOWN + WK-N-CNT-CANCELED   +
075200         WK-N-CNT-PENDING-SKIP  + WK-N-CNT-UNKNOWN-STATUS.
075300*
075400     IF WK-N-CNT-TOTAL-EVENTS > ZERO
075500         COMPUTE WK-P-SUCCESS-RATE ROUNDED =
075600             (WK-N-CNT-VALID-EXPORTED / WK-N-CNT-TOTAL-EVENTS)
075700                 * 100
075800     ELSE
075900         MOVE ZERO TO WK-P-SUCCESS-RATE
076000     END-IF.
076100     MOVE WK-P-SUCCESS-RATE TO WK-N-RATE-DISPLAY.
076200*
076300     DISPLAY "=== EXPORT STATISTICS ===".
076400     MOVE WK-N-CNT-TOTAL-EVENTS TO WK-N-DISPLAY-ED.
076500     DISPLAY "Total events found: " WK-N-DISPLAY-ED.
076600     MOVE WK-N-CNT-VALID-EXPORTED TO WK-N-DISPLAY-ED.
076700     DISPLAY "Valid transactions exported: " WK-N-DISPLAY-ED.
076800     DISPLAY " ".
076900     DISPLAY "--- Filtered out events ---".
077000     MOVE WK-N-CNT-WITHOUT-AMOUNT TO WK-N-DISPLAY-ED.
077100     DISPLAY "Events without amount (documents, notification"
077200             "s, etc.): " WK-N-DISPLAY-ED.
077300     MOVE WK-N-CNT-CARD-VERIFY TO WK-N-DISPLAY-ED.
077400     DISPLAY "Card verification events (filtered out): "
077500             WK-N-DISPLAY-ED.
077600     MOVE WK-N-CNT-ALREADY-KNOWN TO WK-N-DISPLAY-ED.
077700     DISPLAY "Already known transactions (from previous expo"
077800             "rts): " WK-N-DISPLAY-ED.
077900     MOVE WK-N-CNT-CANCELED TO WK-N-DISPLAY-ED.
078000     DISPLAY "Canceled transactions: " WK-N-DISPLAY-ED.
078100*
078200     IF NOT WK-C-INCLUDE-PENDING
078300         MOVE WK-N-CNT-PENDING-SKIP TO WK-N-DISPLAY-ED
078400         DISPLAY "Pending transactions (use --include-pendin"
078500                 "g to include): " WK-N-DISPLAY-ED
078600     END-IF.
078700*
078800     MOVE WK-N-CNT-UNKNOWN-STATUS TO WK-N-DISPLAY-ED.
078900     DISPLAY "Unknown status transactions: " WK-N-DISPLAY-ED.
079000     DISPLAY " ".
079100     MOVE WK-N-CNT-FILTERED-TOTAL TO WK-N-DISPLAY-ED.
079200     DISPLAY "Total filtered out: " WK-N-DISPLAY-ED.
079300     MOVE WK-N-CNT-VALID-EXPORTED TO WK-N-DISPLAY-ED.
079400     DISPLAY "Export success rate: " WK-N-DISPLAY-ED "/"
079500             WK-N-CNT-TOTAL-EVENTS " (" WK-N-RATE-DISPLAY "%)".
079600     DISPLAY "=========================".
079700*
079800 F099-PRINT-STATISTICS-EX.
079900     EXIT.
080000 EJECT
080100*---------------------------------------------------------------*
080200*    G000 - FULL-BATCH DEBUG DUMP (BATCH FLOW STEP 9).  ONE FILE
080300*    PER INPUT RECORD (ANY ORDER) PLUS THE SORTED SUMMARY FILE.
080400*---------------------------------------------------------------*
080500 G000-DEBUG-DUMP-ROUTINE.
080600     MOVE ZERO TO WK-N-EVENT-CNT.
080700     OPEN INPUT EVENTIN.
080800     IF NOT WK-C-SUCCESSFUL
080900         DISPLAY "HBXMAIN - RE-OPEN ERROR - EVENTIN (DEBUG DU"
081000                 "MP)"
081100         GO TO G099-DEBUG-DUMP-ROUTINE-EX.
081200*
081300     PERFORM G010-READ-EVENT-RECORD.
081400     PERFORM G020-DUMP-ONE-RECORD
081500         UNTIL WK-C-END-OF-FILE.
081600*
081700     CLOSE EVENTIN.
081800*
081900     PERFORM G050-SORT-ALL-EVENTS THRU G059-SORT-ALL-EVENTS-EX.
082000     PERFORM G060-WRITE-SUMMARY   THRU G069-WRITE-SUMMARY-EX.
082100*
082200 G099-DEBUG-DUMP-ROUTINE-EX.
082300     EXIT.
082400*
082500 G010-READ-EVENT-RECORD.
082600     READ EVENTIN.
082700*
082800 G020-DUMP-ONE-RECORD.
082900     ADD 1 TO WK-N-EVENT-CNT.
083000     PERFORM G030-SANITIZE-ID.
083100     MOVE SPACES TO WK-C-DEBUG-FILE-PATH.
083200     STRING WK-C-OUTPUT-DIR (1:WK-C-PATH-DIR-LEN)
083300                                              DELIMITED BY SIZE
083400            "/debug/transaction_"             DELIMITED BY SIZE
083500            WK-C-SANITIZED-ID (1:WK-N-UTIL-LEN)
083600                                              DELIMITED BY SIZE
083700            ".json"                           DELIMITED BY SIZE
083800             INTO WK-C-DEBUG-FILE-PATH.
083900*
084000     MOVE WK-C-DEBUG-FILE-PATH TO WK-C-WRT-FILE-NAME.
084100     MOVE WK-C-OUTPUT-DIR      TO WK-C-WRT-OUTPUT-DIR.
084200     MOVE "WRDBGALL" TO WK-C-WRT-FUNCTION.
084300     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
084400                          TE-TRANSACTION-EVENT.
084500*
084600     PERFORM G010-READ-EVENT-RECORD.
084700 EJECT
084800*---------------------------------------------------------------*
084900*    SANITIZE TE-ID TO [A-Za-z0-9_-], REPLACING EVERY OTHER
085000*    CHARACTER WITH AN UNDERSCORE - NO INTRINSIC FUNCTIONS ARE
085100*    AVAILABLE SO EACH BYTE IS CLASSIFIED IN TURN.
085200*---------------------------------------------------------------*
085300 G030-SANITIZE-ID.
085400     MOVE TE-ID TO WK-C-UTIL-SOURCE.
085500     PERFORM T000-COMPUTE-UTIL-LEN.
085600     MOVE SPACES TO WK-C-SANITIZED-ID.
085700     IF WK-N-UTIL-LEN = ZERO
085800         GO TO G030-SANITIZE-ID-EX.
085900*
086000     MOVE 1 TO WK-N-UTIL-PTR.
086100     PERFORM G031-SANITIZE-SCAN
086200         UNTIL WK-N-UTIL-PTR > WK-N-UTIL-LEN.
086300*
086400 G030-SANITIZE-ID-EX.
086500     EXIT.
086600*
086700 G031-SANITIZE-SCAN.
086800     MOVE WK-C-UTIL-SOURCE (WK-N-UTIL-PTR:1)
086900         TO WK-C-UTIL-ONE-CHAR.
087000     IF (WK-C-UTIL-ONE-CHAR >= "A" AND
087100         WK-C-UTIL-ONE-CHAR <= "Z")
087200        OR (WK-C-UTIL-ONE-CHAR >= "a" AND
087300            WK-C-UTIL-ONE-CHAR <= "z")
087400        OR (WK-C-UTIL-ONE-CHAR >= "0" AND
087500           WK-C-UTIL-ONE-CHAR <= "9")
087600        OR WK-C-UTIL-ONE-CHAR = "_"
087700        OR WK-C-UTIL-ONE-CHAR = "-"
087800         CONTINUE
087900     ELSE
088000         MOVE "_" TO WK-C-UTIL-ONE-CHAR
088100     END-IF.
088200     MOVE WK-C-UTIL-ONE-CHAR
088300         TO WK-C-SANITIZED-ID (WK-N-UTIL-PTR:1).
088400     ADD 1 TO WK-N-UTIL-PTR.
088500 EJECT
088600*---------------------------------------------------------------*
088700*    G050 - SORT ALL INPUT RECORDS THE SAME WAY AS C000 SORTS
088800*    THE SURVIVORS, FOR THE all_transactions_summary.json LIST.
088900*    SAFE TO RE-USE C020 NOW - THE SURVIVOR OBJECT-IDS HAVE
089000*    ALREADY BEEN WRITTEN AND ARE NOT NEEDED AGAIN.
089100*---------------------------------------------------------------*
089200 G050-SORT-ALL-EVENTS.
089300     MOVE ZERO TO WK-N-SORT-CNT.
089400     IF WK-N-EVENT-CNT = ZERO
089500         GO TO G059-SORT-ALL-EVENTS-EX.
089600*
089700     SET WK-N-EVENT-IDX TO 1.
089800     PERFORM G051-COLLECT-ALL-EVENTS
089900         UNTIL WK-N-EVENT-IDX > WK-N-EVENT-CNT.
090000*
090100     PERFORM C020-SORT-ENGINE THRU C029-SORT-ENGINE-EX.
090200*
090300 G059-SORT-ALL-EVENTS-EX.
090400     EXIT.
090500*
090600 G051-COLLECT-ALL-EVENTS.
090700     ADD 1 TO WK-N-SORT-CNT.
090800     SET WK-N-SORT-IDX TO WK-N-SORT-CNT.
090900     SET WK-T-SORT-SEQ (WK-N-SORT-IDX) TO WK-N-EVENT-IDX.
091000     SET WK-N-EVENT-IDX UP BY 1.
091100 EJECT
091200*---------------------------------------------------------------*
091300*    G060 - all_transactions_summary.json - HEADER, ONE LINE
091400*    PER ID IN SORTED ORDER, TRAILER - EACH ITS OWN CALL TO
091500*    HBXWRT'S WRSUMRY FUNCTION.
091600*---------------------------------------------------------------*
091700 G060-WRITE-SUMMARY.
091800     MOVE SPACES TO WK-C-SUMMARY-FILE-PATH.
091900     STRING WK-C-OUTPUT-DIR (1:WK-C-PATH-DIR-LEN)
092000                                              DELIMITED BY SIZE
092100            "/debug/all_transactions_summary.json"
092200                                              DELIMITED BY SIZE
092300             INTO WK-C-SUMMARY-FILE-PATH.
092400     MOVE WK-C-SUMMARY-FILE-PATH TO WK-C-WRT-FILE-NAME.
092500     MOVE WK-C-OUTPUT-DIR        TO WK-C-WRT-OUTPUT-DIR.
092600     MOVE WK-N-EVENT-CNT         TO WK-C-WRT-SUMMARY-TOTAL.
092700*
092800     MOVE "WRSUMRY " TO WK-C-WRT-FUNCTION.
092900     MOVE "*BEGIN*" TO WK-C-WRT-RAW-ID.
093000     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
093100                          TE-TRANSACTION-EVENT.
093200*
093300     SET WK-N-SORT-IDX TO 1.
093400     PERFORM G061-WRITE-SUMMARY-DETAIL
093500         UNTIL WK-N-SORT-IDX > WK-N-SORT-CNT.
093600*
093700     MOVE "*END*" TO WK-C-WRT-RAW-ID.
093800     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
093900                          TE-TRANSACTION-EVENT.
094000*
094100 G069-WRITE-SUMMARY-EX.
094200     EXIT.
094300*
094400 G061-WRITE-SUMMARY-DETAIL.
094500     MOVE WK-T-EVENT-ID (WK-T-SORT-SEQ (WK-N-SORT-IDX)) TO TE-ID.
094600     MOVE TE-ID TO WK-C-WRT-RAW-ID.
094700     CALL "HBXWRT" USING WK-C-WRT-RECORD, UM-HIBISCUS-UMSATZ (1),
094800                          TE-TRANSACTION-EVENT.
094900     SET WK-N-SORT-IDX UP BY 1.
095000 EJECT
095100*---------------------------------------------------------------*
095200*    TRIM LENGTH OF WK-C-UTIL-SOURCE AND THE DIRECTORY PREFIX
095300*    LENGTH OF WK-C-OUTPUT-DIR - SCAN BACK FROM THE END, SAME
095400*    TECHNIQUE AS T000-COMPUTE-TRIM-LEN IN HBXWRT.
095500*---------------------------------------------------------------*
095600 T000-COMPUTE-UTIL-LEN.
095700     MOVE 64 TO WK-N-UTIL-PTR.
095800     MOVE ZERO TO WK-N-UTIL-LEN.
095900     PERFORM T010-SCAN-BACK UNTIL WK-N-UTIL-PTR = ZERO.
096000*
096100     MOVE 100 TO WK-N-UTIL-CHAR-IDX.
096200     MOVE ZERO TO WK-C-PATH-DIR-LEN.
096300     PERFORM T020-SCAN-DIR-BACK UNTIL WK-N-UTIL-CHAR-IDX = ZERO
096400         OR WK-C-PATH-DIR-LEN NOT = ZERO.
096500*
096600 T010-SCAN-BACK.
096700     IF WK-C-UTIL-SOURCE (WK-N-UTIL-PTR:1) NOT = SPACE
096800         MOVE WK-N-UTIL-PTR TO WK-N-UTIL-LEN
096900         MOVE ZERO TO WK-N-UTIL-PTR
097000     ELSE
097100         SUBTRACT 1 FROM WK-N-UTIL-PTR
097200     END-IF.
097300*
097400 T020-SCAN-DIR-BACK.
097500     IF WK-C-OUTPUT-DIR (WK-N-UTIL-CHAR-IDX:1) NOT = SPACE
097600         MOVE WK-N-UTIL-CHAR-IDX TO WK-C-PATH-DIR-LEN
097700     ELSE
097800         SUBTRACT 1 FROM WK-N-UTIL-CHAR-IDX
097900     END-IF.
098000 EJECT
098100******************************************************************
098200*************** END OF PROGRAM SOURCE  HBXMAIN ***************
098300******************************************************************
