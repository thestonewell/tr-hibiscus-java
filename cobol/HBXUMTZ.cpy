000100* HBXUMTZ.cpybk
000200***************************************************************
000300* HBXUMTZ - ONE HIBISCUS "UMSATZIMPL" BANK-STATEMENT LINE,
000400*           BUILT BY HBXCLS FOR EACH SURVIVING EVENT AND
000500*           RENDERED AS ONE <OBJECT> ELEMENT BY HBXWRT.
000600***************************************************************
000700* AMENDMENT HISTORY:
000800* HBX001 RHT 04/03/1991 - INITIAL VERSION.
000900* HBX014 LMK 19/11/1998 - Y2K REVIEW - UM-DATUM/UM-VALUTA ARE
001000*                         TEXT, NOT PACKED DATE FIELDS, NO
001100*                         CHANGE REQUIRED.
001200* HBX027 DCT 12/07/2006 - ADD UM-FLAGS FOR PENDING MARKER - REQ
001300*                         HBX-2006-014.
001400* HBX041 GPV 23/05/2023 - ADD UM-KOMMENTAR-NULL-SW SO HBXWRT
001500*                         CAN DISTINGUISH OMITTED FROM EMPTY
001600*                         COMMENT ELEMENT - REQ HBX-2023-008.
001700***************************************************************
001800 01  UM-HIBISCUS-UMSATZ.
001900     05  UM-OBJECT-ID                PIC 9(09).
002000*        0-BASED SEQUENCE NUMBER WITHIN THE OUTPUT FILE
002100     05  UM-DATUM                    PIC X(19).
002200*        dd.MM.yyyy HH:mm:ss
002300     05  UM-VALUTA                   PIC X(19).
002400*        SAME VALUE AS UM-DATUM
002500     05  UM-EMPFAENGER-KONTO         PIC X(34).
002600     05  UM-EMPFAENGER-KONTO-SW      PIC X(01).
002700         88  UM-HAS-EMPFAENGER-KONTO         VALUE "Y".
002800     05  UM-EMPFAENGER-NAME          PIC X(70).
002900     05  UM-EMPFAENGER-NAME-SW       PIC X(01).
003000         88  UM-HAS-EMPFAENGER-NAME          VALUE "Y".
003100     05  UM-ZWECK                    PIC X(256).
003200     05  UM-ART                      PIC X(32).
003300     05  UM-BETRAG                   PIC S9(09)V99 COMP-3.
003400     05  UM-KOMMENTAR                PIC X(2048).
003500     05  UM-KOMMENTAR-NULL-SW        PIC X(01).
003600         88  UM-KOMMENTAR-IS-NULL            VALUE "Y".
003700         88  UM-KOMMENTAR-NOT-NULL           VALUE "N".
003800     05  UM-PRIMANOTA                PIC X(01).
003900     05  UM-CUSTOMERREF              PIC X(01).
004000     05  UM-CHECKSUM                 PIC X(01).
004100     05  UM-KONTO-ID                 PIC X(01).
004200     05  UM-ADDKEY                   PIC X(01).
004300     05  UM-TXID                     PIC X(01).
004400     05  UM-SALDO                    PIC X(01).
004500     05  UM-GVCODE                   PIC X(01).
004600     05  UM-EMPFAENGER-BLZ           PIC X(01).
004700     05  UM-FLAGS                    PIC 9(01).
004800     05  UM-FLAGS-PRESENT-SW         PIC X(01).
004900         88  UM-FLAGS-IS-PRESENT             VALUE "Y".
005000*        PRESENT ONLY WHEN SOURCE STATUS WAS PENDING
005100     05  UM-SORT-TIMESTAMP           PIC X(32).
005200*        CARRIED COPY OF TE-TIMESTAMP, SORT KEY ONLY, NOT
005300*        PART OF THE RENDERED XML ELEMENT
005400     05  UM-SORT-ID                  PIC X(64).
005500*        TIE-BREAK KEY WHEN UM-SORT-TIMESTAMP CANNOT COMPARE
005600     05  FILLER                      PIC X(25).
