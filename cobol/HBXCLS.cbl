000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     HBXCLS.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   CASH AND BROKERAGE SETTLEMENT UNIT.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
001000                  MUST NOT BE COPIED OR DISCLOSED TO ANY PERSON
001100                  WITHOUT PRIOR AUTHORITY.
001200*
001300*DESCRIPTION :  CALLED ROUTINE THAT CLASSIFIES ONE SURVIVING
001400*               BROKERAGE TRANSACTION EVENT INTO ONE OF THE
001500*               TWELVE HIBISCUS-UMSATZ SHAPES AND BUILDS THE
001600*               OUTPUT RECORD. ALL DETAIL-TREE NAVIGATION IS
001700*               DONE THROUGH HBXDET - THIS PROGRAM NEVER WALKS
001800*               THE RAW SECTION/ITEM TABLES EXCEPT FOR THE
001900*               HANDFUL OF LOOKUPS HBXDET'S SIX FUNCTIONS DO NOT
002000*               COVER (NOTE SECTION TYPE IS THE ONE EXCEPTION,
002100*               COVERED BY HBXDET'S OWN NOTE FUNCTION).
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* HBX001 RHT 04/03/1991 - INITIAL VERSION - DEPOSIT/WITHDRAWAL/
002700*                         INTEREST/TAX CORRECTION/DEFAULT
002800*                         CLASSIFICATION ONLY.
002900*----------------------------------------------------------------
003000* HBX004 RHT 21/09/1992 - ADD CARD PAYMENT CLASSIFICATION AND
003100*                         THE FOREIGN-CURRENCY COMMENT BLOCK.
003200*----------------------------------------------------------------
003300* HBX009 RHT 17/08/1994 - ADD DIVIDEND CLASSIFICATION.
003400*----------------------------------------------------------------
003500* HBX014 LMK 19/11/1998 - Y2K REVIEW - TIMESTAMP REFORMAT USES A
003600*                         4-DIGIT YEAR THROUGHOUT, NO CHANGE
003700*                         REQUIRED.
003800*----------------------------------------------------------------
003900* HBX018 LMK 03/02/2001 - FIX B120-DEFAULT - A BLANK SUBTITLE
004000*                         WAS APPENDING A STRAY LEADING SPACE TO
004100*                         ZWECK.
004200*----------------------------------------------------------------
004300* HBX027 DCT 12/07/2006 - ADD SAVINGS PLAN, SAVEBACK AND ROUND
004400*                         UP CLASSIFICATION, INCLUDING THE
004500*                         SAVEBACK BETRAG-ZEROING RULE AND THE
004600*                         FLAGS=2 PENDING MARKER - REQ
004700*                         HBX-2006-014.
004800*----------------------------------------------------------------
004900* HBX033 DCT 30/06/2011 - ADD BUY ORDER AND SELL ORDER
005000*                         CLASSIFICATION - SAME NESTED
005100*                         TRANSAKTION PAYLOAD SHAPE AS SAVINGS
005200*                         PLAN.
005300*----------------------------------------------------------------
005400* HBX041 GPV 23/05/2023 - OMIT THE KOMMENTAR ELEMENT ENTIRELY
005500*                         (NOT JUST EMPTY) WHEN NO COMMENT WAS
005600*                         BUILT, RATHER THAN WRITING AN EMPTY
005700*                         COMMENT ON EVERY ROW - REQ
005800*                         HBX-2023-008.
005900*----------------------------------------------------------------
006000* HBX044 GPV 14/09/2023 - READ WK-C-CLS-STATUS-TEXT, PASSED FROM
006100*                         HBXMAIN, FOR THE FLAGS=2 PENDING TEST
006200*                         INSTEAD OF RE-DERIVING STATUS HERE -
006300*                         REQ HBX-2023-011.
006400*----------------------------------------------------------------
006500* HBX045 TPN 08/01/2024 - DEPOSIT/WITHDRAWAL ZWECK NOW USES
006600*                         HBXDET'S NEW NOTE FUNCTION INSTEAD OF
006700*                         BEING LEFT BLANK WHEN NO NOTE SECTION
006800*                         EXISTS - REQ HBX-2024-002.
006900*----------------------------------------------------------------
007000* HBX047 TPN 05/02/2024 - HBXCOM IS NOW EXTERNAL - SEE HBXCOM
007100*                         FOR DETAIL - REQ HBX-2024-003.
007200* HBX050 TPN 14/03/2024 - ADDED FILLER PADS TO WORKING-STORAGE
007300*                         GROUPS THAT WERE MISSING THEM PER THE
007400*                         SHOP STANDARD - REQ HBX-2024-005.
007500*----------------------------------------------------------------
007600* HBX052 TPN 21/03/2024 - A040-DISPATCH AND EVERY UBERSICHT/
007700*                         ABSENDER/EMPFANGER/etc. NAVIGATION
007800*                         LITERAL WAS KEYED IN UPPER CASE WITH
007900*                         UMLAUTS DROPPED - NONE OF THEM EVER
008000*                         MATCHED THE BROKER'S OWN NATURAL-CASE
008100*                         TITLES, SO RULES 1-3 AND 5-10 NEVER
008200*                         FIRED AND EVERY EVENT FELL THROUGH TO
008300*                         THE DEFAULT BRANCH.  RECASED EVERY
008400*                         TITLE LITERAL IN THIS PROGRAM TO MATCH
008500*                         THE EVENT DATA VERBATIM, INCLUDING THE
008600*                         TWO "UEBERWEISUNG" ART LITERALS THAT
008700*                         WERE MISSING THE REAL UMLAUT - REQ
008800*                         HBX-2024-006.
008900*----------------------------------------------------------------
009000* HBX053 TPN 22/03/2024 - FOUR COMMENT-LABEL LITERALS, NINE
009100*                         OCCURRENCES IN ALL, MISSED THE HBX052
009200*                         SWEEP - "ABRECHNUNG VERFUEGBAR" (x2),
009300*                         "KOSTENINFORMATION VERFUEGBAR" (x1),
009400*                         "GEBUEHR:" (x5) AND "HAEUFIGKEIT:" (x1)
009500*                         WERE STILL THE ASCII UE/AE TRANSLITER-
009600*                         ATION EVEN THOUGH THE LOOKUP-KEY LITERAL
009700*                         TWO LINES ABOVE EACH ONE WAS ALREADY
009800*                         CORRECT.  RECASED ALL NINE TO THE REAL
009900*                         UMLAUT AND SHORTENED EACH OCCURRENCE'S
010000*                         WK-N-LABEL-LEN BY ONE BYTE (21 TO 20,
010100*                         28 TO 27, 8 TO 7, 12 TO 11) - REQ
010200*                         HBX-2024-007.
010300*----------------------------------------------------------------
010400 EJECT
010500**********************
010600 ENVIRONMENT DIVISION.
010700**********************
010800 CONFIGURATION SECTION.
010900 SOURCE-COMPUTER.  IBM-AS400.
011000 OBJECT-COMPUTER.  IBM-AS400.
011100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
011200*
011300 INPUT-OUTPUT SECTION.
011400 FILE-CONTROL.
011500*    NO FILES - CALLED SERVICE ROUTINE, WORKING STORAGE ONLY.
011600*
011700***************
011800 DATA DIVISION.
011900***************
012000 FILE SECTION.
012100*
012200*************************
012300 WORKING-STORAGE SECTION.
012400*************************
012500 01  FILLER                          PIC X(24)        VALUE
012600     "** PROGRAM HBXCLS   **".
012700*
012800* ------------------ PROGRAM WORKING STORAGE -------------------*
012900 COPY HBXCOM.
013000 COPY HBXDETL.
013100*
013200*        HBX052 - THE DETAIL-TREE SECTION/ITEM TITLES AND THE
013300*        TOP-LEVEL TE-TITLE/TE-SUBTITLE BELOW ARE THE BROKER'S
013400*        OWN GERMAN WORDING, VERBATIM, UMLAUTS AND ALL - THERE
013500*        IS NO UPSTREAM FOLDING STAGE ON THIS FEED, SO EVERY
013600*        LITERAL COMPARED AGAINST THEM (HERE AND IN HBXDET'S OWN
013700*        "Übersicht"/"Transaktion"/"Status" NAVIGATION KEYS) MUST
013800*        BE KEYED IN THAT SAME NATURAL CASE OR THE MATCH NEVER
013900*        FIRES. WK-C-TYP-TEXT IS A PLAIN COPY OF THAT SAME TITLE
014000*        TEXT AND FLOWS STRAIGHT THROUGH TO UM-ART ON THE
014100*        DEFAULT BRANCH - NO RECASING ANYWHERE IN THIS CHAIN.
014200*
014300 01  WK-C-TYP-VALUE.
014400     05  WK-C-TYP-TEXT               PIC X(40).
014500     05  WK-C-TYP-SW                 PIC X(01).
014600         88  WK-C-TYP-IS-PRESENT             VALUE "Y".
014700     05  FILLER                      PIC X(09).                   HBX050
014800*
014900 01  WK-C-COMMENT-WORK.
015000     05  WK-C-COMMENT-TEXT           PIC X(2048).
015100     05  WK-N-COMMENT-PTR            PIC 9(04) COMP.
015200     05  FILLER                      PIC X(04).                   HBX050
015300*
015400*        FIRST-60-BYTE PREVIEW OF THE COMMENT UNDER CONSTRUCTION,
015500*        USED ONLY BY THE DEBUG TRACE IN Z200-STORE-COMMENT.
015600 01  WK-C-COMMENT-PREVIEW REDEFINES WK-C-COMMENT-WORK.
015700     05  WK-C-COMMENT-PREVIEW-TEXT   PIC X(60).
015800     05  FILLER                      PIC X(1990).
015900*
016000 01  WK-C-COMMENT-LABEL-WORK.
016100     05  WK-C-COMMENT-LABEL          PIC X(30).
016200     05  WK-N-LABEL-LEN              PIC 9(02) COMP.
016300     05  FILLER                      PIC X(04).                   HBX050
016400*
016500 01  WK-C-TRIM-WORK.
016600     05  WK-C-TRIM-SOURCE            PIC X(128).
016700     05  WK-N-TRIM-LEN               PIC 9(04) COMP.
016800     05  WK-N-TRIM-PTR               PIC 9(04) COMP.
016900     05  FILLER                      PIC X(04).                   HBX050
017000*
017100*        RAW-BYTE VIEW OF WK-N-TRIM-LEN, USED ONLY BY THE DEBUG
017200*        TRACE IN T000-TRIM-SOURCE TO DUMP THE BINARY COUNTER.
017300 01  WK-N-TRIM-LEN-BYTES REDEFINES WK-C-TRIM-WORK.
017400     05  FILLER                      PIC X(128).
017500     05  WK-C-TRIM-LEN-B1            PIC X(01).
017600     05  WK-C-TRIM-LEN-B2            PIC X(01).
017700     05  FILLER                      PIC X(02).
017800*
017900 01  WK-N-WORK-AREA.
018000     05  WK-N-SECT-SAVE-IDX          PIC 9(03) COMP VALUE ZERO.
018100     05  WK-N-ZWECK-PTR              PIC 9(04) COMP VALUE ZERO.
018200     05  FILLER                      PIC X(04).                   HBX050
018300*
018400 01  WK-C-ITEM-SCAN-WORK.
018500     05  WK-C-ITEM-PRESENT-SW        PIC X(01).
018600         88  WK-C-ITEM-IS-PRESENT            VALUE "Y".
018700     05  WK-C-DISPVAL-PREFIX         PIC X(40).
018800     05  WK-C-DISPVAL-TEXT           PIC X(40).
018900     05  FILLER                      PIC X(04).                   HBX050
019000*
019100 01  WK-C-NEWLINE-AREA.
019200     05  WK-C-NEWLINE                PIC X(01) VALUE X'0A'.
019300     05  FILLER                      PIC X(04).                   HBX050
019400*
019500*        ISO-8601 TIMESTAMP BROKEN OUT FOR THE dd.MM.yyyy
019600*        HH:mm:ss REFORMAT - NO INTRINSIC FUNCTION IS USED.
019700 01  WK-C-TIMESTAMP-PARTS.
019800     05  WK-C-TS-YEAR                PIC X(04).
019900     05  WK-C-TS-MONTH               PIC X(02).
020000     05  WK-C-TS-DAY                 PIC X(02).
020100     05  WK-C-TS-HOUR                PIC X(02).
020200     05  WK-C-TS-MINUTE              PIC X(02).
020300     05  WK-C-TS-SECOND              PIC X(02).
020400     05  FILLER                      PIC X(04).                   HBX050
020500*
020600*        FLAT 14-BYTE VIEW OF THE SAME BYTES, USED BY THE DEBUG
020700*        TRACE IN A020-FORMAT-TIMESTAMP.
020800 01  WK-C-TIMESTAMP-FLAT REDEFINES WK-C-TIMESTAMP-PARTS
020900                                     PIC X(14).
021000*
021100*****************
021200 LINKAGE SECTION.
021300*****************
021400 COPY HBXCLSL.
021500 COPY HBXTRAN.
021600 COPY HBXUMTZ.
021700 EJECT
021800********************************************************
021900 PROCEDURE DIVISION USING WK-C-CLS-RECORD,
022000                           TE-TRANSACTION-EVENT,
022100                           UM-HIBISCUS-UMSATZ.
022200********************************************************
022300 MAIN-MODULE.
022400     PERFORM A000-CLASSIFY-ROUTINE THRU A099-CLASSIFY-ROUTINE-EX.
022500     GOBACK.
022600*
022700*---------------------------------------------------------------*
022800 A000-CLASSIFY-ROUTINE.
022900*---------------------------------------------------------------*
023000     MOVE SPACES TO WK-C-CLS-ERROR-CD.
023100     PERFORM A010-INITIALIZE-OUTPUT
023200         THRU A019-INITIALIZE-OUTPUT-EX.
023300     PERFORM A020-FORMAT-TIMESTAMP  THRU A029-FORMAT-TIMESTAMP-EX.
023400     PERFORM A030-COMPUTE-TYP       THRU A039-COMPUTE-TYP-EX.
023500     PERFORM A040-DISPATCH          THRU A049-DISPATCH-EX.
023600*
023700 A099-CLASSIFY-ROUTINE-EX.
023800     EXIT.
023900 EJECT
024000*---------------------------------------------------------------*
024100*    A010 - PREFILL THE OUTPUT RECORD WITH THE FIELDS COMMON TO
024200*    EVERY SHAPE. THE CLASSIFICATION BRANCHES BELOW OVERRIDE
024300*    WHATEVER IS SPECIFIC TO THEM.
024400*---------------------------------------------------------------*
024500 A010-INITIALIZE-OUTPUT.
024600     MOVE SPACES TO UM-EMPFAENGER-KONTO.
024700     MOVE "N"    TO UM-EMPFAENGER-KONTO-SW.
024800     MOVE SPACES TO UM-EMPFAENGER-NAME.
024900     MOVE "N"    TO UM-EMPFAENGER-NAME-SW.
025000     MOVE SPACES TO UM-ZWECK.
025100     MOVE SPACES TO UM-ART.
025200     MOVE SPACES TO UM-KOMMENTAR.
025300     MOVE "Y"    TO UM-KOMMENTAR-NULL-SW.
025400     MOVE SPACE  TO UM-PRIMANOTA UM-CUSTOMERREF UM-CHECKSUM
025500                    UM-KONTO-ID UM-ADDKEY UM-TXID UM-SALDO
025600                    UM-GVCODE UM-EMPFAENGER-BLZ.
025700*
025800     MOVE TE-AMOUNT-VALUE   TO UM-BETRAG.
025900     MOVE TE-TIMESTAMP      TO UM-SORT-TIMESTAMP.
026000     MOVE TE-ID             TO UM-SORT-ID.
026100*
026200     IF WK-C-CLS-STATUS-TEXT = "PENDING"
026300         MOVE 2   TO UM-FLAGS
026400         MOVE "Y" TO UM-FLAGS-PRESENT-SW
026500     ELSE
026600         MOVE ZERO TO UM-FLAGS
026700         MOVE "N"  TO UM-FLAGS-PRESENT-SW
026800     END-IF.
026900*
027000 A019-INITIALIZE-OUTPUT-EX.
027100     EXIT.
027200 EJECT
027300*---------------------------------------------------------------*
027400*    A020 - REFORMAT THE ISO-8601 TE-TIMESTAMP INTO THE
027500*    dd.MM.yyyy HH:mm:ss SHAPE HIBISCUS EXPECTS. THE SECONDS
027600*    FIELD MAY BE ABSENT ON SOME UPSTREAM EVENTS - TREATED AS
027700*    "00" WHEN THE TIMESTAMP IS TOO SHORT TO CARRY IT.
027800*---------------------------------------------------------------*
027900 A020-FORMAT-TIMESTAMP.
028000     MOVE TE-TIMESTAMP (1:4)  TO WK-C-TS-YEAR.
028100     MOVE TE-TIMESTAMP (6:2)  TO WK-C-TS-MONTH.
028200     MOVE TE-TIMESTAMP (9:2)  TO WK-C-TS-DAY.
028300     MOVE TE-TIMESTAMP (12:2) TO WK-C-TS-HOUR.
028400     MOVE TE-TIMESTAMP (15:2) TO WK-C-TS-MINUTE.
028500     IF TE-TIMESTAMP (17:1) = ":"
028600         MOVE TE-TIMESTAMP (18:2) TO WK-C-TS-SECOND
028700     ELSE
028800         MOVE "00" TO WK-C-TS-SECOND
028900     END-IF.
029000*
029100     STRING WK-C-TS-DAY     DELIMITED BY SIZE
029200            "."             DELIMITED BY SIZE
029300            WK-C-TS-MONTH   DELIMITED BY SIZE
029400            "."             DELIMITED BY SIZE
029500            WK-C-TS-YEAR    DELIMITED BY SIZE
029600            " "             DELIMITED BY SIZE
029700            WK-C-TS-HOUR    DELIMITED BY SIZE
029800            ":"             DELIMITED BY SIZE
029900            WK-C-TS-MINUTE  DELIMITED BY SIZE
030000            ":"             DELIMITED BY SIZE
030100            WK-C-TS-SECOND  DELIMITED BY SIZE
030200         INTO UM-DATUM.
030300     MOVE UM-DATUM TO UM-VALUTA.
030400*
030500     IF WK-C-DEBUG-MODE-ON
030600         DISPLAY "HBXCLS - TIMESTAMP FLAT " WK-C-TIMESTAMP-FLAT
030700                 " -> " UM-DATUM
030800     END-IF.
030900*
031000 A029-FORMAT-TIMESTAMP-EX.
031100     EXIT.
031200 EJECT
031300*---------------------------------------------------------------*
031400*    A030 - COMPUTE TYP ONCE PER EVENT (THE UBERSICHT FIRST-
031500*    ITEM TITLE) - SEVERAL OF THE TWELVE RULES KEY OFF IT.
031600*---------------------------------------------------------------*
031700 A030-COMPUTE-TYP.
031800     MOVE "TYP "  TO WK-C-DET-FUNCTION.
031900     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
032000*
032100     IF WK-C-DET-RESULT-FOUND
032200         MOVE WK-C-DET-RESULT-TEXT (1:40) TO WK-C-TYP-TEXT
032300         MOVE "Y" TO WK-C-TYP-SW
032400     ELSE
032500         MOVE SPACES TO WK-C-TYP-TEXT
032600         MOVE "N"    TO WK-C-TYP-SW
032700     END-IF.
032800*
032900 A039-COMPUTE-TYP-EX.
033000     EXIT.
033100 EJECT
033200*---------------------------------------------------------------*
033300*    A040 - THE TWELVE-WAY DISPATCH. RULES 1-11 ADDITIONALLY
033400*    REQUIRE TE-EVENT-TYPE TO BE NULL - THE FIRST WHEN BELOW
033500*    CATCHES EVERY EVENT THAT CARRIES ONE AND SENDS IT STRAIGHT
033600*    TO THE DEFAULT SHAPE, SAME AS THE SPECIFICATION DEMANDS.
033700*---------------------------------------------------------------*
033800 A040-DISPATCH.
033900     EVALUATE TRUE
034000         WHEN NOT TE-EVENT-TYPE-IS-NULL
034100             PERFORM B120-DEFAULT THRU B129-DEFAULT-EX
034200         WHEN WK-C-TYP-TEXT = "Überweisung"
034300              AND TE-SUBTITLE = "Fertig"
034400             PERFORM B010-DEPOSIT THRU B019-DEPOSIT-EX
034500         WHEN WK-C-TYP-TEXT = "Überweisung"
034600              AND TE-SUBTITLE = "Gesendet"
034700             PERFORM B020-WITHDRAWAL THRU B029-WITHDRAWAL-EX
034800         WHEN WK-C-TYP-TEXT = "Kartenzahlung"
034900             PERFORM B030-CARD-PAYMENT THRU B039-CARD-PAYMENT-EX
035000         WHEN TE-TITLE = "Zinsen"
035100             PERFORM B040-INTEREST THRU B049-INTEREST-EX
035200         WHEN WK-C-TYP-TEXT = "Sparplan"
035300             PERFORM B050-SAVINGS-PLAN THRU B059-SAVINGS-PLAN-EX
035400         WHEN WK-C-TYP-TEXT = "Saveback"
035500             PERFORM B060-SAVEBACK THRU B069-SAVEBACK-EX
035600         WHEN WK-C-TYP-TEXT = "Round up"
035700             PERFORM B070-ROUND-UP THRU B079-ROUND-UP-EX
035800         WHEN TE-SUBTITLE = "Bardividende"
035900             PERFORM B080-DIVIDEND THRU B089-DIVIDEND-EX
036000         WHEN TE-SUBTITLE = "Kauforder"
036100             PERFORM B090-BUY-ORDER THRU B099-BUY-ORDER-EX
036200         WHEN TE-SUBTITLE = "Verkaufsorder"
036300             PERFORM B100-SELL-ORDER THRU B109-SELL-ORDER-EX
036400         WHEN TE-TITLE = "Steuerkorrektur"
036500             PERFORM B110-TAX-CORRECTION
036600                 THRU B119-TAX-CORRECTION-EX
036700         WHEN OTHER
036800             PERFORM B120-DEFAULT THRU B129-DEFAULT-EX
036900     END-EVALUATE.
037000*
037100 A049-DISPATCH-EX.
037200     EXIT.
037300 EJECT
037400*---------------------------------------------------------------*
037500*    RULE 1 - DEPOSIT (UBERWEISUNG/FERTIG).
037600*---------------------------------------------------------------*
037700 B010-DEPOSIT.
037800     MOVE "Absender" TO WK-C-DET-PATH (1).
037900     MOVE "IBAN"     TO WK-C-DET-PATH (2).
038000     PERFORM Z000-CALL-GETD.
038100     IF WK-C-DET-RESULT-FOUND
038200         MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-KONTO
038300         MOVE "Y" TO UM-EMPFAENGER-KONTO-SW
038400     END-IF.
038500*
038600     MOVE "Absender" TO WK-C-DET-PATH (1).
038700     MOVE "Absender" TO WK-C-DET-PATH (2).
038800     PERFORM Z000-CALL-GETD.
038900     IF WK-C-DET-RESULT-FOUND
039000         MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-NAME
039100         MOVE "Y" TO UM-EMPFAENGER-NAME-SW
039200     END-IF.
039300*
039400     PERFORM Z050-CALL-NOTE.
039500     IF WK-C-DET-RESULT-FOUND
039600         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
039700         PERFORM T000-TRIM-SOURCE
039800         IF WK-N-TRIM-LEN > ZERO
039900             STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN)
040000                     DELIMITED BY SIZE
040100                 INTO UM-ZWECK
040200             END-STRING
040300         END-IF
040400     END-IF.
040500*
040600     MOVE "Überweisung" TO UM-ART.
040700*
040800 B019-DEPOSIT-EX.
040900     EXIT.
041000 EJECT
041100*---------------------------------------------------------------*
041200*    RULE 2 - WITHDRAWAL (UBERWEISUNG/GESENDET).
041300*---------------------------------------------------------------*
041400 B020-WITHDRAWAL.
041500     MOVE "Empfänger" TO WK-C-DET-PATH (1).
041600     MOVE "IBAN"      TO WK-C-DET-PATH (2).
041700     PERFORM Z000-CALL-GETD.
041800     IF WK-C-DET-RESULT-FOUND
041900         MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-KONTO
042000         MOVE "Y" TO UM-EMPFAENGER-KONTO-SW
042100     END-IF.
042200*
042300     MOVE "Empfänger" TO WK-C-DET-PATH (1).
042400     MOVE "Empfänger" TO WK-C-DET-PATH (2).
042500     PERFORM Z000-CALL-GETD.
042600     IF WK-C-DET-RESULT-FOUND
042700         MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-NAME
042800         MOVE "Y" TO UM-EMPFAENGER-NAME-SW
042900     END-IF.
043000*
043100     PERFORM Z050-CALL-NOTE.
043200     IF WK-C-DET-RESULT-FOUND
043300         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
043400         PERFORM T000-TRIM-SOURCE
043500         IF WK-N-TRIM-LEN > ZERO
043600             STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN)
043700                     DELIMITED BY SIZE
043800                 INTO UM-ZWECK
043900             END-STRING
044000         END-IF
044100     END-IF.
044200*
044300     MOVE "Überweisung" TO UM-ART.
044400*
044500 B029-WITHDRAWAL-EX.
044600     EXIT.
044700 EJECT
044800*---------------------------------------------------------------*
044900*    RULE 3 - CARD PAYMENT (KARTENZAHLUNG). A FOREIGN-CURRENCY
045000*    COMMENT BLOCK IS ONLY BUILT WHEN UBERSICHT/BETRAG IS
045100*    PRESENT - OTHERWISE THE COMMENT STAYS NULL.
045200*---------------------------------------------------------------*
045300 B030-CARD-PAYMENT.
045400     MOVE "Übersicht" TO WK-C-DET-PATH (1).
045500     MOVE "Händler"   TO WK-C-DET-PATH (2).
045600     PERFORM Z000-CALL-GETD.
045700     IF WK-C-DET-RESULT-FOUND
045800         MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-NAME
045900         MOVE "Y" TO UM-EMPFAENGER-NAME-SW
046000     END-IF.
046100*
046200     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
046300     PERFORM T000-TRIM-SOURCE.
046400     IF WK-N-TRIM-LEN > ZERO
046500         STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN)
046600                 DELIMITED BY SIZE
046700             INTO UM-ZWECK
046800         END-STRING
046900     END-IF.
047000*
047100     MOVE "Kartenzahlung" TO UM-ART.
047200*
047300     MOVE "Übersicht" TO WK-C-DET-PATH (1).
047400     MOVE "Betrag"    TO WK-C-DET-PATH (2).
047500     PERFORM Z000-CALL-GETD.
047600     IF WK-C-DET-RESULT-FOUND
047700         PERFORM Z210-COMMENT-INIT
047800         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
047900         PERFORM T000-TRIM-SOURCE
048000         MOVE "Betrag:" TO WK-C-COMMENT-LABEL
048100         MOVE 7         TO WK-N-LABEL-LEN
048200         PERFORM Z100-APPEND-COMMENT-LINE
048300*
048400         MOVE "Übersicht"   TO WK-C-DET-PATH (1)
048500         MOVE "Wechselkurs" TO WK-C-DET-PATH (2)
048600         PERFORM Z000-CALL-GETD
048700         IF WK-C-DET-RESULT-FOUND
048800             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
048900             PERFORM T000-TRIM-SOURCE
049000             IF WK-N-TRIM-LEN > ZERO
049100                 MOVE "Wechselkurs:" TO WK-C-COMMENT-LABEL
049200                 MOVE 11             TO WK-N-LABEL-LEN
049300                 PERFORM Z100-APPEND-COMMENT-LINE
049400             END-IF
049500         END-IF
049600*
049700         MOVE "Übersicht" TO WK-C-DET-PATH (1)
049800         MOVE "Gesamt"    TO WK-C-DET-PATH (2)
049900         PERFORM Z000-CALL-GETD
050000         IF WK-C-DET-RESULT-FOUND
050100             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
050200             PERFORM T000-TRIM-SOURCE
050300             IF WK-N-TRIM-LEN > ZERO
050400                 MOVE "Gesamt:" TO WK-C-COMMENT-LABEL
050500                 MOVE 7         TO WK-N-LABEL-LEN
050600                 PERFORM Z100-APPEND-COMMENT-LINE
050700             END-IF
050800         END-IF
050900*
051000         PERFORM Z200-STORE-COMMENT
051100     END-IF.
051200*
051300 B039-CARD-PAYMENT-EX.
051400     EXIT.
051500 EJECT
051600*---------------------------------------------------------------*
051700*    RULE 4 - INTEREST (TITLE = ZINSEN).
051800*---------------------------------------------------------------*
051900 B040-INTEREST.
052000     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
052100     PERFORM T000-TRIM-SOURCE.
052200     SET WK-N-ZWECK-PTR TO 1.
052300     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
052400         INTO UM-ZWECK WITH POINTER WK-N-ZWECK-PTR
052500     END-STRING.
052600     MOVE TE-SUBTITLE TO WK-C-TRIM-SOURCE.
052700     PERFORM T000-TRIM-SOURCE.
052800     IF WK-N-TRIM-LEN > ZERO
052900         STRING " " DELIMITED BY SIZE
053000                WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN)
053100                    DELIMITED BY SIZE
053200             INTO UM-ZWECK WITH POINTER WK-N-ZWECK-PTR
053300         END-STRING
053400     END-IF.
053500*
053600     MOVE "Zinsen" TO UM-ART.
053700     PERFORM Z210-COMMENT-INIT.
053800*
053900     MOVE "Übersicht" TO WK-C-DET-PATH (1).
054000     MOVE "Zinsen"    TO WK-C-DET-PATH (2).
054100     PERFORM Z000-CALL-GETD.
054200     IF WK-C-DET-RESULT-FOUND
054300         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
054400         PERFORM T000-TRIM-SOURCE
054500         IF WK-N-TRIM-LEN > ZERO
054600             MOVE "Zinsen:" TO WK-C-COMMENT-LABEL
054700             MOVE 7         TO WK-N-LABEL-LEN
054800             PERFORM Z100-APPEND-COMMENT-LINE
054900         END-IF
055000     END-IF.
055100*
055200     MOVE "Übersicht"          TO WK-C-DET-PATH (1).
055300     MOVE "Durchschnittssaldo" TO WK-C-DET-PATH (2).
055400     PERFORM Z000-CALL-GETD.
055500     IF WK-C-DET-RESULT-FOUND
055600         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
055700         PERFORM T000-TRIM-SOURCE
055800         IF WK-N-TRIM-LEN > ZERO
055900             MOVE "Durchschnittssaldo:" TO WK-C-COMMENT-LABEL
056000             MOVE 19                    TO WK-N-LABEL-LEN
056100             PERFORM Z100-APPEND-COMMENT-LINE
056200         END-IF
056300     END-IF.
056400*
056500     MOVE "Übersicht"    TO WK-C-DET-PATH (1).
056600     MOVE "Angesammelt"  TO WK-C-DET-PATH (2).
056700     PERFORM Z000-CALL-GETD.
056800     IF WK-C-DET-RESULT-FOUND
056900         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
057000         PERFORM T000-TRIM-SOURCE
057100         IF WK-N-TRIM-LEN > ZERO
057200             MOVE "Angesammelt:" TO WK-C-COMMENT-LABEL
057300             MOVE 11             TO WK-N-LABEL-LEN
057400             PERFORM Z100-APPEND-COMMENT-LINE
057500         END-IF
057600     END-IF.
057700*
057800     MOVE "Übersicht" TO WK-C-DET-PATH (1).
057900     MOVE "Steuern"   TO WK-C-DET-PATH (2).
058000     PERFORM Z000-CALL-GETD.
058100     IF WK-C-DET-RESULT-FOUND
058200         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
058300         PERFORM T000-TRIM-SOURCE
058400         IF WK-N-TRIM-LEN > ZERO
058500             MOVE "Steuern:" TO WK-C-COMMENT-LABEL
058600             MOVE 7          TO WK-N-LABEL-LEN
058700             PERFORM Z100-APPEND-COMMENT-LINE
058800         END-IF
058900     END-IF.
059000*
059100     MOVE "Übersicht" TO WK-C-DET-PATH (1).
059200     MOVE "Gesamt"    TO WK-C-DET-PATH (2).
059300     PERFORM Z000-CALL-GETD.
059400     IF WK-C-DET-RESULT-FOUND
059500         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
059600         PERFORM T000-TRIM-SOURCE
059700         IF WK-N-TRIM-LEN > ZERO
059800             MOVE "Gesamt:" TO WK-C-COMMENT-LABEL
059900             MOVE 7         TO WK-N-LABEL-LEN
060000             PERFORM Z100-APPEND-COMMENT-LINE
060100         END-IF
060200     END-IF.
060300*
060400*        A DOKUMENT SECTION CARRYING AN ITEM TITLED ABRECHNUNG -
060500*        PRESENCE ONLY, detail.text IS NOT REQUIRED.
060600     MOVE "Dokument" TO WK-C-DET-SEARCH-TITLE.
060700     PERFORM Z010-CALL-FSEC.
060800     IF WK-C-DET-RESULT-FOUND
060900         MOVE WK-C-DET-SECTION-IDX TO WK-N-SECT-SAVE-IDX
061000         MOVE "Abrechnung"         TO WK-C-DET-SEARCH-TITLE
061100         PERFORM Z070-ITEM-TITLE-PRESENT
061200         IF WK-C-ITEM-IS-PRESENT
061300             MOVE "Abrechnung verfügbar" TO WK-C-COMMENT-LABEL
061400             MOVE 20                      TO WK-N-LABEL-LEN
061500             PERFORM Z110-APPEND-LITERAL-LINE
061600         END-IF
061700     END-IF.
061800*
061900     PERFORM Z200-STORE-COMMENT.
062000*
062100 B049-INTEREST-EX.
062200     EXIT.
062300 EJECT
062400*---------------------------------------------------------------*
062500*    RULE 5 - SAVINGS PLAN (TYP = SPARPLAN).
062600*---------------------------------------------------------------*
062700 B050-SAVINGS-PLAN.
062800     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
062900     PERFORM T000-TRIM-SOURCE.
063000     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
063100            " Sparplan" DELIMITED BY SIZE
063200         INTO UM-ZWECK
063300     END-STRING.
063400     MOVE "Sparplan" TO UM-ART.
063500     PERFORM Z210-COMMENT-INIT.
063600*
063700     MOVE "Übersicht" TO WK-C-DET-PATH (1).
063800     MOVE "Sparplan"  TO WK-C-DET-PATH (2).
063900     PERFORM Z000-CALL-GETD.
064000     IF WK-C-DET-RESULT-FOUND
064100         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
064200         PERFORM T000-TRIM-SOURCE
064300         IF WK-N-TRIM-LEN > ZERO
064400             MOVE "Sparplan:" TO WK-C-COMMENT-LABEL
064500             MOVE 9           TO WK-N-LABEL-LEN
064600             PERFORM Z100-APPEND-COMMENT-LINE
064700         END-IF
064800     END-IF.
064900*
065000     MOVE "Übersicht" TO WK-C-DET-PATH (1).
065100     MOVE "Zahlung"   TO WK-C-DET-PATH (2).
065200     PERFORM Z000-CALL-GETD.
065300     IF WK-C-DET-RESULT-FOUND
065400         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
065500         PERFORM T000-TRIM-SOURCE
065600         IF WK-N-TRIM-LEN > ZERO
065700             MOVE "Zahlung:" TO WK-C-COMMENT-LABEL
065800             MOVE 7          TO WK-N-LABEL-LEN
065900             PERFORM Z100-APPEND-COMMENT-LINE
066000         END-IF
066100     END-IF.
066200*
066300     MOVE "Übersicht" TO WK-C-DET-PATH (1).
066400     MOVE "Asset"     TO WK-C-DET-PATH (2).
066500     PERFORM Z000-CALL-GETD.
066600     IF WK-C-DET-RESULT-FOUND
066700         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
066800         PERFORM T000-TRIM-SOURCE
066900         IF WK-N-TRIM-LEN > ZERO
067000             MOVE "Asset:" TO WK-C-COMMENT-LABEL
067100             MOVE 6        TO WK-N-LABEL-LEN
067200             PERFORM Z100-APPEND-COMMENT-LINE
067300         END-IF
067400     END-IF.
067500*
067600     PERFORM Z030-CALL-ISIN.
067700     IF WK-C-DET-RESULT-FOUND
067800         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
067900         PERFORM T000-TRIM-SOURCE
068000         IF WK-N-TRIM-LEN > ZERO
068100             MOVE "ISIN:" TO WK-C-COMMENT-LABEL
068200             MOVE 5       TO WK-N-LABEL-LEN
068300             PERFORM Z100-APPEND-COMMENT-LINE
068400         END-IF
068500     END-IF.
068600*
068700     PERFORM Z410-FIND-UBERSICHT.
068800     PERFORM Z400-APPEND-NESTED-TRIO.
068900*
069000     MOVE "Übersicht" TO WK-C-DET-PATH (1).
069100     MOVE "Gebühr"    TO WK-C-DET-PATH (2).
069200     PERFORM Z000-CALL-GETD.
069300     IF WK-C-DET-RESULT-FOUND
069400         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
069500         PERFORM T000-TRIM-SOURCE
069600         IF WK-N-TRIM-LEN > ZERO
069700             MOVE "Gebühr:" TO WK-C-COMMENT-LABEL
069800             MOVE 7          TO WK-N-LABEL-LEN
069900             PERFORM Z100-APPEND-COMMENT-LINE
070000         END-IF
070100     END-IF.
070200*
070300     MOVE "Übersicht" TO WK-C-DET-PATH (1).
070400     MOVE "Summe"     TO WK-C-DET-PATH (2).
070500     PERFORM Z000-CALL-GETD.
070600     IF WK-C-DET-RESULT-FOUND
070700         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
070800         PERFORM T000-TRIM-SOURCE
070900         IF WK-N-TRIM-LEN > ZERO
071000             MOVE "Summe:" TO WK-C-COMMENT-LABEL
071100             MOVE 6        TO WK-N-LABEL-LEN
071200             PERFORM Z100-APPEND-COMMENT-LINE
071300         END-IF
071400     END-IF.
071500*
071600*        EVERY ITEM CARRYING A SUBTITLE WITHIN THE SEPARATE
071700*        "Sparplan" TOP-LEVEL SECTION (NOT UBERSICHT) GETS ITS
071800*        OWN HAUFIGKEIT LINE - THERE CAN BE MORE THAN ONE.
071900     MOVE "Sparplan" TO WK-C-DET-SEARCH-TITLE.
072000     PERFORM Z010-CALL-FSEC.
072100     IF WK-C-DET-RESULT-FOUND
072200         MOVE WK-C-DET-SECTION-IDX TO WK-N-SECT-SAVE-IDX
072300         PERFORM Z080-APPEND-SPARPLAN-FREQS
072400     END-IF.
072500*
072600     PERFORM Z200-STORE-COMMENT.
072700*
072800 B059-SAVINGS-PLAN-EX.
072900     EXIT.
073000 EJECT
073100*---------------------------------------------------------------*
073200*    RULE 6 - SAVEBACK (TYP = SAVEBACK). BETRAG IS FORCED TO
073300*    ZERO - THE REAL MOVEMENT IS THE FOLLOW-ON BUY ORDER. THE
073400*    ORIGINAL AMOUNT SURVIVES ONLY INSIDE THE ZWECK TEXT.
073500*---------------------------------------------------------------*
073600 B060-SAVEBACK.
073700     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
073800     PERFORM T000-TRIM-SOURCE.
073900     SET WK-N-ZWECK-PTR TO 1.
074000     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
074100            " Saveback " DELIMITED BY SIZE
074200         INTO UM-ZWECK WITH POINTER WK-N-ZWECK-PTR
074300     END-STRING.
074400     MOVE TE-AMOUNT-VALUE TO WK-C-AMOUNT-DISPLAY.
074500     PERFORM T200-TRIM-LEADING-BLANKS.
074600     STRING WK-C-AMOUNT-EDIT-1 (WK-N-TRIM-PTR:) DELIMITED BY SIZE
074700            " " DELIMITED BY SIZE
074800            X"E282AC" DELIMITED BY SIZE
074900         INTO UM-ZWECK WITH POINTER WK-N-ZWECK-PTR
075000     END-STRING.
075100*
075200     MOVE ZERO TO UM-BETRAG.
075300     MOVE "Saveback" TO UM-ART.
075400     PERFORM Z210-COMMENT-INIT.
075500*
075600     MOVE "Übersicht" TO WK-C-DET-PATH (1).
075700     MOVE "Saveback"  TO WK-C-DET-PATH (2).
075800     PERFORM Z000-CALL-GETD.
075900     IF WK-C-DET-RESULT-FOUND
076000         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
076100         PERFORM T000-TRIM-SOURCE
076200         IF WK-N-TRIM-LEN > ZERO
076300             MOVE "Saveback:" TO WK-C-COMMENT-LABEL
076400             MOVE 9           TO WK-N-LABEL-LEN
076500             PERFORM Z100-APPEND-COMMENT-LINE
076600         END-IF
076700     END-IF.
076800*
076900     MOVE "Übersicht" TO WK-C-DET-PATH (1).
077000     MOVE "Asset"     TO WK-C-DET-PATH (2).
077100     PERFORM Z000-CALL-GETD.
077200     IF WK-C-DET-RESULT-FOUND
077300         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
077400         PERFORM T000-TRIM-SOURCE
077500         IF WK-N-TRIM-LEN > ZERO
077600             MOVE "Asset:" TO WK-C-COMMENT-LABEL
077700             MOVE 6        TO WK-N-LABEL-LEN
077800             PERFORM Z100-APPEND-COMMENT-LINE
077900         END-IF
078000     END-IF.
078100*
078200     PERFORM Z030-CALL-ISIN.
078300     IF WK-C-DET-RESULT-FOUND
078400         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
078500         PERFORM T000-TRIM-SOURCE
078600         IF WK-N-TRIM-LEN > ZERO
078700             MOVE "ISIN:" TO WK-C-COMMENT-LABEL
078800             MOVE 5       TO WK-N-LABEL-LEN
078900             PERFORM Z100-APPEND-COMMENT-LINE
079000         END-IF
079100     END-IF.
079200*
079300     PERFORM Z410-FIND-UBERSICHT.
079400     MOVE WK-N-SECT-SAVE-IDX TO WK-C-ITEM-PRESENT-SW.
079500     IF WK-N-SECT-SAVE-IDX NOT = ZERO
079600         PERFORM Z090-FIND-TRANSAKTION-DISPVAL
079700         IF WK-C-ITEM-IS-PRESENT
079800             MOVE WK-C-DISPVAL-PREFIX TO WK-C-TRIM-SOURCE
079900             PERFORM T300-STRIP-X-MARKER
080000             IF WK-N-TRIM-LEN > ZERO
080100                 MOVE "Aktien:" TO WK-C-COMMENT-LABEL
080200                 MOVE 7         TO WK-N-LABEL-LEN
080300                 PERFORM Z100-APPEND-COMMENT-LINE
080400             END-IF
080500             MOVE WK-C-DISPVAL-TEXT TO WK-C-TRIM-SOURCE
080600             PERFORM T000-TRIM-SOURCE
080700             IF WK-N-TRIM-LEN > ZERO
080800                 MOVE "Aktienkurs:" TO WK-C-COMMENT-LABEL
080900                 MOVE 11            TO WK-N-LABEL-LEN
081000                 PERFORM Z100-APPEND-COMMENT-LINE
081100             END-IF
081200         END-IF
081300     END-IF.
081400*
081500     MOVE "Übersicht" TO WK-C-DET-PATH (1).
081600     MOVE "Gebühr"    TO WK-C-DET-PATH (2).
081700     PERFORM Z000-CALL-GETD.
081800     IF WK-C-DET-RESULT-FOUND
081900         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
082000         PERFORM T000-TRIM-SOURCE
082100         IF WK-N-TRIM-LEN > ZERO
082200             MOVE "Gebühr:" TO WK-C-COMMENT-LABEL
082300             MOVE 7          TO WK-N-LABEL-LEN
082400             PERFORM Z100-APPEND-COMMENT-LINE
082500         END-IF
082600     END-IF.
082700*
082800     MOVE "Übersicht" TO WK-C-DET-PATH (1).
082900     MOVE "Gesamt"    TO WK-C-DET-PATH (2).
083000     PERFORM Z000-CALL-GETD.
083100     IF WK-C-DET-RESULT-FOUND
083200         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
083300         PERFORM T000-TRIM-SOURCE
083400         IF WK-N-TRIM-LEN > ZERO
083500             MOVE "Gesamt:" TO WK-C-COMMENT-LABEL
083600             MOVE 7         TO WK-N-LABEL-LEN
083700             PERFORM Z100-APPEND-COMMENT-LINE
083800         END-IF
083900     END-IF.
084000*
084100     MOVE "Dokumente" TO WK-C-DET-SEARCH-TITLE.
084200     PERFORM Z010-CALL-FSEC.
084300     IF WK-C-DET-RESULT-FOUND
084400         MOVE WK-C-DET-SECTION-IDX TO WK-N-SECT-SAVE-IDX
084500         MOVE "Abrechnung Ausführung" TO WK-C-DET-SEARCH-TITLE
084600         PERFORM Z070-ITEM-TITLE-PRESENT
084700         IF WK-C-ITEM-IS-PRESENT
084800             MOVE "Abrechnung verfügbar" TO WK-C-COMMENT-LABEL
084900             MOVE 20                      TO WK-N-LABEL-LEN
085000             PERFORM Z110-APPEND-LITERAL-LINE
085100         END-IF
085200         MOVE "Kosteninformation" TO WK-C-DET-SEARCH-TITLE
085300         PERFORM Z070-ITEM-TITLE-PRESENT
085400         IF WK-C-ITEM-IS-PRESENT
085500             MOVE "Kosteninformation verfügbar" TO
085600                 WK-C-COMMENT-LABEL
085700             MOVE 27 TO WK-N-LABEL-LEN
085800             PERFORM Z110-APPEND-LITERAL-LINE
085900         END-IF
086000     END-IF.
086100*
086200     PERFORM Z200-STORE-COMMENT.
086300*
086400 B069-SAVEBACK-EX.
086500     EXIT.
086600 EJECT
086700*---------------------------------------------------------------*
086800*    RULE 7 - ROUND UP (TYP = ROUND UP).
086900*---------------------------------------------------------------*
087000 B070-ROUND-UP.
087100     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
087200     PERFORM T000-TRIM-SOURCE.
087300     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
087400            " Round up" DELIMITED BY SIZE
087500         INTO UM-ZWECK
087600     END-STRING.
087700     MOVE "Round up" TO UM-ART.
087800     PERFORM Z210-COMMENT-INIT.
087900*
088000     MOVE "Übersicht" TO WK-C-DET-PATH (1).
088100     MOVE "Asset"     TO WK-C-DET-PATH (2).
088200     PERFORM Z000-CALL-GETD.
088300     IF WK-C-DET-RESULT-FOUND
088400         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
088500         PERFORM T000-TRIM-SOURCE
088600         IF WK-N-TRIM-LEN > ZERO
088700             MOVE "Asset:" TO WK-C-COMMENT-LABEL
088800             MOVE 6        TO WK-N-LABEL-LEN
088900             PERFORM Z100-APPEND-COMMENT-LINE
089000         END-IF
089100     END-IF.
089200*
089300     PERFORM Z030-CALL-ISIN.
089400     IF WK-C-DET-RESULT-FOUND
089500         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
089600         PERFORM T000-TRIM-SOURCE
089700         IF WK-N-TRIM-LEN > ZERO
089800             MOVE "ISIN:" TO WK-C-COMMENT-LABEL
089900             MOVE 5       TO WK-N-LABEL-LEN
090000             PERFORM Z100-APPEND-COMMENT-LINE
090100         END-IF
090200     END-IF.
090300*
090400     MOVE "Übersicht"  TO WK-C-DET-PATH (1).
090500     MOVE "Transaktion" TO WK-C-DET-PATH (2).
090600     PERFORM Z000-CALL-GETD.
090700     IF WK-C-DET-RESULT-FOUND
090800         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
090900         PERFORM T000-TRIM-SOURCE
091000         IF WK-N-TRIM-LEN > ZERO
091100             MOVE "Aktien:" TO WK-C-COMMENT-LABEL
091200             MOVE 7         TO WK-N-LABEL-LEN
091300             PERFORM Z100-APPEND-COMMENT-LINE
091400         END-IF
091500     END-IF.
091600*
091700     MOVE "Übersicht" TO WK-C-DET-PATH (1).
091800     MOVE "Gebühr"    TO WK-C-DET-PATH (2).
091900     PERFORM Z000-CALL-GETD.
092000     IF WK-C-DET-RESULT-FOUND
092100         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
092200         PERFORM T000-TRIM-SOURCE
092300         IF WK-N-TRIM-LEN > ZERO
092400             MOVE "Gebühr:" TO WK-C-COMMENT-LABEL
092500             MOVE 7          TO WK-N-LABEL-LEN
092600             PERFORM Z100-APPEND-COMMENT-LINE
092700         END-IF
092800     END-IF.
092900*
093000     MOVE "Übersicht" TO WK-C-DET-PATH (1).
093100     MOVE "Gesamt"    TO WK-C-DET-PATH (2).
093200     PERFORM Z000-CALL-GETD.
093300     IF WK-C-DET-RESULT-FOUND
093400         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
093500         PERFORM T000-TRIM-SOURCE
093600         IF WK-N-TRIM-LEN > ZERO
093700             MOVE "Summe:" TO WK-C-COMMENT-LABEL
093800             MOVE 6        TO WK-N-LABEL-LEN
093900             PERFORM Z100-APPEND-COMMENT-LINE
094000         END-IF
094100     END-IF.
094200*
094300     PERFORM Z200-STORE-COMMENT.
094400*
094500 B079-ROUND-UP-EX.
094600     EXIT.
094700 EJECT
094800*---------------------------------------------------------------*
094900*    RULE 8 - DIVIDEND (SUBTITLE = BARDIVIDENDE).
095000*---------------------------------------------------------------*
095100 B080-DIVIDEND.
095200     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
095300     PERFORM T000-TRIM-SOURCE.
095400     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
095500            " Bardividende" DELIMITED BY SIZE
095600         INTO UM-ZWECK
095700     END-STRING.
095800     MOVE "Bardividende" TO UM-ART.
095900     PERFORM Z210-COMMENT-INIT.
096000*
096100     MOVE "Übersicht"  TO WK-C-DET-PATH (1).
096200     MOVE "Wertpapier" TO WK-C-DET-PATH (2).
096300     PERFORM Z000-CALL-GETD.
096400     IF WK-C-DET-RESULT-FOUND
096500         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
096600         PERFORM T000-TRIM-SOURCE
096700         IF WK-N-TRIM-LEN > ZERO
096800             MOVE "Wertpapier:" TO WK-C-COMMENT-LABEL
096900             MOVE 11            TO WK-N-LABEL-LEN
097000             PERFORM Z100-APPEND-COMMENT-LINE
097100         END-IF
097200     END-IF.
097300*
097400     PERFORM Z030-CALL-ISIN.
097500     IF WK-C-DET-RESULT-FOUND
097600         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
097700         PERFORM T000-TRIM-SOURCE
097800         IF WK-N-TRIM-LEN > ZERO
097900             MOVE "ISIN:" TO WK-C-COMMENT-LABEL
098000             MOVE 5       TO WK-N-LABEL-LEN
098100             PERFORM Z100-APPEND-COMMENT-LINE
098200         END-IF
098300     END-IF.
098400*
098500     MOVE "Geschäft" TO WK-C-DET-SEARCH-TITLE.
098600     PERFORM Z010-CALL-FSEC.
098700     IF WK-C-DET-RESULT-FOUND
098800         MOVE WK-C-DET-SECTION-IDX TO WK-C-DET-ITEM-IDX
098900*
099000         MOVE "Aktien" TO WK-C-DET-SEARCH-TITLE
099100         PERFORM Z020-CALL-EXTR
099200         IF WK-C-DET-RESULT-FOUND
099300             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
099400             PERFORM T000-TRIM-SOURCE
099500             IF WK-N-TRIM-LEN > ZERO
099600                 MOVE "Aktien:" TO WK-C-COMMENT-LABEL
099700                 MOVE 7         TO WK-N-LABEL-LEN
099800                 PERFORM Z100-APPEND-COMMENT-LINE
099900             END-IF
100000         END-IF
100100*
100200         MOVE WK-C-DET-SECTION-IDX TO WK-C-DET-ITEM-IDX
100300         MOVE "Dividende pro Aktie" TO WK-C-DET-SEARCH-TITLE
100400         PERFORM Z020-CALL-EXTR
100500         IF WK-C-DET-RESULT-FOUND
100600             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
100700             PERFORM T000-TRIM-SOURCE
100800             IF WK-N-TRIM-LEN > ZERO
100900                 MOVE "Dividende pro Aktie:" TO WK-C-COMMENT-LABEL
101000                 MOVE 20                     TO WK-N-LABEL-LEN
101100                 PERFORM Z100-APPEND-COMMENT-LINE
101200             END-IF
101300         END-IF
101400*
101500         MOVE WK-C-DET-SECTION-IDX TO WK-C-DET-ITEM-IDX
101600         MOVE "Steuer" TO WK-C-DET-SEARCH-TITLE
101700         PERFORM Z020-CALL-EXTR
101800         IF WK-C-DET-RESULT-FOUND
101900             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
102000             PERFORM T000-TRIM-SOURCE
102100             IF WK-N-TRIM-LEN > ZERO
102200                 MOVE "Steuer:" TO WK-C-COMMENT-LABEL
102300                 MOVE 7         TO WK-N-LABEL-LEN
102400                 PERFORM Z100-APPEND-COMMENT-LINE
102500             END-IF
102600         END-IF
102700*
102800         MOVE WK-C-DET-SECTION-IDX TO WK-C-DET-ITEM-IDX
102900         MOVE "Gesamt" TO WK-C-DET-SEARCH-TITLE
103000         PERFORM Z020-CALL-EXTR
103100         IF WK-C-DET-RESULT-FOUND
103200             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
103300             PERFORM T000-TRIM-SOURCE
103400             IF WK-N-TRIM-LEN > ZERO
103500                 MOVE "Gesamt:" TO WK-C-COMMENT-LABEL
103600                 MOVE 7         TO WK-N-LABEL-LEN
103700                 PERFORM Z100-APPEND-COMMENT-LINE
103800             END-IF
103900         END-IF
104000     END-IF.
104100*
104200     MOVE "Dokumente" TO WK-C-DET-SEARCH-TITLE.
104300     PERFORM Z010-CALL-FSEC.
104400     IF WK-C-DET-RESULT-FOUND
104500         MOVE WK-C-DET-SECTION-IDX TO WK-C-DET-ITEM-IDX
104600         MOVE "Dokumente" TO WK-C-DET-SEARCH-TITLE
104700         PERFORM Z020-CALL-EXTR
104800         IF WK-C-DET-RESULT-FOUND
104900             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
105000             PERFORM T000-TRIM-SOURCE
105100             IF WK-N-TRIM-LEN > ZERO
105200                 MOVE "Dokumentdatum:" TO WK-C-COMMENT-LABEL
105300                 MOVE 14               TO WK-N-LABEL-LEN
105400                 PERFORM Z100-APPEND-COMMENT-LINE
105500             END-IF
105600         END-IF
105700     END-IF.
105800*
105900     PERFORM Z200-STORE-COMMENT.
106000*
106100 B089-DIVIDEND-EX.
106200     EXIT.
106300 EJECT
106400*---------------------------------------------------------------*
106500*    RULE 9 - BUY ORDER (SUBTITLE = KAUFORDER).
106600*---------------------------------------------------------------*
106700 B090-BUY-ORDER.
106800     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
106900     PERFORM T000-TRIM-SOURCE.
107000     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
107100            " Kauforder" DELIMITED BY SIZE
107200         INTO UM-ZWECK
107300     END-STRING.
107400     MOVE "Kauforder" TO UM-ART.
107500     PERFORM Z210-COMMENT-INIT.
107600*
107700     MOVE "Übersicht" TO WK-C-DET-PATH (1).
107800     MOVE "Asset"     TO WK-C-DET-PATH (2).
107900     PERFORM Z000-CALL-GETD.
108000     IF WK-C-DET-RESULT-FOUND
108100         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
108200         PERFORM T000-TRIM-SOURCE
108300         IF WK-N-TRIM-LEN > ZERO
108400             MOVE "Asset:" TO WK-C-COMMENT-LABEL
108500             MOVE 6        TO WK-N-LABEL-LEN
108600             PERFORM Z100-APPEND-COMMENT-LINE
108700         END-IF
108800     END-IF.
108900*
109000     PERFORM Z030-CALL-ISIN.
109100     IF WK-C-DET-RESULT-FOUND
109200         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
109300         PERFORM T000-TRIM-SOURCE
109400         IF WK-N-TRIM-LEN > ZERO
109500             MOVE "ISIN:" TO WK-C-COMMENT-LABEL
109600             MOVE 5       TO WK-N-LABEL-LEN
109700             PERFORM Z100-APPEND-COMMENT-LINE
109800         END-IF
109900     END-IF.
110000*
110100     PERFORM Z410-FIND-UBERSICHT.
110200     PERFORM Z400-APPEND-NESTED-TRIO.
110300*
110400     MOVE "Übersicht" TO WK-C-DET-PATH (1).
110500     MOVE "Gebühr"    TO WK-C-DET-PATH (2).
110600     PERFORM Z000-CALL-GETD.
110700     IF WK-C-DET-RESULT-FOUND
110800         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
110900         PERFORM T000-TRIM-SOURCE
111000         IF WK-N-TRIM-LEN > ZERO
111100             MOVE "Gebühr:" TO WK-C-COMMENT-LABEL
111200             MOVE 7          TO WK-N-LABEL-LEN
111300             PERFORM Z100-APPEND-COMMENT-LINE
111400         END-IF
111500     END-IF.
111600*
111700     MOVE "Übersicht" TO WK-C-DET-PATH (1).
111800     MOVE "Summe"     TO WK-C-DET-PATH (2).
111900     PERFORM Z000-CALL-GETD.
112000     IF WK-C-DET-RESULT-FOUND
112100         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
112200         PERFORM T000-TRIM-SOURCE
112300         IF WK-N-TRIM-LEN > ZERO
112400             MOVE "Summe:" TO WK-C-COMMENT-LABEL
112500             MOVE 6        TO WK-N-LABEL-LEN
112600             PERFORM Z100-APPEND-COMMENT-LINE
112700         END-IF
112800     END-IF.
112900*
113000     PERFORM Z200-STORE-COMMENT.
113100*
113200 B099-BUY-ORDER-EX.
113300     EXIT.
113400 EJECT
113500*---------------------------------------------------------------*
113600*    RULE 10 - SELL ORDER (SUBTITLE = VERKAUFSORDER). SAME
113700*    NESTED TRANSAKTION SHAPE AS BUY ORDER.
113800*---------------------------------------------------------------*
113900 B100-SELL-ORDER.
114000     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
114100     PERFORM T000-TRIM-SOURCE.
114200     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
114300            " Verkaufsorder" DELIMITED BY SIZE
114400         INTO UM-ZWECK
114500     END-STRING.
114600     MOVE "Verkaufsorder" TO UM-ART.
114700     PERFORM Z210-COMMENT-INIT.
114800*
114900     MOVE "Übersicht" TO WK-C-DET-PATH (1).
115000     MOVE "Asset"     TO WK-C-DET-PATH (2).
115100     PERFORM Z000-CALL-GETD.
115200     IF WK-C-DET-RESULT-FOUND
115300         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
115400         PERFORM T000-TRIM-SOURCE
115500         IF WK-N-TRIM-LEN > ZERO
115600             MOVE "Asset:" TO WK-C-COMMENT-LABEL
115700             MOVE 6        TO WK-N-LABEL-LEN
115800             PERFORM Z100-APPEND-COMMENT-LINE
115900         END-IF
116000     END-IF.
116100*
116200     PERFORM Z030-CALL-ISIN.
116300     IF WK-C-DET-RESULT-FOUND
116400         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
116500         PERFORM T000-TRIM-SOURCE
116600         IF WK-N-TRIM-LEN > ZERO
116700             MOVE "ISIN:" TO WK-C-COMMENT-LABEL
116800             MOVE 5       TO WK-N-LABEL-LEN
116900             PERFORM Z100-APPEND-COMMENT-LINE
117000         END-IF
117100     END-IF.
117200*
117300     PERFORM Z410-FIND-UBERSICHT.
117400     PERFORM Z400-APPEND-NESTED-TRIO.
117500*
117600     MOVE "Übersicht" TO WK-C-DET-PATH (1).
117700     MOVE "Gebühr"    TO WK-C-DET-PATH (2).
117800     PERFORM Z000-CALL-GETD.
117900     IF WK-C-DET-RESULT-FOUND
118000         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
118100         PERFORM T000-TRIM-SOURCE
118200         IF WK-N-TRIM-LEN > ZERO
118300             MOVE "Gebühr:" TO WK-C-COMMENT-LABEL
118400             MOVE 7          TO WK-N-LABEL-LEN
118500             PERFORM Z100-APPEND-COMMENT-LINE
118600         END-IF
118700     END-IF.
118800*
118900     MOVE "Übersicht" TO WK-C-DET-PATH (1).
119000     MOVE "Summe"     TO WK-C-DET-PATH (2).
119100     PERFORM Z000-CALL-GETD.
119200     IF WK-C-DET-RESULT-FOUND
119300         MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
119400         PERFORM T000-TRIM-SOURCE
119500         IF WK-N-TRIM-LEN > ZERO
119600             MOVE "Summe:" TO WK-C-COMMENT-LABEL
119700             MOVE 6        TO WK-N-LABEL-LEN
119800             PERFORM Z100-APPEND-COMMENT-LINE
119900         END-IF
120000     END-IF.
120100*
120200     PERFORM Z200-STORE-COMMENT.
120300*
120400 B109-SELL-ORDER-EX.
120500     EXIT.
120600 EJECT
120700*---------------------------------------------------------------*
120800*    RULE 11 - TAX CORRECTION (TITLE = STEUERKORREKTUR).
120900*---------------------------------------------------------------*
121000 B110-TAX-CORRECTION.
121100     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
121200     PERFORM T000-TRIM-SOURCE.
121300     IF WK-N-TRIM-LEN > ZERO
121400         MOVE WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) TO UM-ZWECK
121500     END-IF.
121600     MOVE "Steuerkorrektur" TO UM-ART.
121700*
121800 B119-TAX-CORRECTION-EX.
121900     EXIT.
122000 EJECT
122100*---------------------------------------------------------------*
122200*    RULE 12 - DEFAULT. EVERYTHING THAT MATCHED NONE OF THE
122300*    ABOVE, OR THAT CARRIED A NON-NULL EVENT TYPE.
122400*---------------------------------------------------------------*
122500 B120-DEFAULT.
122600     MOVE "Absender" TO WK-C-DET-PATH (1).
122700     MOVE "IBAN"     TO WK-C-DET-PATH (2).
122800     PERFORM Z000-CALL-GETD.
122900     IF WK-C-DET-RESULT-FOUND
123000         MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-KONTO
123100         MOVE "Y" TO UM-EMPFAENGER-KONTO-SW
123200     ELSE
123300         MOVE "Empfänger" TO WK-C-DET-PATH (1)
123400         MOVE "IBAN"      TO WK-C-DET-PATH (2)
123500         PERFORM Z000-CALL-GETD
123600         IF WK-C-DET-RESULT-FOUND
123700             MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-KONTO
123800             MOVE "Y" TO UM-EMPFAENGER-KONTO-SW
123900         END-IF
124000     END-IF.
124100*
124200     MOVE "Absender" TO WK-C-DET-PATH (1).
124300     MOVE "Name"     TO WK-C-DET-PATH (2).
124400     PERFORM Z000-CALL-GETD.
124500     IF WK-C-DET-RESULT-FOUND
124600         MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-NAME
124700         MOVE "Y" TO UM-EMPFAENGER-NAME-SW
124800     ELSE
124900         MOVE "Übersicht" TO WK-C-DET-PATH (1)
125000         MOVE "Händler"   TO WK-C-DET-PATH (2)
125100         PERFORM Z000-CALL-GETD
125200         IF WK-C-DET-RESULT-FOUND
125300             MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-NAME
125400             MOVE "Y" TO UM-EMPFAENGER-NAME-SW
125500         ELSE
125600             MOVE "Empfänger" TO WK-C-DET-PATH (1)
125700             MOVE "Name"      TO WK-C-DET-PATH (2)
125800             PERFORM Z000-CALL-GETD
125900             IF WK-C-DET-RESULT-FOUND
126000                 MOVE WK-C-DET-RESULT-TEXT TO UM-EMPFAENGER-NAME
126100                 MOVE "Y" TO UM-EMPFAENGER-NAME-SW
126200             END-IF
126300         END-IF
126400     END-IF.
126500*
126600     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
126700     PERFORM T000-TRIM-SOURCE.
126800     SET WK-N-ZWECK-PTR TO 1.
126900     STRING WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
127000         INTO UM-ZWECK WITH POINTER WK-N-ZWECK-PTR
127100     END-STRING.
127200     IF NOT TE-SUBTITLE-IS-NULL
127300         MOVE TE-SUBTITLE TO WK-C-TRIM-SOURCE
127400         PERFORM T000-TRIM-SOURCE
127500         IF WK-N-TRIM-LEN > ZERO
127600             STRING " " DELIMITED BY SIZE
127700                    WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN)
127800                        DELIMITED BY SIZE
127900                 INTO UM-ZWECK WITH POINTER WK-N-ZWECK-PTR
128000             END-STRING
128100         END-IF
128200     END-IF.
128300*
128400     MOVE WK-C-TYP-TEXT TO UM-ART.
128500*
128600 B129-DEFAULT-EX.
128700     EXIT.
128800 EJECT
128900*---------------------------------------------------------------*
129000*    Z-SERIES - SHARED SERVICE-ROUTINE CALL SHIMS AND DETAIL-
129100*    TABLE SCANS THAT FALL OUTSIDE HBXDET'S SIX-FUNCTION MENU.
129200*---------------------------------------------------------------*
129300 Z000-CALL-GETD.
129400     MOVE 2    TO WK-C-DET-PATH-CNT.
129500     MOVE "GETD" TO WK-C-DET-FUNCTION.
129600     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
129700*
129800 Z010-CALL-FSEC.
129900     MOVE "FSEC" TO WK-C-DET-FUNCTION.
130000     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
130100*
130200 Z020-CALL-EXTR.
130300     MOVE "EXTR" TO WK-C-DET-FUNCTION.
130400     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
130500*
130600 Z030-CALL-ISIN.
130700     MOVE "ISIN" TO WK-C-DET-FUNCTION.
130800     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
130900*
131000 Z040-CALL-NEST.
131100     MOVE "NEST" TO WK-C-DET-FUNCTION.
131200     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
131300*
131400 Z050-CALL-NOTE.
131500     MOVE "NOTE" TO WK-C-DET-FUNCTION.
131600     CALL "HBXDET" USING WK-C-DET-RECORD, TE-TRANSACTION-EVENT.
131700 EJECT
131800*---------------------------------------------------------------*
131900*    Z070 - PRESENCE OF AN ITEM TITLE WITHIN A SECTION, NO
132000*    REGARD TO WHETHER IT CARRIES TEXT. CALLER SETS
132100*    WK-N-SECT-SAVE-IDX AND WK-C-DET-SEARCH-TITLE FIRST.
132200*---------------------------------------------------------------*
132300 Z070-ITEM-TITLE-PRESENT.
132400     MOVE "N" TO WK-C-ITEM-PRESENT-SW.
132500     IF WK-N-SECT-SAVE-IDX NOT = ZERO
132600         IF TE-SECT-ITEM-CNT (WK-N-SECT-SAVE-IDX) NOT = ZERO
132700             SET TE-SECT-IDX TO WK-N-SECT-SAVE-IDX
132800             SET TE-ITEM-IDX TO 1
132900             PERFORM Z071-ITEM-TITLE-SCAN
133000                 UNTIL TE-ITEM-IDX >
133100                     TE-SECT-ITEM-CNT (TE-SECT-IDX)
133200                 OR WK-C-ITEM-IS-PRESENT
133300         END-IF
133400     END-IF.
133500*
133600 Z071-ITEM-TITLE-SCAN.
133700     IF TE-ITEM-TITLE (TE-SECT-IDX TE-ITEM-IDX)
133800             = WK-C-DET-SEARCH-TITLE
133900         MOVE "Y" TO WK-C-ITEM-PRESENT-SW
134000     ELSE
134100         SET TE-ITEM-IDX UP BY 1
134200     END-IF.
134300 EJECT
134400*---------------------------------------------------------------*
134500*    Z080 - APPEND ONE HAUFIGKEIT LINE FOR EVERY ITEM CARRYING
134600*    A SUBTITLE WITHIN THE SECTION LOCATED AT WK-N-SECT-SAVE-IDX.
134700*    UNLIKE EXTR THIS COLLECTS EVERY MATCH, NOT JUST THE FIRST.
134800*---------------------------------------------------------------*
134900 Z080-APPEND-SPARPLAN-FREQS.
135000     IF WK-N-SECT-SAVE-IDX NOT = ZERO
135100         IF TE-SECT-ITEM-CNT (WK-N-SECT-SAVE-IDX) NOT = ZERO
135200             SET TE-SECT-IDX TO WK-N-SECT-SAVE-IDX
135300             SET TE-ITEM-IDX TO 1
135400             PERFORM Z081-FREQ-SCAN
135500                 UNTIL TE-ITEM-IDX >
135600                     TE-SECT-ITEM-CNT (TE-SECT-IDX)
135700         END-IF
135800     END-IF.
135900*
136000 Z081-FREQ-SCAN.
136100     IF TE-ITEM-HAS-SUBTITLE (TE-SECT-IDX TE-ITEM-IDX)
136200         MOVE TE-ITEM-SUBTITLE (TE-SECT-IDX TE-ITEM-IDX)
136300             TO WK-C-TRIM-SOURCE
136400         PERFORM T000-TRIM-SOURCE
136500         IF WK-N-TRIM-LEN > ZERO
136600             MOVE "Häufigkeit:" TO WK-C-COMMENT-LABEL
136700             MOVE 11             TO WK-N-LABEL-LEN
136800             PERFORM Z100-APPEND-COMMENT-LINE
136900         END-IF
137000     END-IF.
137100     SET TE-ITEM-IDX UP BY 1.
137200 EJECT
137300*---------------------------------------------------------------*
137400*    Z090 - LOCATE THE UBERSICHT ITEM TITLED TRANSAKTION THAT
137500*    CARRIES A DISPLAYVALUE PREFIX/TEXT PAIR (SAVEBACK SHARE-
137600*    COUNT DISPLAY). CALLER SETS WK-N-SECT-SAVE-IDX FIRST.
137700*---------------------------------------------------------------*
137800 Z090-FIND-TRANSAKTION-DISPVAL.
137900     MOVE "N"    TO WK-C-ITEM-PRESENT-SW.
138000     MOVE SPACES TO WK-C-DISPVAL-PREFIX WK-C-DISPVAL-TEXT.
138100     IF WK-N-SECT-SAVE-IDX NOT = ZERO
138200         IF TE-SECT-ITEM-CNT (WK-N-SECT-SAVE-IDX) NOT = ZERO
138300             SET TE-SECT-IDX TO WK-N-SECT-SAVE-IDX
138400             SET TE-ITEM-IDX TO 1
138500             PERFORM Z091-DISPVAL-SCAN
138600                 UNTIL TE-ITEM-IDX >
138700                     TE-SECT-ITEM-CNT (TE-SECT-IDX)
138800                 OR WK-C-ITEM-IS-PRESENT
138900         END-IF
139000     END-IF.
139100*
139200 Z091-DISPVAL-SCAN.
139300     IF TE-ITEM-TITLE (TE-SECT-IDX TE-ITEM-IDX) = "Transaktion"
139400        AND TE-ITEM-HAS-DISPVAL (TE-SECT-IDX TE-ITEM-IDX)
139500         MOVE TE-ITEM-DISPVAL-PREFIX (TE-SECT-IDX TE-ITEM-IDX)
139600             TO WK-C-DISPVAL-PREFIX
139700         MOVE TE-ITEM-DISPVAL-TEXT (TE-SECT-IDX TE-ITEM-IDX)
139800             TO WK-C-DISPVAL-TEXT
139900         MOVE "Y" TO WK-C-ITEM-PRESENT-SW
140000     ELSE
140100         SET TE-ITEM-IDX UP BY 1
140200     END-IF.
140300 EJECT
140400*---------------------------------------------------------------*
140500*    Z100/Z110 - APPEND ONE LINE TO THE COMMENT UNDER
140600*    CONSTRUCTION. Z100 APPENDS "LABEL VALUE\n", Z110 APPENDS
140700*    "LABEL\n" ON ITS OWN (A PURE PRESENCE FLAG LINE).
140800*---------------------------------------------------------------*
140900 Z100-APPEND-COMMENT-LINE.
141000     STRING WK-C-COMMENT-LABEL (1:WK-N-LABEL-LEN)
141100             DELIMITED BY SIZE
141200            " " DELIMITED BY SIZE
141300            WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
141400            WK-C-NEWLINE DELIMITED BY SIZE
141500         INTO WK-C-COMMENT-TEXT
141600         WITH POINTER WK-N-COMMENT-PTR
141700     END-STRING.
141800*
141900 Z110-APPEND-LITERAL-LINE.
142000     STRING WK-C-COMMENT-LABEL (1:WK-N-LABEL-LEN)
142100             DELIMITED BY SIZE
142200            WK-C-NEWLINE DELIMITED BY SIZE
142300         INTO WK-C-COMMENT-TEXT
142400         WITH POINTER WK-N-COMMENT-PTR
142500     END-STRING.
142600 EJECT
142700*---------------------------------------------------------------*
142800*    Z200/Z210 - COMMENT-BLOCK HOUSEKEEPING. Z210 RESETS THE
142900*    SCRATCH BUFFER AT THE START OF A COMMENT-BEARING BRANCH,
143000*    Z200 COPIES WHAT WAS BUILT INTO UM-KOMMENTAR AT THE END.
143100*---------------------------------------------------------------*
143200 Z210-COMMENT-INIT.
143300     MOVE SPACES TO WK-C-COMMENT-TEXT.
143400     MOVE 1      TO WK-N-COMMENT-PTR.
143500*
143600 Z200-STORE-COMMENT.
143700     MOVE "N" TO UM-KOMMENTAR-NULL-SW.
143800     MOVE SPACES TO UM-KOMMENTAR.
143900     IF WK-N-COMMENT-PTR > 1
144000         MOVE WK-C-COMMENT-TEXT (1:WK-N-COMMENT-PTR - 1)
144100             TO UM-KOMMENTAR
144200     END-IF.
144300     IF WK-C-DEBUG-MODE-ON
144400         DISPLAY "HBXCLS - COMMENT PREVIEW "
144500                 WK-C-COMMENT-PREVIEW-TEXT
144600     END-IF.
144700 EJECT
144800*---------------------------------------------------------------*
144900*    Z400/Z410 - THE NESTED AKTIEN/AKTIENKURS/TRANSAKTIONSSUMME
145000*    TRIO SHARED BY SAVINGS PLAN, BUY ORDER AND SELL ORDER, AND
145100*    THE UBERSICHT-SECTION LOOKUP THAT FEEDS IT.
145200*---------------------------------------------------------------*
145300 Z410-FIND-UBERSICHT.
145400     MOVE "Übersicht" TO WK-C-DET-SEARCH-TITLE.
145500     PERFORM Z010-CALL-FSEC.
145600     IF WK-C-DET-RESULT-FOUND
145700         MOVE WK-C-DET-SECTION-IDX TO WK-N-SECT-SAVE-IDX
145800     ELSE
145900         MOVE ZERO TO WK-N-SECT-SAVE-IDX
146000     END-IF.
146100*
146200 Z400-APPEND-NESTED-TRIO.
146300     IF WK-N-SECT-SAVE-IDX NOT = ZERO
146400         MOVE WK-N-SECT-SAVE-IDX TO WK-C-DET-ITEM-IDX
146500         MOVE "Aktien" TO WK-C-DET-SEARCH-TITLE
146600         PERFORM Z040-CALL-NEST
146700         IF WK-C-DET-RESULT-FOUND
146800             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
146900             PERFORM T000-TRIM-SOURCE
147000             IF WK-N-TRIM-LEN > ZERO
147100                 MOVE "Aktien:" TO WK-C-COMMENT-LABEL
147200                 MOVE 7         TO WK-N-LABEL-LEN
147300                 PERFORM Z100-APPEND-COMMENT-LINE
147400             END-IF
147500         END-IF
147600*
147700         MOVE WK-N-SECT-SAVE-IDX TO WK-C-DET-ITEM-IDX
147800         MOVE "Aktienkurs" TO WK-C-DET-SEARCH-TITLE
147900         PERFORM Z040-CALL-NEST
148000         IF WK-C-DET-RESULT-FOUND
148100             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
148200             PERFORM T000-TRIM-SOURCE
148300             IF WK-N-TRIM-LEN > ZERO
148400                 MOVE "Aktienkurs:" TO WK-C-COMMENT-LABEL
148500                 MOVE 11            TO WK-N-LABEL-LEN
148600                 PERFORM Z100-APPEND-COMMENT-LINE
148700             END-IF
148800         END-IF
148900*
149000         MOVE WK-N-SECT-SAVE-IDX TO WK-C-DET-ITEM-IDX
149100         MOVE "Summe" TO WK-C-DET-SEARCH-TITLE
149200         PERFORM Z040-CALL-NEST
149300         IF WK-C-DET-RESULT-FOUND
149400             MOVE WK-C-DET-RESULT-TEXT TO WK-C-TRIM-SOURCE
149500             PERFORM T000-TRIM-SOURCE
149600             IF WK-N-TRIM-LEN > ZERO
149700                 MOVE "Transaktionssumme:" TO WK-C-COMMENT-LABEL
149800                 MOVE 18                   TO WK-N-LABEL-LEN
149900                 PERFORM Z100-APPEND-COMMENT-LINE
150000             END-IF
150100         END-IF
150200     END-IF.
150300 EJECT
150400*---------------------------------------------------------------*
150500*    T-SERIES - TRIM AND TEXT-EDIT HELPERS. NO INTRINSIC
150600*    FUNCTION IS USED ANYWHERE IN THIS SUITE.
150700*---------------------------------------------------------------*
150800 T000-TRIM-SOURCE.
150900     SET WK-N-TRIM-PTR TO 128.
151000     PERFORM T010-SCAN-BACK
151100         UNTIL WK-N-TRIM-PTR = ZERO
151200         OR WK-C-TRIM-SOURCE (WK-N-TRIM-PTR:1) NOT = SPACE.
151300     MOVE WK-N-TRIM-PTR TO WK-N-TRIM-LEN.
151400     IF WK-C-DEBUG-MODE-ON
151500         DISPLAY "HBXCLS - TRIM LEN BYTES " WK-C-TRIM-LEN-B1
151600                 WK-C-TRIM-LEN-B2
151700     END-IF.
151800*
151900 T010-SCAN-BACK.
152000     SET WK-N-TRIM-PTR DOWN BY 1.
152100 EJECT
152200*---------------------------------------------------------------*
152300*    T200 - TRIM THE LEADING BLANKS OFF THE EDITED AMOUNT
152400*    DISPLAY (HBXCOM'S WK-C-AMOUNT-EDIT-1), USED WHEN THE
152500*    AMOUNT TEXT IS EMBEDDED MID-STRING (SAVEBACK ZWECK).
152600*---------------------------------------------------------------*
152700 T200-TRIM-LEADING-BLANKS.
152800     SET WK-N-TRIM-PTR TO 1.
152900     PERFORM T210-SCAN-FORWARD
153000         UNTIL WK-N-TRIM-PTR > 12
153100         OR WK-C-AMOUNT-EDIT-1 (WK-N-TRIM-PTR:1) NOT = SPACE.
153200*
153300 T210-SCAN-FORWARD.
153400     SET WK-N-TRIM-PTR UP BY 1.
153500 EJECT
153600*---------------------------------------------------------------*
153700*    T300 - STRIP THE " X " SHARE-COUNT MARKER OFF A
153800*    DISPLAYVALUE PREFIX (SAVEBACK AKTIEN LINE), FALLING BACK
153900*    TO A PLAIN TRAILING TRIM WHEN NO MARKER IS FOUND.
154000*---------------------------------------------------------------*
154100 T300-STRIP-X-MARKER.
154200     MOVE ZERO TO WK-N-TRIM-LEN.
154300     SET WK-N-TRIM-PTR TO 1.
154400     PERFORM T310-SCAN-FOR-X-MARKER
154500         UNTIL WK-N-TRIM-PTR > 38
154600         OR WK-N-TRIM-LEN NOT = ZERO.
154700     IF WK-N-TRIM-LEN = ZERO
154800         PERFORM T000-TRIM-SOURCE
154900     END-IF.
155000*
155100 T310-SCAN-FOR-X-MARKER.
155200     IF WK-C-TRIM-SOURCE (WK-N-TRIM-PTR:3) = " X "
155300         COMPUTE WK-N-TRIM-LEN = WK-N-TRIM-PTR - 1
155400     ELSE
155500         SET WK-N-TRIM-PTR UP BY 1
155600     END-IF.
155700 EJECT
155800******************************************************************
155900*************** END OF PROGRAM SOURCE  HBXCLS ***************
156000******************************************************************
