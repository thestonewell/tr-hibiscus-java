000100* HBXHSTL.cpybk
000200***************************************************************
000300* HBXHSTL - LINKAGE PASSED TO HBXHIST, THE KNOWN-TRANSACTION
000400*           HISTORY SERVICE ROUTINE.
000500***************************************************************
000600* AMENDMENT HISTORY:
000700* HBX001 RHT 04/03/1991 - INITIAL VERSION.
000800* HBX027 DCT 12/07/2006 - ADD WK-C-HIST-FOUND-SW FOR THE CHK
000900*                         FUNCTION - REQ HBX-2006-014.
001000***************************************************************
001100 01  WK-C-HIST-RECORD.
001200     05  WK-C-HIST-FUNCTION          PIC X(04).
001300         88  WK-C-HIST-LOAD                  VALUE "LOAD".
001400         88  WK-C-HIST-CHECK                 VALUE "CHK ".
001500         88  WK-C-HIST-ADD                   VALUE "ADD ".
001600         88  WK-C-HIST-SAVE                  VALUE "SAVE".
001700     05  WK-C-HIST-OUTPUT-DIR        PIC X(100).
001800     05  WK-C-HIST-ID                PIC X(64).
001900     05  WK-C-HIST-FOUND-SW          PIC X(01).
002000         88  WK-C-HIST-ID-KNOWN              VALUE "Y".
002100     05  WK-C-HIST-ERROR-CD          PIC X(07).
002200     05  FILLER                      PIC X(10).
