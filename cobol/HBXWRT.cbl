000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     HBXWRT.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   CASH AND BROKERAGE SETTLEMENT UNIT.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
001000                  MUST NOT BE COPIED OR DISCLOSED TO ANY PERSON
001100                  WITHOUT PRIOR AUTHORITY.
001200*
001300*DESCRIPTION :  CALLED ROUTINE THAT OWNS ALL OUTPUT FILE I-O FOR
001400*               THE HIBISCUS EXPORT SUITE - THE XML OBJECTS
001500*               FILE, THE PER-TRANSACTION SAVE FILE, THE
001600*               PER-TRANSACTION UNKNOWN-STATUS DEBUG DUMP AND
001700*               THE FULL-BATCH DEBUG DUMP.  FILE NAMES ARE
001800*               SUPPLIED BY THE CALLER IN WK-C-WRT-FILE-NAME /
001900*               WK-C-WRT-RAW-ID SINCE EACH IS PER-RUN OR
002000*               PER-TRANSACTION NAMED.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* HBX001 RHT 04/03/1991 - INITIAL VERSION - OPENOUT/WROBJ/
002600*                         CLOSEOUT FUNCTIONS ONLY.
002700*----------------------------------------------------------------
002800* HBX014 LMK 19/11/1998 - Y2K REVIEW - UM-DATUM/UM-VALUTA ARE
002900*                         ALREADY TEXT, NO CHANGE REQUIRED.
003000*----------------------------------------------------------------
003100* HBX027 DCT 12/07/2006 - ADD WRSAVE AND WRDEBUG FUNCTIONS - REQ
003200*                         HBX-2006-014.
003300*----------------------------------------------------------------
003400* HBX035 DCT 14/03/2015 - FIX T000-COMPUTE-TRIM-LEN - A FIELD OF
003500*                         ALL SPACES WAS RETURNING LENGTH 1
003600*                         INSTEAD OF ZERO, KOMMENTAR ELEMENT
003700*                         CAME OUT WITH ONE STRAY BLANK.
003800*----------------------------------------------------------------
003900* HBX041 GPV 23/05/2023 - ADD WRDBGALL AND WRSUMRY FUNCTIONS FOR
004000*                         THE FULL-BATCH DEBUG DUMP - REQ
004100*                         HBX-2023-008.
004200*----------------------------------------------------------------
004300* HBX046 TPN 22/01/2024 - ADD A RAW-BYTE TRACE VIEW OF THE
004400*                         AMOUNT-EDIT WORK AREA FOR THE DEBUG
004500*                         SWITCH, USED WHEN CHASING ROUNDING
004600*                         COMPLAINTS ON THE BETRAG ELEMENT.
004700*----------------------------------------------------------------
004800* HBX047 TPN 05/02/2024 - HBXCOM IS NOW EXTERNAL - SEE HBXCOM
004900*                         FOR DETAIL - REQ HBX-2024-003.
004950*----------------------------------------------------------------
004960* HBX050 TPN 14/03/2024 - ADDED FILLER PADS TO WORKING-STORAGE
004970*                         GROUPS THAT WERE MISSING THEM PER THE
004980*                         SHOP STANDARD - REQ HBX-2024-005.
004985*----------------------------------------------------------------
004990* HBX051 TPN 18/03/2024 - T110-SKIP-LEADING-ZERO'S TRAILING EJECT
004993*                         WAS KEYED WITH NO BLANK IN THE
004996*                         INDICATOR AREA - COMPILED CLEAN ON SOME
004998*                         COMPILERS BUT FLAGGED BY THE SOURCE
004999*                         SCANNER - CORRECTED.
005000*----------------------------------------------------------------
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT OUTXML   ASSIGN TO WK-C-DYN-OUTXML
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT SAVEFILE ASSIGN TO WK-C-DYN-SAVEFILE
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800     SELECT DBGFILE  ASSIGN TO WK-C-DYN-DBGFILE
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100*
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  OUTXML
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS OUTXML-LINE.
008000 01  OUTXML-LINE                     PIC X(2200).
008100*
008200 FD  SAVEFILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS SAVEFILE-LINE.
008500 01  SAVEFILE-LINE                   PIC X(200).
008600*
008700 FD  DBGFILE
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS DBGFILE-LINE.
009000 01  DBGFILE-LINE                    PIC X(200).
009100*
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                          PIC X(24)        VALUE
009600     "** PROGRAM HBXWRT   **".
009700*
009800* ------------------ PROGRAM WORKING STORAGE -------------------*
009900 COPY HBXCOM.
010000*
010100 01  WK-C-DYN-FILENAMES.
010200     05  WK-C-DYN-OUTXML             PIC X(100) VALUE SPACES.
010300     05  WK-C-DYN-SAVEFILE           PIC X(100) VALUE SPACES.
010400     05  WK-C-DYN-DBGFILE            PIC X(100) VALUE SPACES.
010500     05  FILLER                      PIC X(04).                   HBX050
010600*
010700*        GENERIC TRIM WORK AREA - NO INTRINSIC FUNCTIONS ARE
010800*        AVAILABLE ON THIS COMPILER, TRIM LENGTH IS COMPUTED BY
010900*        SCANNING BACK FROM THE END OF THE FIELD.
011000 01  WK-C-TRIM-WORK.
011100     05  WK-C-TRIM-SOURCE            PIC X(2048) VALUE SPACES.
011200     05  WK-N-TRIM-LEN               PIC 9(04) COMP VALUE ZERO.
011300     05  WK-N-TRIM-PTR               PIC 9(04) COMP VALUE ZERO.
011400     05  FILLER                      PIC X(04).                   HBX050
011500*
011600 01  WK-N-WORK-AREA.
011700     05  WK-N-AMT-CENTS-DIFF         PIC 9(07) COMP VALUE ZERO.
011800*
011900*        ALTERNATE DISPLAY VIEW OF UM-OBJECT-ID USED ON THE
012000*        OPTIONAL PER-OBJECT TRACE DISPLAY WHEN DEBUG MODE IS ON.
012100 01  WK-N-OBJECT-ID-EDIT REDEFINES WK-N-AMT-CENTS-DIFF
012200                                     PIC ZZZZZZ9.
012300*
012400*        NAME OF THE ELEMENT TAG CURRENTLY BEING RENDERED BY
012500*        B900-EMIT-ELEMENT-LINE - THIS COMPILER HAS NO PARAMETER
012600*        PASSING ON PERFORM SO THE CALLING PARAGRAPH LOADS THIS
012700*        FIELD FIRST, THE SAME WAY TRFVTAG57 STAGES ITS SCRATCH
012800*        FIELDS AHEAD OF A SHARED SUBROUTINE PARAGRAPH.
012900 01  WK-C-TAG-NAME                   PIC X(20) VALUE SPACES.
013000*
013100 01  WK-C-AMOUNT-TEXT.
013200     05  WK-C-AMOUNT-SIGN            PIC X(01).
013300     05  WK-C-AMOUNT-WHOLE-Z         PIC 9(08).
013400     05  FILLER                      PIC X(01) VALUE ".".
013500     05  WK-C-AMOUNT-DEC             PIC 99.
013600*
013700*        FLAT TRACE VIEW OF THE EDITED AMOUNT, USED ON THE
013800*        OPTIONAL DISPLAY STATEMENT WHEN WK-C-DEBUG-MODE-ON.
013900 01  WK-C-AMOUNT-TEXT-FLAT REDEFINES WK-C-AMOUNT-TEXT
014000                                     PIC X(11).
014100*
014200 01  WK-P-AMOUNT-WORK.
014300     05  WK-P-AMOUNT-ABS             PIC S9(09)V99 COMP-3.
014400     05  WK-P-AMOUNT-CENTS           PIC S9(11) COMP-3.
014500     05  WK-P-AMOUNT-WHOLE-CENTS     PIC S9(11) COMP-3.
014600     05  WK-N-AMT-WHOLE              PIC 9(08) COMP.
014700     05  WK-N-AMT-LEADPTR            PIC 9(02) COMP.
014800*
014900*        RAW-BYTE DUMP OF THE WHOLE AMOUNT-EDIT WORK AREA, FOR
015000*        THE OPTIONAL ABEND TRACE IN T100-EDIT-AMOUNT WHEN THE
015100*        CENTS DIFFERENCE CAME OUT NEGATIVE.
015200 01  WK-C-AMT-WORK-BYTES REDEFINES WK-P-AMOUNT-WORK.
015300     05  WK-C-AMT-WORK-RAW           PIC X(24).
015400*
015500*        DISPLAY VIEW OF THE SUMMARY TOTAL - WK-C-WRT-SUMMARY-
015600*        TOTAL ARRIVES AS COMP AND CANNOT BE STRUNG DIRECTLY.
015700 01  WK-N-SUMMARY-TOTAL-ED           PIC ZZZZZZ9.
015800*
015900*****************
016000 LINKAGE SECTION.
016100*****************
016200 COPY HBXWRTL.
016300 COPY HBXUMTZ.
016400 COPY HBXTRAN.
016500 EJECT
016600 PROCEDURE DIVISION USING WK-C-WRT-RECORD,
016700                           UM-HIBISCUS-UMSATZ,
016800                           TE-TRANSACTION-EVENT.
016900********************************************************
017000 MAIN-MODULE.
017100     MOVE SPACES TO WK-C-WRT-ERROR-CD.
017200     EVALUATE TRUE
017300         WHEN WK-C-WRT-OPEN-OUTPUT
017400             PERFORM A000-OPEN-OUTPUT THRU A099-OPEN-OUTPUT-EX
017500         WHEN WK-C-WRT-WRITE-OBJECT
017600             PERFORM B000-WRITE-OBJECT THRU B099-WRITE-OBJECT-EX
017700         WHEN WK-C-WRT-CLOSE-OUTPUT
017800             PERFORM A100-CLOSE-OUTPUT THRU A199-CLOSE-OUTPUT-EX
017900         WHEN WK-C-WRT-WRITE-SAVE
018000             PERFORM C000-WRITE-SAVE THRU C099-WRITE-SAVE-EX
018100         WHEN WK-C-WRT-WRITE-DEBUG
018200             PERFORM D000-WRITE-DEBUG THRU D099-WRITE-DEBUG-EX
018300         WHEN WK-C-WRT-WRITE-DBGALL
018400             PERFORM D100-WRITE-DBGALL THRU D199-WRITE-DBGALL-EX
018500         WHEN WK-C-WRT-WRITE-SUMMARY
018600             PERFORM D200-WRITE-SUMMARY THRU D299-WRITE-SUMMARY-EX
018700         WHEN OTHER
018800             DISPLAY "HBXWRT - UNKNOWN FUNCTION CODE "
018900                     WK-C-WRT-FUNCTION
019000     END-EVALUATE.
019100     GOBACK.
019200 EJECT
019300*---------------------------------------------------------------*
019400*    OPENOUT - open the per-run XML objects file and write the
019500*    <objects> root start tag.
019600*---------------------------------------------------------------*
019700 A000-OPEN-OUTPUT.
019800     MOVE WK-C-WRT-FILE-NAME TO WK-C-DYN-OUTXML.
019900     OPEN OUTPUT OUTXML.
020000     IF NOT WK-C-SUCCESSFUL
020100         MOVE "HBXWOPN" TO WK-C-WRT-ERROR-CD
020200         DISPLAY "HBXWRT - OPEN OUTPUT ERROR - OUTXML"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         GO TO A099-OPEN-OUTPUT-EX.
020500*
020600     MOVE "<objects>" TO OUTXML-LINE.
020700     WRITE OUTXML-LINE.
020800*
020900 A099-OPEN-OUTPUT-EX.
021000     EXIT.
021100 EJECT
021200*---------------------------------------------------------------*
021300*    CLOSEOUT - write the </objects> root end tag and close.
021400*---------------------------------------------------------------*
021500 A100-CLOSE-OUTPUT.
021600     MOVE "</objects>" TO OUTXML-LINE.
021700     WRITE OUTXML-LINE.
021800     CLOSE OUTXML.
021900*
022000 A199-CLOSE-OUTPUT-EX.
022100     EXIT.
022200 EJECT
022300*---------------------------------------------------------------*
022400*    WROBJ - write one <object> element, applying the output
022500*    element rule (omit-empty for text elements, omit-entirely
022600*    for kommentar when null and for flags when not present).
022700*---------------------------------------------------------------*
022800 B000-WRITE-OBJECT.
022900     MOVE SPACES TO OUTXML-LINE.
023000     STRING "<object id=" '"' UM-OBJECT-ID '"' ">"
023100             DELIMITED BY SIZE INTO OUTXML-LINE.
023200     WRITE OUTXML-LINE.
023300*
023400     IF WK-C-DEBUG-MODE-ON
023500         MOVE UM-OBJECT-ID TO WK-N-OBJECT-ID-EDIT
023600         DISPLAY "HBXWRT - WRITING OBJECT " WK-N-OBJECT-ID-EDIT
023700     END-IF.
023800*
023900     PERFORM B020-ELEMENT-DATUM.
024000     PERFORM B021-ELEMENT-VALUTA.
024100     PERFORM B022-ELEMENT-KONTO.
024200     PERFORM B023-ELEMENT-NAME.
024300     PERFORM B024-ELEMENT-ZWECK.
024400     PERFORM B025-ELEMENT-ART.
024500     PERFORM B026-ELEMENT-BETRAG.
024600     PERFORM B027-ELEMENT-KOMMENTAR.
024700     PERFORM B028-ELEMENT-PLACEHOLDERS.
024800     PERFORM B029-ELEMENT-FLAGS.
024900*
025000     MOVE "</object>" TO OUTXML-LINE.
025100     WRITE OUTXML-LINE.
025200*
025300 B099-WRITE-OBJECT-EX.
025400     EXIT.
025500*
025600*    EACH ELEMENT PARAGRAPH LOADS WK-C-TAG-NAME AND
025700*    WK-C-TRIM-SOURCE THEN FALLS INTO B900-EMIT-ELEMENT-LINE FOR
025800*    THE ACTUAL LINE - THIS COMPILER HAS NO PARAMETER PASSING ON
025900*    PERFORM SO THE SHARED WORK IS DONE BY LOAD-THEN-PERFORM.
026000 B020-ELEMENT-DATUM.
026100     MOVE "datum"    TO WK-C-TAG-NAME.
026200     MOVE UM-DATUM   TO WK-C-TRIM-SOURCE.
026300     PERFORM T000-COMPUTE-TRIM-LEN.
026400     PERFORM B900-EMIT-ELEMENT-LINE.
026500*
026600 B021-ELEMENT-VALUTA.
026700     MOVE "valuta"   TO WK-C-TAG-NAME.
026800     MOVE UM-VALUTA  TO WK-C-TRIM-SOURCE.
026900     PERFORM T000-COMPUTE-TRIM-LEN.
027000     PERFORM B900-EMIT-ELEMENT-LINE.
027100*
027200 B022-ELEMENT-KONTO.
027300     MOVE "empfaengerKonto" TO WK-C-TAG-NAME.
027400     MOVE SPACES TO WK-C-TRIM-SOURCE.
027500     IF UM-HAS-EMPFAENGER-KONTO
027600         MOVE UM-EMPFAENGER-KONTO TO WK-C-TRIM-SOURCE
027700     END-IF.
027800     PERFORM T000-COMPUTE-TRIM-LEN.
027900     PERFORM B900-EMIT-ELEMENT-LINE.
028000*
028100 B023-ELEMENT-NAME.
028200     MOVE "empfaengerName" TO WK-C-TAG-NAME.
028300     MOVE SPACES TO WK-C-TRIM-SOURCE.
028400     IF UM-HAS-EMPFAENGER-NAME
028500         MOVE UM-EMPFAENGER-NAME TO WK-C-TRIM-SOURCE
028600     END-IF.
028700     PERFORM T000-COMPUTE-TRIM-LEN.
028800     PERFORM B900-EMIT-ELEMENT-LINE.
028900*
029000 B024-ELEMENT-ZWECK.
029100     MOVE "zweck"    TO WK-C-TAG-NAME.
029200     MOVE UM-ZWECK   TO WK-C-TRIM-SOURCE.
029300     PERFORM T000-COMPUTE-TRIM-LEN.
029400     PERFORM B900-EMIT-ELEMENT-LINE.
029500*
029600 B025-ELEMENT-ART.
029700     MOVE "art"      TO WK-C-TAG-NAME.
029800     MOVE UM-ART     TO WK-C-TRIM-SOURCE.
029900     PERFORM T000-COMPUTE-TRIM-LEN.
030000     PERFORM B900-EMIT-ELEMENT-LINE.
030100*
030200 B026-ELEMENT-BETRAG.
030300     MOVE "betrag"   TO WK-C-TAG-NAME.
030400     PERFORM T100-EDIT-AMOUNT.
030500     MOVE SPACES TO WK-C-TRIM-SOURCE.
030600     STRING WK-C-AMOUNT-SIGN               DELIMITED BY SIZE
030700            WK-C-AMOUNT-WHOLE-Z (WK-N-AMT-LEADPTR:)
030800                DELIMITED BY SIZE
030900            "."                             DELIMITED BY SIZE
031000            WK-C-AMOUNT-DEC                 DELIMITED BY SIZE
031100             INTO WK-C-TRIM-SOURCE.
031200     PERFORM T000-COMPUTE-TRIM-LEN.
031300     PERFORM B900-EMIT-ELEMENT-LINE.
031400*
031500 B027-ELEMENT-KOMMENTAR.
031600     IF UM-KOMMENTAR-IS-NULL
031700         GO TO B027-EX.
031800     MOVE "kommentar" TO WK-C-TAG-NAME.
031900     MOVE UM-KOMMENTAR TO WK-C-TRIM-SOURCE.
032000     PERFORM T000-COMPUTE-TRIM-LEN.
032100     PERFORM B900-EMIT-ELEMENT-LINE.
032200 B027-EX.
032300     CONTINUE.
032400*
032500 B028-ELEMENT-PLACEHOLDERS.
032600     MOVE "<primanota></primanota>"     TO OUTXML-LINE.
032700     WRITE OUTXML-LINE.
032800     MOVE "<customerref></customerref>" TO OUTXML-LINE.
032900     WRITE OUTXML-LINE.
033000     MOVE "<checksum></checksum>"       TO OUTXML-LINE.
033100     WRITE OUTXML-LINE.
033200     MOVE "<kontoId></kontoId>"         TO OUTXML-LINE.
033300     WRITE OUTXML-LINE.
033400     MOVE "<addkey></addkey>"           TO OUTXML-LINE.
033500     WRITE OUTXML-LINE.
033600     MOVE "<txid></txid>"               TO OUTXML-LINE.
033700     WRITE OUTXML-LINE.
033800     MOVE "<saldo></saldo>"             TO OUTXML-LINE.
033900     WRITE OUTXML-LINE.
034000     MOVE "<gvcode></gvcode>"           TO OUTXML-LINE.
034100     WRITE OUTXML-LINE.
034200     MOVE "<empfaengerBlz></empfaengerBlz>" TO OUTXML-LINE.
034300     WRITE OUTXML-LINE.
034400*
034500 B029-ELEMENT-FLAGS.
034600     IF UM-FLAGS-IS-PRESENT
034700         MOVE SPACES TO OUTXML-LINE
034800         STRING "<flags>" UM-FLAGS "</flags>"
034900                 DELIMITED BY SIZE INTO OUTXML-LINE
035000         WRITE OUTXML-LINE
035100     END-IF.
035200 EJECT
035300*---------------------------------------------------------------*
035400*    EMIT ONE ELEMENT LINE, EMPTY WHEN TRIM LENGTH IS ZERO.
035500*---------------------------------------------------------------*
035600 B900-EMIT-ELEMENT-LINE.
035700     MOVE SPACES TO OUTXML-LINE.
035800     IF WK-N-TRIM-LEN = ZERO
035900         STRING "<"          DELIMITED BY SIZE
036000                WK-C-TAG-NAME DELIMITED BY SPACE
036100                "></"        DELIMITED BY SIZE
036200                WK-C-TAG-NAME DELIMITED BY SPACE
036300                ">"          DELIMITED BY SIZE
036400                 INTO OUTXML-LINE
036500     ELSE
036600         STRING "<"          DELIMITED BY SIZE
036700                WK-C-TAG-NAME DELIMITED BY SPACE
036800                ">"          DELIMITED BY SIZE
036900                WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN)
037000                             DELIMITED BY SIZE
037100                "</"         DELIMITED BY SIZE
037200                WK-C-TAG-NAME DELIMITED BY SPACE
037300                ">"          DELIMITED BY SIZE
037400                 INTO OUTXML-LINE
037500     END-IF.
037600     WRITE OUTXML-LINE.
037700 EJECT
037800*---------------------------------------------------------------*
037900*    TRIM LENGTH OF WK-C-TRIM-SOURCE - SCAN BACK FROM THE END.
038000*---------------------------------------------------------------*
038100 T000-COMPUTE-TRIM-LEN.
038200     MOVE 2048 TO WK-N-TRIM-PTR.
038300     MOVE ZERO TO WK-N-TRIM-LEN.
038400*
038500     PERFORM T010-SCAN-BACK
038600         UNTIL WK-N-TRIM-PTR = ZERO.
038700*
038800 T010-SCAN-BACK.
038900     IF WK-C-TRIM-SOURCE (WK-N-TRIM-PTR:1) NOT = SPACE
039000         MOVE WK-N-TRIM-PTR TO WK-N-TRIM-LEN
039100         MOVE ZERO TO WK-N-TRIM-PTR
039200     ELSE
039300         SUBTRACT 1 FROM WK-N-TRIM-PTR
039400     END-IF.
039500 EJECT
039600*---------------------------------------------------------------*
039700*    EDIT THE SIGNED AMOUNT AS dd...d.dd WITH LEADING SIGN, TO
039800*    BUILD THE <betrag> TEXT ELEMENT CONTENT.
039900*---------------------------------------------------------------*
040000 T100-EDIT-AMOUNT.
040100     IF UM-BETRAG < ZERO
040200         MOVE "-" TO WK-C-AMOUNT-SIGN
040300         COMPUTE WK-P-AMOUNT-ABS = ZERO - UM-BETRAG
040400     ELSE
040500         MOVE SPACE TO WK-C-AMOUNT-SIGN
040600         MOVE UM-BETRAG TO WK-P-AMOUNT-ABS
040700     END-IF.
040800     MOVE WK-P-AMOUNT-ABS TO WK-N-AMT-WHOLE.
040900     MOVE WK-N-AMT-WHOLE  TO WK-C-AMOUNT-WHOLE-Z.
041000*        WHOLE-DOLLARS PART TRUNCATES THE DECIMAL PLACES ON THE
041100*        MOVE ABOVE - RECOVER THE CENTS BY DIFFERENCING.
041200     COMPUTE WK-P-AMOUNT-CENTS = WK-P-AMOUNT-ABS * 100.
041300     COMPUTE WK-P-AMOUNT-WHOLE-CENTS = WK-N-AMT-WHOLE * 100.
041400     COMPUTE WK-N-AMT-CENTS-DIFF =
041500         WK-P-AMOUNT-CENTS - WK-P-AMOUNT-WHOLE-CENTS.
041600     MOVE WK-N-AMT-CENTS-DIFF TO WK-C-AMOUNT-DEC.
041700*
041800     IF WK-C-DEBUG-MODE-ON
041900         DISPLAY "HBXWRT - AMOUNT WORK RAW " WK-C-AMT-WORK-RAW
042000     END-IF.
042100*
042200*        FIND THE FIRST NON-ZERO DIGIT OF THE ZERO-PADDED WHOLE-
042300*        DOLLAR FIELD SO THE <betrag> TEXT DOES NOT CARRY LEADING
042400*        ZEROES - A SINGLE ZERO DIGIT IS KEPT WHEN THE WHOLE
042500*        PART IS ITSELF ZERO.
042600     MOVE 1 TO WK-N-AMT-LEADPTR.
042700     PERFORM T110-SKIP-LEADING-ZERO
042800         UNTIL WK-N-AMT-LEADPTR = 8
042900         OR WK-C-AMOUNT-WHOLE-Z (WK-N-AMT-LEADPTR:1) NOT = "0".
043000*
043100 T110-SKIP-LEADING-ZERO.
043200     ADD 1 TO WK-N-AMT-LEADPTR.
043300 EJECT
043400*---------------------------------------------------------------*
043500*    WRSAVE - persist one surviving raw event as its own file,
043600*    `_<ID>`, at filter time.
043700*---------------------------------------------------------------*
043800 C000-WRITE-SAVE.
043900     MOVE WK-C-WRT-FILE-NAME TO WK-C-DYN-SAVEFILE.
044000     OPEN OUTPUT SAVEFILE.
044100     IF NOT WK-C-SUCCESSFUL
044200         MOVE "HBXWOPN" TO WK-C-WRT-ERROR-CD
044300         GO TO C099-WRITE-SAVE-EX.
044400*
044500     PERFORM C900-WRITE-EVENT-BODY.
044600*
044700     CLOSE SAVEFILE.
044800*
044900 C099-WRITE-SAVE-EX.
045000     EXIT.
045100 EJECT
045200*---------------------------------------------------------------*
045300*    WRDEBUG - one debug dump for a record rejected at the
045400*    unknown-status filter step.
045500*---------------------------------------------------------------*
045600 D000-WRITE-DEBUG.
045700     MOVE WK-C-WRT-FILE-NAME TO WK-C-DYN-DBGFILE.
045800     OPEN OUTPUT DBGFILE.
045900     IF NOT WK-C-SUCCESSFUL
046000         MOVE "HBXWOPN" TO WK-C-WRT-ERROR-CD
046100         GO TO D099-WRITE-DEBUG-EX.
046200*
046300     MOVE TE-ID TO WK-C-TRIM-SOURCE.
046400     PERFORM T000-COMPUTE-TRIM-LEN.
046500     MOVE SPACES TO DBGFILE-LINE.
046600     STRING "{" DELIMITED BY SIZE INTO DBGFILE-LINE.
046700     WRITE DBGFILE-LINE.
046800     PERFORM C910-WRITE-EVENT-FIELDS.
046900     MOVE "}" TO DBGFILE-LINE.
047000     WRITE DBGFILE-LINE.
047100*
047200     CLOSE DBGFILE.
047300*
047400 D099-WRITE-DEBUG-EX.
047500     EXIT.
047600 EJECT
047700*---------------------------------------------------------------*
047800*    WRDBGALL - one file per input record under debug mode,
047900*    debug/transaction_<sanitized-id>.json - same body as
048000*    WRDEBUG, different file family.
048100*---------------------------------------------------------------*
048200 D100-WRITE-DBGALL.
048300     MOVE WK-C-WRT-FILE-NAME TO WK-C-DYN-DBGFILE.
048400     OPEN OUTPUT DBGFILE.
048500     IF NOT WK-C-SUCCESSFUL
048600         MOVE "HBXWOPN" TO WK-C-WRT-ERROR-CD
048700         GO TO D199-WRITE-DBGALL-EX.
048800*
048900     MOVE "{" TO DBGFILE-LINE.
049000     WRITE DBGFILE-LINE.
049100     PERFORM C910-WRITE-EVENT-FIELDS.
049200     MOVE "}" TO DBGFILE-LINE.
049300     WRITE DBGFILE-LINE.
049400*
049500     CLOSE DBGFILE.
049600*
049700 D199-WRITE-DBGALL-EX.
049800     EXIT.
049900 EJECT
050000*---------------------------------------------------------------*
050100*    WRSUMRY - all_transactions_summary.json - total count and
050200*    run timestamp, plus one line per ID in sorted order.  THE
050300*    CALLER MAKES THREE KINDS OF CALL AGAINST WK-C-WRT-RAW-ID -
050400*    "*BEGIN*" OPENS THE FILE AND WRITES THE HEADER, THE ACTUAL
050500*    TRANSACTION ID APPENDS ONE ARRAY ENTRY, AND "*END*" APPENDS
050600*    THE CLOSING BRACKETS - EACH CALL ITS OWN OPEN-EXTEND-CLOSE
050700*    CYCLE, THE SAME DISCIPLINE THE SHOP USES FOR SAVE/DEBUG.
050800*---------------------------------------------------------------*
050900 D200-WRITE-SUMMARY.
051000     MOVE WK-C-WRT-FILE-NAME TO WK-C-DYN-DBGFILE.
051100     EVALUATE WK-C-WRT-RAW-ID
051200         WHEN "*BEGIN*"
051300             PERFORM D210-SUMMARY-HEADER
051400         WHEN "*END*"
051500             PERFORM D220-SUMMARY-TRAILER
051600         WHEN OTHER
051700             PERFORM D230-SUMMARY-DETAIL
051800     END-EVALUATE.
051900*
052000 D210-SUMMARY-HEADER.
052100     MOVE WK-C-WRT-SUMMARY-TOTAL TO WK-N-SUMMARY-TOTAL-ED.
052200     OPEN OUTPUT DBGFILE.
052300     MOVE "{" TO DBGFILE-LINE.
052400     WRITE DBGFILE-LINE.
052500     MOVE SPACES TO DBGFILE-LINE.
052600     STRING '  "totalCount": ' DELIMITED BY SIZE
052700            WK-N-SUMMARY-TOTAL-ED DELIMITED BY SIZE
052800            ","                   DELIMITED BY SIZE
052900             INTO DBGFILE-LINE.
053000     WRITE DBGFILE-LINE.
053100     MOVE SPACES TO DBGFILE-LINE.
053200     STRING '  "runTimestamp": "' WK-C-RUN-TIMESTAMP '",'
053300             DELIMITED BY SIZE INTO DBGFILE-LINE.
053400     WRITE DBGFILE-LINE.
053500     MOVE '  "transactions": [' TO DBGFILE-LINE.
053600     WRITE DBGFILE-LINE.
053700     CLOSE DBGFILE.
053800*
053900 D220-SUMMARY-TRAILER.
054000     OPEN EXTEND DBGFILE.
054100     MOVE "  ]" TO DBGFILE-LINE.
054200     WRITE DBGFILE-LINE.
054300     MOVE "}" TO DBGFILE-LINE.
054400     WRITE DBGFILE-LINE.
054500     CLOSE DBGFILE.
054600*
054700 D230-SUMMARY-DETAIL.
054800     OPEN EXTEND DBGFILE.
054900     MOVE TE-ID TO WK-C-TRIM-SOURCE.
055000     PERFORM T000-COMPUTE-TRIM-LEN.
055100     MOVE SPACES TO DBGFILE-LINE.
055200     STRING '    "' DELIMITED BY SIZE
055300            WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) DELIMITED BY SIZE
055400            '",'    DELIMITED BY SIZE
055500             INTO DBGFILE-LINE.
055600     WRITE DBGFILE-LINE.
055700     CLOSE DBGFILE.
055800*
055900 D299-WRITE-SUMMARY-EX.
056000     EXIT.
056100 EJECT
056200*---------------------------------------------------------------*
056300*    SHARED BODY FOR WRSAVE / WRDEBUG / WRDBGALL - A COMPACT
056400*    FIELD DUMP OF THE RAW EVENT, NOT THE FULL DETAIL TREE.
056500*---------------------------------------------------------------*
056600 C900-WRITE-EVENT-BODY.
056700     MOVE "{" TO SAVEFILE-LINE.
056800     WRITE SAVEFILE-LINE.
056900     PERFORM C920-WRITE-SAVE-FIELDS.
057000     MOVE "}" TO SAVEFILE-LINE.
057100     WRITE SAVEFILE-LINE.
057200*
057300 C910-WRITE-EVENT-FIELDS.
057400     MOVE TE-ID TO WK-C-TRIM-SOURCE.
057500     PERFORM T000-COMPUTE-TRIM-LEN.
057600     MOVE SPACES TO DBGFILE-LINE.
057700     STRING '  "id": "' WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) '",'
057800             DELIMITED BY SIZE INTO DBGFILE-LINE.
057900     WRITE DBGFILE-LINE.
058000*
058100     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
058200     PERFORM T000-COMPUTE-TRIM-LEN.
058300     MOVE SPACES TO DBGFILE-LINE.
058400     STRING '  "title": "' WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) '",'
058500             DELIMITED BY SIZE INTO DBGFILE-LINE.
058600     WRITE DBGFILE-LINE.
058700*
058800     MOVE TE-TIMESTAMP TO WK-C-TRIM-SOURCE.
058900     PERFORM T000-COMPUTE-TRIM-LEN.
059000     MOVE SPACES TO DBGFILE-LINE.
059100     STRING '  "timestamp": "'
059200             WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) '",'
059300             DELIMITED BY SIZE INTO DBGFILE-LINE.
059400     WRITE DBGFILE-LINE.
059500*
059600     MOVE TE-STATUS TO WK-C-TRIM-SOURCE.
059700     PERFORM T000-COMPUTE-TRIM-LEN.
059800     MOVE SPACES TO DBGFILE-LINE.
059900     STRING '  "status": "' WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) '"'
060000             DELIMITED BY SIZE INTO DBGFILE-LINE.
060100     WRITE DBGFILE-LINE.
060200*
060300 C920-WRITE-SAVE-FIELDS.
060400     MOVE TE-ID TO WK-C-TRIM-SOURCE.
060500     PERFORM T000-COMPUTE-TRIM-LEN.
060600     MOVE SPACES TO SAVEFILE-LINE.
060700     STRING '  "id": "' WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) '",'
060800             DELIMITED BY SIZE INTO SAVEFILE-LINE.
060900     WRITE SAVEFILE-LINE.
061000*
061100     MOVE TE-TITLE TO WK-C-TRIM-SOURCE.
061200     PERFORM T000-COMPUTE-TRIM-LEN.
061300     MOVE SPACES TO SAVEFILE-LINE.
061400     STRING '  "title": "' WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) '",'
061500             DELIMITED BY SIZE INTO SAVEFILE-LINE.
061600     WRITE SAVEFILE-LINE.
061700*
061800     MOVE TE-TIMESTAMP TO WK-C-TRIM-SOURCE.
061900     PERFORM T000-COMPUTE-TRIM-LEN.
062000     MOVE SPACES TO SAVEFILE-LINE.
062100     STRING '  "timestamp": "'
062200             WK-C-TRIM-SOURCE (1:WK-N-TRIM-LEN) '"'
062300             DELIMITED BY SIZE INTO SAVEFILE-LINE.
062400     WRITE SAVEFILE-LINE.
062500*
062600******************************************************************
062700*************** END OF PROGRAM SOURCE  HBXWRT ***************
062800******************************************************************
