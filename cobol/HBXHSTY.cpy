000100* HBXHSTY.cpybk
000200***************************************************************
000300* HBXHSTY - PERSISTED KNOWN-TRANSACTION HISTORY - ONE PHYSICAL
000400*           LINE PER RECORD OF THE "KNOWNTRANSACTIONS" JSON
000500*           DOCUMENT IN TR2HIBISCUS.JSON.  ONE DOCUMENT PER
000600*           OUTPUT DIRECTORY; FULLY REREAD AT STARTUP AND FULLY
000700*           REWRITTEN AT END OF RUN BY HBXHIST.
000800***************************************************************
000900* AMENDMENT HISTORY:
001000* HBX001 RHT 04/03/1991 - INITIAL VERSION.
001100* HBX014 LMK 19/11/1998 - Y2K REVIEW - HS-TRANSACTION-ID IS AN
001200*                         OPAQUE KEY, NO DATE CONTENT, NO CHANGE
001300*                         REQUIRED.
001400* HBX051 TPN 23/03/2024 - TR2HIBISCUS.JSON IS REAL JSON, NOT A
001500*                         FIXED-WIDTH ID LIST - RECORD IS NOW A
001600*                         PLAIN LINE BUFFER, SAME AS DBGFILE-
001700*                         LINE/SAVEFILE-LINE IN HBXWRT - REQ
001800*                         HBX-2024-008.
001900***************************************************************
002000 01  HS-HISTORY-RECORD               PIC X(200).
