000100* HBXCOM.cpybk
000200***************************************************************
000300* HBXCOM - COMMON WORK AREA FOR THE HIBISCUS EXPORT SUITE
000400*          SHARED FILE-STATUS CONDITIONS, RUN-OPTION SWITCHES,
000500*          FILTER COUNTERS AND RUN-WIDE WORK FIELDS.
000600*          COPY INTO WORKING-STORAGE OF EVERY HBX* PROGRAM.
000700***************************************************************
000800* AMENDMENT HISTORY:
000900* HBX001 RHT 04/03/1991 - INITIAL VERSION FOR BROKERAGE
001000*                         SETTLEMENT EXPORT PROJECT.
001100* HBX014 LMK 19/11/1998 - Y2K REVIEW - WK-C-RUN-TIMESTAMP AND
001200*                         HISTORY KEY FIELDS CONFIRMED 4-DIGIT
001300*                         CENTURY SAFE, NO CHANGE REQUIRED.
001400* HBX027 DCT 12/07/2006 - ADD WK-C-DEBUG-MODE-SW AND WK-C-SAVE-
001500*                         TRANS-SW RUN OPTIONS - REQ HBX-2006-014.
001600* HBX041 GPV 23/05/2023 - ADD SPARPLAN/SAVEBACK CLASSIFICATION
001700*                         COUNTERS MOVED HERE FROM HBXCLS - REQ
001800*                         HBX-2023-008.
001900* HBX047 TPN 05/02/2024 - MADE THIS RECORD EXTERNAL SO HBXMAIN
002000*                         CAN SET THE DEBUG/INCLUDE-PENDING
002100*                         SWITCHES AND THE RUN TIMESTAMP ONCE
002200*                         AND EVERY CALLED ROUTINE IN THE RUN
002300*                         UNIT SEES THE SAME COPY WITHOUT
002400*                         THREADING THEM THROUGH EACH LINKAGE
002500*                         RECORD - REQ HBX-2024-003.
002600***************************************************************
002700 01  WK-C-COMMON EXTERNAL.
002800     05  WK-C-FILE-STATUS            PIC X(02).
002900         88  WK-C-SUCCESSFUL                  VALUE "00".
003000         88  WK-C-END-OF-FILE                 VALUE "10".
003100         88  WK-C-DUPLICATE-KEY               VALUE "22".
003200         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
003300*
003400     05  WK-C-RUN-OPTIONS.
003500         10  WK-C-INCLUDE-PENDING-SW  PIC X(01) VALUE "N".
003600             88  WK-C-INCLUDE-PENDING         VALUE "Y".
003700         10  WK-C-SAVE-TRANS-SW       PIC X(01) VALUE "N".
003800             88  WK-C-SAVE-TRANSACTIONS       VALUE "Y".
003900         10  WK-C-DEBUG-MODE-SW       PIC X(01) VALUE "N".
004000             88  WK-C-DEBUG-MODE-ON           VALUE "Y".
004100*
004200     05  WK-N-FILTER-COUNTERS.
004300         10  WK-N-CNT-TOTAL-EVENTS    PIC 9(07) COMP VALUE ZERO.
004400         10  WK-N-CNT-VALID-EXPORTED  PIC 9(07) COMP VALUE ZERO.
004500         10  WK-N-CNT-WITHOUT-AMOUNT  PIC 9(07) COMP VALUE ZERO.
004600         10  WK-N-CNT-CARD-VERIFY     PIC 9(07) COMP VALUE ZERO.
004700         10  WK-N-CNT-ALREADY-KNOWN   PIC 9(07) COMP VALUE ZERO.
004800         10  WK-N-CNT-CANCELED        PIC 9(07) COMP VALUE ZERO.
004900         10  WK-N-CNT-PENDING-SKIP    PIC 9(07) COMP VALUE ZERO.
005000         10  WK-N-CNT-UNKNOWN-STATUS  PIC 9(07) COMP VALUE ZERO.
005100         10  WK-N-CNT-FILTERED-TOTAL  PIC 9(07) COMP VALUE ZERO.
005200*
005300     05  WK-P-SUCCESS-RATE           PIC S9(03)V9(01) COMP-3.
005400*
005500     05  WK-C-OUTPUT-DIR             PIC X(100) VALUE SPACES.
005600     05  WK-C-RUN-TIMESTAMP          PIC X(19)  VALUE SPACES.
005700*        FORMAT YYYY-MM-DDTHH.MM.SS - RUN-START WALL CLOCK
005800     05  WK-C-HISTORY-FILE-NAME      PIC X(40)  VALUE
005900         "TR2HIBISCUS.JSON".
006000*
006100     05  WK-C-AMOUNT-DISPLAY         PIC -(8)9.99.
006200*        EDITED VIEW USED WHEN BUILDING %.2F-STYLE TEXT
006300     05  WK-C-AMOUNT-EDIT-1 REDEFINES WK-C-AMOUNT-DISPLAY
006400                                      PIC X(12).
006500*
006600     05  FILLER                      PIC X(30).
